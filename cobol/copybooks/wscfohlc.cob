000100*******************************************
000200*                                          *
000300*  Record Definition For Daily OHLCV       *
000400*           File                           *
000500*     Uses Oh-Coin-Id + Oh-Date as the     *
000600*        composite key                     *
000700*******************************************
000800*  File size 68 bytes.
000900*
001000* THIS FIELD LAYOUT MAY NEED CHANGING
001100*
001200* 13/11/25 vbc - Created.
001300* 21/11/25 vbc - Volume rule pinned to MAX of the day, not AVG -
001400*                see cf200 change log for why this mattered.
001500*
001600 01  CF-Ohlcv-Record.
001700     03  Oh-Coin-Id              pic 9(6)       comp.
001800     03  Oh-Date                 pic x(10).
001900*        Oh-Date held as "YYYY-MM-DD", matches Ms-Timestamp(1:10).
002000     03  Oh-Open                 pic s9(12)v9(8) comp-3.
002100     03  Oh-High                 pic s9(12)v9(8) comp-3.
002200     03  Oh-Low                  pic s9(12)v9(8) comp-3.
002300     03  Oh-Close                pic s9(12)v9(8) comp-3.
002400     03  Oh-Volume               pic s9(22)v99   comp-3.
002500     03  filler                  pic x(6).
002600*
