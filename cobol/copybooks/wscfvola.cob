000100*******************************************
000200*                                          *
000300*  Record Definition For Volatility        *
000400*           File                           *
000500*     Uses Vo-Coin-Id + Vo-Period-Days     *
000600*        as the key                        *
000700*******************************************
000800*  File size 24 bytes.
000900*
001000* 14/11/25 vbc - Created.
001100* 25/11/25 vbc - Sharpe clamp noted in header, +/- 99, see cf300.
001200*
001300 01  CF-Volatility-Record.
001400     03  Vo-Coin-Id              pic 9(6)      comp.
001500     03  Vo-Period-Days          pic 9(3)      comp.
001600     03  Vo-Volatility           pic s9(6)v9(6) comp-3.
001700     03  Vo-Max-Drawdown         pic s9(6)v9(4) comp-3.
001800*        Vo-Max-Drawdown is a fraction in the range 0 to 1.
001900     03  Vo-Sharpe-Ratio         pic s9(6)v9(4) comp-3.
002000*        Vo-Sharpe-Ratio is annualised and clamped to +/- 99.
002100     03  filler                  pic x(4).
002200*
