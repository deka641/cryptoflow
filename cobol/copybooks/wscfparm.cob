000100*******************************************
000200*                                          *
000300*  Record Definition For Cf Param1 File    *
000400*     Uses RRN = 1                         *
000500*     Run-control + quality/analytics      *
000600*        threshold constants for the       *
000700*        whole batch suite                 *
000800*******************************************
000900*  File size 180 bytes.
001000*
001100* THESE THRESHOLDS MAY NEED TUNING ONCE WE HAVE REAL VOLUME
001200*
001300* 20/11/25 vbc - Created, threshold table borrows the shape of
001400*                the old wspyded.cob rate/limit blocks - same
001500*                idea, a cutoff and a result per rule.
001600* 01/12/25 vbc - Added Pr1-Top-N, the two period lengths,
001700*                Pr1-Min-Points and Pr1-Ohlcv-Window-Days for
001800*                cf300/cf200's use.
001900* 23/02/26 kdw - cf300 and cf200 were still carrying their own
002000*                15/30/90/5/90 literals instead of opening this
002100*                file - both now read CF-Param1-In and use the
002200*                fields above instead.
002300*
002400 01  CF-Param1-Record.
002500     03  Pr1-Run-Date            pic 9(8)      comp.
002600*        Pr1-Run-Date, ccyymmdd, "today" for this batch cycle.
002700     03  Pr1-Top-N               pic 99        comp.
002800*        Pr1-Top-N = 15, the ranked-coin cohort for ANALYTICS.
002900     03  Pr1-Period-A-Days       pic 999       comp.
003000     03  Pr1-Period-B-Days       pic 999       comp.
003100*        Pr1-Period-A/B-Days = 30 and 90.
003200     03  Pr1-Min-Points          pic 99        comp.
003300*        Pr1-Min-Points = 5, minimum series length to compute.
003400     03  Pr1-Ohlcv-Window-Days   pic 999       comp.
003500*        Pr1-Ohlcv-Window-Days = 90, the eligible look-back.
003600*
003700     03  Pr1-Quality-Thresholds.
003800         05  Pr1-Fresh-Pass-Mins     pic 999    comp.
003900         05  Pr1-Fresh-Warn-Mins     pic 999    comp.
004000         05  Pr1-Complete-Pass-Pct   pic 999    comp.
004100         05  Pr1-Complete-Warn-Pct   pic 999    comp.
004200         05  Pr1-Null-Warn-Max       pic 99     comp.
004300         05  Pr1-Anomaly-Pct         pic 999v9  comp-3.
004400         05  Pr1-Anomaly-Warn-Max    pic 99     comp.
004500         05  Pr1-Ohlcv-Warn-Max      pic 99     comp.
004600         05  Pr1-Ohlcv-High-Tol      pic 9v999  comp-3.
004700         05  Pr1-Ohlcv-Low-Tol       pic 9v999  comp-3.
004800*
004900     03  filler                  pic x(50).
005000*
