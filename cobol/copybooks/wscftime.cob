000100*******************************************
000200*                                          *
000300*  Record Definition For Time Dimension    *
000400*           File                           *
000500*     Uses Td-Date as key                  *
000600*******************************************
000700*  File size 24 bytes.
000800*
000900* 13/11/25 vbc - Created.
001000*
001100 01  CF-Time-Dim-Record.
001200     03  Td-Date                 pic x(10).
001300     03  Td-Year                 pic 9(4)       comp.
001400     03  Td-Quarter              pic 9.
001500     03  Td-Month                pic 99.
001600     03  Td-Week                 pic 99.
001700*        Td-Week is the ISO week number, 01 - 53.
001800     03  Td-Day-Of-Week          pic 9.
001900*        Td-Day-Of-Week, 0 = Sunday through 6 = Saturday.
002000     03  Td-Day-Of-Month         pic 99.
002100     03  Td-Is-Weekend           pic x.
002200*        Td-Is-Weekend = "Y" when Td-Day-Of-Week is 0 or 6.
002300     03  filler                  pic x(4).
002400*
