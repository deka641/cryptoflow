000100*******************************************
000200*                                          *
000300*  Record Definition For Coin Master       *
000400*           File                           *
000500*     Uses Coin-Id as key                  *
000600*******************************************
000700*  File size 86 bytes.
000800*
000900* THIS FIELD LAYOUT MAY NEED CHANGING
001000*
001100* 11/11/25 vbc - Created.
001200* 19/11/25 vbc - Coin-Symbol widened 6 -> 10 per exchange feed.
001300* 03/12/25 vbc - Added Coin-Rank, filler reduced.
001400*
001500 01  CF-Coin-Record.
001600     03  Coin-Id                pic 9(6)      comp.
001700*        Coingecko-Id is the external key, unique across the feed.
001800     03  Coingecko-Id            pic x(30).
001900*        Coin-Symbol is the ticker, always held lower case.
002000     03  Coin-Symbol             pic x(10).
002100     03  Coin-Name               pic x(30).
002200*        Coin-Rank, zero means unranked by market cap.
002300     03  Coin-Rank               pic 9(4)      comp.
002400     03  filler                  pic x(8).
002500*
