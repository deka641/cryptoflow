000100*******************************************
000200*                                          *
000300*  Record Definition For Portfolio         *
000400*        Holding File                      *
000500*     Uses Ho-User-Id + Ho-Coin-Id as      *
000600*        the composite key                 *
000700*******************************************
000800*  File size 44 bytes.
000900*
001000* 17/11/25 vbc - Created.
001100*
001200 01  CF-Holding-Record.
001300     03  Ho-User-Id              pic 9(6)       comp.
001400     03  Ho-Coin-Id              pic 9(6)       comp.
001500     03  Ho-Quantity             pic s9(16)v9(8) comp-3.
001600     03  Ho-Buy-Price-Usd        pic s9(12)v9(8) comp-3.
001700     03  filler                  pic x(8).
001800*
