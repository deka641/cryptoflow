000100*******************************************
000200*                                          *
000300*  Record Definition For Quality Check     *
000400*           File                           *
000500*     Sequential, written in check order   *
000600*******************************************
000700*  File size 140 bytes.
000800*
000900* 15/11/25 vbc - Created.
001000* 26/11/25 vbc - Qc-Status widened 6 -> 7 to hold "warning".
001100*
001200 01  CF-Quality-Record.
001300     03  Qc-Check-Name           pic x(30).
001400*        e.g. "data_freshness", "null_price_check" etc.
001500     03  Qc-Table-Name           pic x(20).
001600     03  Qc-Status               pic x(7).
001700*        Qc-Status is one of "passed", "warning", "failed".
001800     03  Qc-Details              pic x(80).
001900*        Qc-Details carries the key metric(s) as plain text.
002000     03  filler                  pic x(3).
002100*
