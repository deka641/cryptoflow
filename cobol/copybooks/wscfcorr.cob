000100*******************************************
000200*                                          *
000300*  Record Definition For Correlation       *
000400*           File                           *
000500*     Uses Co-Coin-A-Id + Co-Coin-B-Id +   *
000600*        Co-Period-Days as the key         *
000700*******************************************
000800*  File size 20 bytes.
000900*
001000* 14/11/25 vbc - Created.
001100* 22/11/25 vbc - Added Co-Null-Flag, a null R is stored as zero
001200*                and this flag is the only way to tell the two
001300*                cases apart on re-read.
001400*
001500 01  CF-Correlation-Record.
001600     03  Co-Coin-A-Id            pic 9(6)      comp.
001700     03  Co-Coin-B-Id            pic 9(6)      comp.
001800     03  Co-Period-Days          pic 9(3)      comp.
001900     03  Co-Correlation          pic s9(2)v9(6) comp-3.
002000     03  Co-Null-Flag            pic x.
002100     03  filler                  pic x(3).
002200*
