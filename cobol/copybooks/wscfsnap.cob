000100*******************************************
000200*                                          *
000300*  Record Definition For Market Snapshot   *
000400*           File                           *
000500*     Uses Ms-Coin-Id + Ms-Timestamp as    *
000600*        the logical (composite) key       *
000700*******************************************
000800*  File size 96 bytes.
000900*
001000* THIS FIELD LAYOUT MAY NEED CHANGING
001100*
001200* 12/11/25 vbc - Created.
001300* 20/11/25 vbc - Added Ms-Price-Null-Flag, other nulls inferred
001400*                from zero - this one field cannot default that
001500*                way as zero is itself a valid spot price state.
001600*
001700 01  CF-Snapshot-Record.
001800     03  Ms-Coin-Id              pic 9(6)       comp.
001900     03  Ms-Timestamp            pic x(19).
002000*        Ms-Timestamp is UTC, "YYYY-MM-DD HH:MM:SS".
002100     03  Ms-Price-Usd            pic s9(12)v9(8) comp-3.
002200     03  Ms-Market-Cap           pic s9(22)v99   comp-3.
002300     03  Ms-Total-Volume         pic s9(22)v99   comp-3.
002400     03  Ms-Price-Chg-24H-Pct    pic s9(6)v9(4)  comp-3.
002500     03  Ms-Circ-Supply          pic s9(22)v99   comp-3.
002600     03  Ms-Price-Null-Flag      pic x.
002700*        Ms-Price-Null-Flag = "Y" when the feed carried no price.
002800     03  filler                  pic x(6).
002900*
