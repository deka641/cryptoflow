000100*******************************************
000200*                                          *
000300*  Record Definition For Pipeline Run      *
000400*           File                           *
000500*     Sequential, written in run order -   *
000600*        one record appended per job end   *
000700*******************************************
000800*  File size 156 bytes.
000900*
001000* 16/11/25 vbc - Created.
001100* 28/11/25 vbc - Pr-Error-Msg widened 40 -> 80, truncation was
001200*                hiding which table a failed check belonged to.
001300*
001400 01  CF-Pipeline-Run-Record.
001500     03  Pr-Job-Id               pic x(30).
001600     03  Pr-Status               pic x(10).
001700*        Pr-Status is "success" or "failed".
001800     03  Pr-Start-Time           pic x(19).
001900     03  Pr-End-Time             pic x(19).
002000     03  Pr-Records              pic 9(9)      comp.
002100     03  Pr-Error-Msg            pic x(80).
002200*        Pr-Error-Msg holds the first 80 chars of any trapped
002300*        error text, space filled when the run was clean.
002400     03  filler                  pic x(8).
002500*
