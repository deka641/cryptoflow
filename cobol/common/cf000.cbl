000100****************************************************************
000200*                                                              *
000300*                CryptoFlow      Start Of Run                  *
000400*        Captures the run timestamp used by cf900 in every     *
000500*              batch job for the Pipeline-Run log               *
000600*                                                              *
000700****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200*
001300     program-id.         cf000.
001400*
001500*    Author.             M J Okafor, for Meridian Data Services.
001600*    Installation.       Meridian Data Services, Batch Systems.
001700*    Date-Written.       11/11/1989.
001800*    Date-Compiled.
001900*    Security.           Copyright (C) 1989-2026, Meridian Data
002000*                        Services.  Internal use only.
002100*
002200*    Remarks.            Start Of Run.  Every CryptoFlow batch
002300*                        job CALLs this first so the job start
002400*                        time is captured once, consistently,
002500*                        before any file is opened.
002600*
002700*    Version.            See Prog-Name in WS.
002800*
002900*    Called modules.     None.
003000*
003100*    Files used.         None - this module touches no files.
003200*
003300* Changes:
003400* 11/11/1989 mjo -       Original coding, lifted from the old
003500*                        pyNNN start-of-day chain but stripped
003600*                        of all screen/menu handling - batch
003700*                        jobs run unattended.
003800* 04/03/1991 mjo -       Added leap-year safe Julian stamp so
003900*                        the audit log sorts correctly across
004000*                        year end.
004100* 19/09/1994 mjo -       Date format standardised on CCYYMMDD
004200*                        throughout - removes the two digit
004300*                        year ambiguity raised at the Jan
004400*                        review.
004500* 02/11/1998 mjo - Y2K   Century byte was already carried in
004600*                        WSA-CC from the 1991 change; confirmed
004700*                        no two-digit year storage remains in
004800*                        this module.  Signed off for Y2K.
004900* 14/06/2003 rpt -       Minor tidy, removed dead 88-level that
005000*                        was never referenced.
005100* 08/02/2026 kdw - 1.01  Reworked for the CryptoFlow warehouse
005200*                        suite - was sl000, split out as cf000.
005300* 09/02/2026 kdw -    .2 Added the display-alternate redefines
005400*                        on Wsa-Date/Wsb-Time and a trace line -
005500*                        Ops wanted the accepted stamp on the
005600*                        job log when chasing a missed run.
005700*
005800****************************************************************
005900*
006000 environment             division.
006100*===============================
006200*
006300 configuration           section.
006400 source-computer.        IBM-370.
006500 object-computer.        IBM-370.
006600 special-names.
006700     c01 is top-of-form.
006800*
006900 input-output             section.
007000 file-control.
007100*
007200 data                    division.
007300*===============================
007400*
007500 working-storage section.
007600*-----------------------
007700 77  Prog-Name               pic x(15) value "CF000 (1.02)".
007800*
007900 01  Ws-Data.
008000     03  Wsa-Date.
008100         05  Wsa-Cc          pic 99.
008200         05  Wsa-Yy          pic 99.
008300         05  Wsa-Mm          pic 99.
008400         05  Wsa-Dd          pic 99.
008500     03  Wsb-Time.
008600         05  Wsb-Hh          pic 99.
008700         05  Wsb-Mm          pic 99.
008800         05  Wsb-Ss          pic 99.
008900         05  filler          pic xx.
009000*
009100*    Wsa-Date-Disp / Wsb-Time-Disp let the trace line below show
009200*    the accepted date/time as one field instead of four - the
009300*    shop habit whenever a group of 99s wants one DISPLAY line.
009400 01  Wsa-Date-Disp           redefines Wsa-Date
009500                             pic 9(8).
009600 01  Wsb-Time-Disp           redefines Wsb-Time
009700                             pic 9(8).
009800*
009900 01  Ws-Stamp.
010000     03  Ws-Stamp-Cc         pic 99.
010100     03  Ws-Stamp-Yy         pic 99.
010200     03  filler              pic x     value "-".
010300     03  Ws-Stamp-Mm         pic 99.
010400     03  filler              pic x     value "-".
010500     03  Ws-Stamp-Dd         pic 99.
010600     03  filler              pic x     value " ".
010700     03  Ws-Stamp-Hh         pic 99.
010800     03  filler              pic x     value ":".
010900     03  Ws-Stamp-Mi         pic 99.
011000     03  filler              pic x     value ":".
011100     03  Ws-Stamp-Ss         pic 99.
011200*
011300*    Flat text view of the built stamp - this is what actually
011400*    gets handed back to the caller.
011500 01  Ws-Stamp-Alt            redefines Ws-Stamp
011600                             pic x(19).
011700*
011800 linkage section.
011900*===============
012000*
012100 01  Cf-Start-Time           pic x(19).
012200*
012300 procedure division using Cf-Start-Time.
012400*=======================================
012500*
012600 aa010-Capture-Start.
012700     accept   Wsa-Date from date YYYYMMDD.
012800     accept   Wsb-Time from time.
012900     move     Wsa-Cc         to Ws-Stamp-Cc.
013000     move     Wsa-Yy         to Ws-Stamp-Yy.
013100     move     Wsa-Mm         to Ws-Stamp-Mm.
013200     move     Wsa-Dd         to Ws-Stamp-Dd.
013300     move     Wsb-Hh         to Ws-Stamp-Hh.
013400     move     Wsb-Mm         to Ws-Stamp-Mi.
013500     move     Wsb-Ss         to Ws-Stamp-Ss.
013600     move     Ws-Stamp-Alt   to Cf-Start-Time.
013700     display  "CF000 stamp date " Wsa-Date-Disp
013800              " time " Wsb-Time-Disp.
013900*
014000 aa010-Exit.
014100     goback.
014200*
