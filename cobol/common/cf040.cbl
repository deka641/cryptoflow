000100****************************************************************
000200*                                                              *
000300*                Calendar Derivation & Date Arithmetic         *
000400*                                                              *
000500****************************************************************
000600*
000700 identification   division.
000800*========================
000900*
001000*
001100     Program-Id.         cf040.
001200*
001300*    Author.             M J Okafor, for Meridian Data Services.
001400*    Installation.       Meridian Data Services, Batch Systems.
001500*    Date-Written.       04/03/1991.
001600*    Date-Compiled.
001700*    Security.           Copyright (C) 1991-2026, Meridian Data
001800*                        Services.  Internal use only.
001900*
002000*    Remarks.            Calendar Derivation / Date Arithmetic.
002100*                        Given a CCYYMMDD date, derives the
002200*                        calendar fields needed for the Time
002300*                        Dimension (quarter, month, ISO week,
002400*                        day-of-week, day-of-month, weekend
002500*                        flag) or adds/subtracts a signed day
002600*                        count to walk the calendar one date
002700*                        at a time.  Written against a Julian
002800*                        day number so Feb/leap-year/year-end
002900*                        rollover all fall out of the same
003000*                        arithmetic - no table of month-ends
003100*                        to keep in step.
003200*
003300*    Version.            1.02 of 19/09/1994.
003400*
003500*    Called modules.     None.
003600*
003700*    Functions Used.     None - deliberately no intrinsic
003800*                        FUNCTIONs, this predates them on our
003900*                        compiler.
004000*
004100* Changes:
004200* 04/03/1991 mjo -       Original coding.  Function "D" derives
004300*                        the calendar fields; no date walking
004400*                        yet, that came with the "A" function.
004500* 17/07/1992 mjo -       Added function "A", add/subtract N
004600*                        days via a Julian day number round
004700*                        trip - the sales ledger week-end job
004800*                        needed to walk backwards over a
004900*                        month boundary and the old table
005000*                        approach could not cope with that.
005100* 19/09/1994 mjo - 1.02  ISO week number was running one short
005200*                        in early January some years; day one
005300*                        of the ISO year is now anchored off
005400*                        the Thursday rule instead of 01/01.
005500* 02/11/1998 mjo - Y2K   Confirmed Cf040-Date is carried CCYYMMDD
005600*                        throughout, century byte present, no
005700*                        two-digit year stored anywhere in this
005800*                        module.  Signed off for Y2K.
005900* 11/05/2006 rpt -       Comment tidy only, no logic change.
006000* 08/02/2026 kdw - 1.03  Adopted into the CryptoFlow warehouse
006100*                        suite for the Time Dimension build in
006200*                        cf200 - field names unchanged.
006300* 09/02/2026 kdw -    .1 Added trace redefines/display on the
006400*                        Jdn-Work and Cal-Work areas - wanted a
006500*                        SYSOUT trail while cf200's 90-day
006600*                        window was bedding in.
006700*
006800****************************************************************
006900*
007000 environment      division.
007100*========================
007200*
007300 configuration    section.
007400 source-computer.        IBM-370.
007500 object-computer.        IBM-370.
007600 special-names.
007700     c01 is top-of-form.
007800*
007900 input-output     section.
008000*------------------------
008100*
008200 data             division.
008300*========================
008400 working-storage  section.
008500*-----------------------
008600*
008700 01  Jdn-Work.
008800     03  Jdn-A           pic s9(9)    comp.
008900     03  Jdn-B           pic s9(9)    comp.
009000     03  Jdn-C           pic s9(9)    comp.
009100     03  Jdn-D           pic s9(9)    comp.
009200     03  Jdn-E           pic s9(9)    comp.
009300     03  Jdn-M           pic s9(9)    comp.
009400     03  Jdn-Y           pic s9(9)    comp.
009500     03  Jdn-Number      pic s9(9)    comp.
009600*
009700*    COMP fields dump as raw binary on the trace listing, so a
009800*    display-alternate redefine is kept here purely so Jdn-Number
009900*    can be traced when the week-number arithmetic is suspect.
010000 01  Jdn-Work-Trace      redefines Jdn-Work.
010100     03  filler          pic x(60).
010200*
010300 01  Cal-Work.
010400     03  Cal-Year        pic s9(9)    comp.
010500     03  Cal-Month       pic s9(9)    comp.
010600     03  Cal-Day         pic s9(9)    comp.
010700     03  Cal-Dow-Raw     pic s9(9)    comp.
010800*
010900 01  Cal-Work-Trace      redefines Cal-Work.
011000     03  filler          pic x(30).
011100*
011200 01  Week-Work.
011300     03  Wk-Thu-Jdn      pic s9(9)    comp.
011400     03  Wk-Jan1-Jdn     pic s9(9)    comp.
011500     03  Wk-Jan1-Dow     pic s9(9)    comp.
011600     03  Wk-Delta        pic s9(9)    comp.
011700*
011800 01  Test-Date.
011900     03  Test-Ccyy       pic 9(4).
012000     03  Test-Mm         pic 99.
012100     03  Test-Dd         pic 99.
012200 01  Test-Date9 redefines Test-Date
012300                         pic 9(8).
012400*
012500 linkage section.
012600*===============
012700*
012800 01  Cf040-Ws.
012900     03  Cf040-Function  pic x.
013000*        "D" = derive calendar fields from Cf040-Date.
013100*        "A" = add Cf040-Add-Days (signed) to Cf040-Date.
013200     03  Cf040-Date      pic 9(8)     comp.
013300     03  Cf040-Add-Days  pic s9(5)    comp.
013400     03  Cf040-Year      pic 9(4)     comp.
013500     03  Cf040-Quarter   pic 9.
013600     03  Cf040-Month     pic 99.
013700     03  Cf040-Week      pic 99.
013800     03  Cf040-Dow       pic 9.
013900     03  Cf040-Dom       pic 99.
014000     03  Cf040-Weekend   pic x.
014100*
014200 procedure division using Cf040-Ws.
014300*==================================
014400*
014500 aa010-Main.
014600     move     Cf040-Date  to Test-Date9.
014700     move     Test-Ccyy   to Cal-Year.
014800     move     Test-Mm     to Cal-Month.
014900     move     Test-Dd     to Cal-Day.
015000     perform  bb010-Date-To-Jdn thru bb010-Exit.
015100*
015200     if       Cf040-Function = "A"
015300              add      Cf040-Add-Days to Jdn-Number
015400              perform  bb020-Jdn-To-Date thru bb020-Exit
015500              move     Cal-Year    to Test-Ccyy
015600              move     Cal-Month   to Test-Mm
015700              move     Cal-Day     to Test-Dd
015800              move     Test-Date9  to Cf040-Date
015900              go       to aa010-Exit.
016000*
016100     perform  cc010-Derive-Fields thru cc010-Exit.
016200     go       to aa010-Exit.
016300*
016400 aa010-Exit.
016500     goback.
016600*
016700*----------------------------------------------------------------
016800* bb010 converts Cal-Year/Month/Day to a Julian day number using
016900* the Fliegel & Van Flandern formula - integer division below
017000* truncates, which is exactly what the formula requires.
017100*----------------------------------------------------------------
017200 bb010-Date-To-Jdn.
017300     compute  Jdn-A = (14 - Cal-Month) / 12.
017400     compute  Jdn-Y = Cal-Year + 4800 - Jdn-A.
017500     compute  Jdn-M = Cal-Month + (12 * Jdn-A) - 3.
017600     compute  Jdn-Number =
017700              Cal-Day
017800              + ((153 * Jdn-M) + 2) / 5
017900              + (365 * Jdn-Y)
018000              + (Jdn-Y / 4)
018100              - (Jdn-Y / 100)
018200              + (Jdn-Y / 400)
018300              - 32045.
018400     display   "CF040 jdn work " Jdn-Work-Trace.
018500 bb010-Exit.
018600     exit.
018700*
018800*----------------------------------------------------------------
018900* bb020 is the inverse of bb010 - Jdn-Number back to
019000* Cal-Year/Month/Day.
019100*----------------------------------------------------------------
019200 bb020-Jdn-To-Date.
019300     compute  Jdn-A = Jdn-Number + 32044.
019400     compute  Jdn-B = ((4 * Jdn-A) + 3) / 146097.
019500     compute  Jdn-C = Jdn-A - ((146097 * Jdn-B) / 4).
019600     compute  Jdn-D = ((4 * Jdn-C) + 3) / 1461.
019700     compute  Jdn-E = Jdn-C - ((1461 * Jdn-D) / 4).
019800     compute  Jdn-M = ((5 * Jdn-E) + 2) / 153.
019900     compute  Cal-Day   = Jdn-E - (((153 * Jdn-M) + 2) / 5) + 1.
020000     compute  Cal-Month = Jdn-M + 3 - (12 * (Jdn-M / 10)).
020100     compute  Cal-Year  = (100 * Jdn-B) + Jdn-D - 4800
020200                          + (Jdn-M / 10).
020300 bb020-Exit.
020400     exit.
020500*
020600*----------------------------------------------------------------
020700* cc010 derives quarter/month/week/day-of-week/day-of-month and
020800* the weekend flag for Cf040-Date, once bb010 has its Jdn-Number.
020900* Day-of-week: Jdn-Number mod 7, with Jdn 0 known to be a
021000* Monday, so (Jdn-Number + 1) mod 7 gives 0 = Sunday.
021100*----------------------------------------------------------------
021200 cc010-Derive-Fields.
021300     display   "CF040 cal work  " Cal-Work-Trace.
021400     move     Cal-Year    to Cf040-Year.
021500     move     Cal-Month   to Cf040-Month.
021600     move     Cal-Day     to Cf040-Dom.
021700*
021800     compute  Cf040-Quarter = ((Cal-Month - 1) / 3) + 1.
021900*
022000     divide   Jdn-Number + 1 by 7
022100              giving   Jdn-D remainder Cal-Dow-Raw.
022200     move     Cal-Dow-Raw to Cf040-Dow.
022300*
022400     if       Cf040-Dow = 0 or Cf040-Dow = 6
022500              move "Y" to Cf040-Weekend
022600     else
022700              move "N" to Cf040-Weekend.
022800*
022900*        ISO week: Thursday of this date's week identifies the
023000*        ISO year; count whole weeks from that year's week 1
023100*        Monday (the Monday on/before 4th January).
023200*
023300     compute  Wk-Delta = 3 - Cal-Dow-Raw.
023400     if       Cal-Dow-Raw = 0
023500              compute Wk-Delta = 3 - 7
023600     end-if.
023700     compute  Wk-Thu-Jdn = Jdn-Number + Wk-Delta.
023800*
023900     move     Wk-Thu-Jdn  to Jdn-Number.
024000     perform  bb020-Jdn-To-Date thru bb020-Exit.
024100     move     1           to Cal-Month.
024200     move     4           to Cal-Day.
024300*       Cal-Year now holds the ISO year of the Thursday; Jan 4
024400*       of that year always falls in ISO week 1.
024500     perform  bb010-Date-To-Jdn thru bb010-Exit.
024600     divide   Jdn-Number + 1 by 7
024700              giving   Jdn-D remainder Wk-Jan1-Dow.
024800     if       Wk-Jan1-Dow = 0
024900              move 6 to Wk-Jan1-Dow
025000     else
025100              subtract 1 from Wk-Jan1-Dow
025200     end-if.
025300     compute  Wk-Jan1-Jdn = Jdn-Number - Wk-Jan1-Dow.
025400     compute  Cf040-Week = ((Wk-Thu-Jdn - Wk-Jan1-Jdn) / 7) + 1.
025500*
025600*        Restore Jdn-Number for the caller's own date, not the
025700*        Thursday we borrowed it for.
025800     move     Cf040-Date  to Test-Date9.
025900     move     Test-Ccyy   to Cal-Year.
026000     move     Test-Mm     to Cal-Month.
026100     move     Test-Dd     to Cal-Day.
026200     perform  bb010-Date-To-Jdn thru bb010-Exit.
026300 cc010-Exit.
026400     exit.
026500*
