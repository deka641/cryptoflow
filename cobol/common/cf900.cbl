000100****************************************************************
000200*                                                              *
000300*                CryptoFlow    Log Pipeline Run                *
000400*        Common module CALLed by every batch job at job end    *
000500*           to append one Pipeline-Run row to the audit file   *
000600*                                                              *
000700****************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200*
001300     program-id.         cf900.
001400*
001500*    Author.             M J Okafor, for Meridian Data Services.
001600*    Installation.       Meridian Data Services, Batch Systems.
001700*    Date-Written.       08/02/2026.
001800*    Date-Compiled.
001900*    Security.           Copyright (C) 2026, Meridian Data
002000*                        Services.  Internal use only.
002100*
002200*    Remarks.            Log Pipeline Run.  Every CryptoFlow
002300*                        batch job CALLs this once, at the very
002400*                        end, to append its own row to the
002500*                        Pipeline-Run audit file.  Modelled on
002600*                        the old maps09 idea of one small common
002700*                        routine owning one small file, so none
002800*                        of the six batch jobs need their own
002900*                        copy of the open/write/close logic.
003000*
003100*    Version.            See Prog-Name in WS.
003200*
003300*    Called modules.     None.
003400*
003500*    Files used.         pipeline.dat   Pipeline-Run audit log.
003600*
003700* Changes:
003800* 08/02/2026 kdw -       Original coding, for the CryptoFlow
003900*                        warehouse suite.  No payroll module
004000*                        did this job, so it follows the shop's
004100*                        own common/mapsNN pattern of one small
004200*                        CALLed utility owning one file.
004300* 15/02/2026 kdw -    .1 Open now falls back to OUTPUT the first
004400*                        time the file does not exist (status
004500*                        05/35) rather than failing the job -
004600*                        the very first night's run has no
004700*                        pipeline.dat to EXTEND yet.
004800* 16/02/2026 kdw -    .2 Added the trace redefines/display line
004900*                        so the job-end SYSOUT shows what was
005000*                        just written without having to go and
005100*                        look at pipeline.dat.
005200* 17/02/2026 kdw -    .3 Linkage was one group, Cf900-Ws, but
005300*                        every caller passes six separate
005400*                        fields - split it out to match, cf100
005500*                        was passing garbage into Pr-Status
005600*                        onwards until this was caught.
005700*
005800****************************************************************
005900*
006000 environment             division.
006100*===============================
006200*
006300 configuration           section.
006400 source-computer.        IBM-370.
006500 object-computer.        IBM-370.
006600 special-names.
006700     c01 is top-of-form.
006800*
006900 input-output             section.
007000 file-control.
007100     select   CF-Pipeline-Run    assign      PIPELINE
007200              organization       sequential
007300              file status        Cf900-File-Status.
007400*
007500 data                    division.
007600*===============================
007700*
007800 file section.
007900*
008000 fd  CF-Pipeline-Run.
008100 copy "wscfpipe.cob".
008200*
008300 working-storage section.
008400*-----------------------
008500 77  Prog-Name               pic x(15) value "CF900 (1.03)".
008600*
008700 01  Cf900-File-Status       pic xx.
008800*
008900*    Display-alternates - same reason every CryptoFlow module
009000*    keeps them, so the job-end SYSOUT line is readable rather
009100*    than a dump of the raw COMP/binary bytes.
009200 01  Ws-Trace-Status          redefines Cf900-File-Status.
009300     03  Ws-Trace-Status-Num  pic 99.
009400 01  Ws-Trace-Job.
009500     03  Ws-Trace-Job-Id      pic x(30).
009600 01  Ws-Trace-Job-Flat        redefines Ws-Trace-Job
009700                              pic x(30).
009800 01  Ws-Trace-Recs.
009900     03  Ws-Trace-Recs-Num    pic 9(9)     comp.
010000 01  Ws-Trace-Recs-Disp       redefines Ws-Trace-Recs
010100                              pic 9(9).
010200*
010300 linkage section.
010400*===============
010500*
010600 01  Cf900-Job-Id            pic x(30).
010700 01  Cf900-Status            pic x(10).
010800 01  Cf900-Start-Time        pic x(19).
010900 01  Cf900-End-Time          pic x(19).
011000 01  Cf900-Records           pic 9(9)      comp.
011100 01  Cf900-Error-Msg         pic x(80).
011200*
011300 procedure division using Cf900-Job-Id Cf900-Status
011400          Cf900-Start-Time Cf900-End-Time Cf900-Records
011500          Cf900-Error-Msg.
011600*==================================
011700*
011800 aa010-Log-Run.
011900     open     extend CF-Pipeline-Run.
012000     if       Cf900-File-Status = "05" or Cf900-File-Status = "35"
012100              open output CF-Pipeline-Run
012200     end-if.
012300     move     Cf900-Job-Id     to Pr-Job-Id.
012400     move     Cf900-Status     to Pr-Status.
012500     move     Cf900-Start-Time to Pr-Start-Time.
012600     move     Cf900-End-Time   to Pr-End-Time.
012700     move     Cf900-Records    to Pr-Records.
012800     move     Cf900-Error-Msg  to Pr-Error-Msg.
012900     write     CF-Pipeline-Run-Record.
013000     move     Cf900-Records    to Ws-Trace-Recs-Num.
013100     move     Cf900-Job-Id     to Ws-Trace-Job-Id.
013200     display  "CF900 logged " Ws-Trace-Job-Flat
013300              " recs " Ws-Trace-Recs-Disp
013400              " status " Cf900-Status.
013500     close    CF-Pipeline-Run.
013600 aa010-Exit.
013700     goback.
013800*
