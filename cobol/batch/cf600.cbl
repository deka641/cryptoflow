000100****************************************************************
000200*                                                              *
000300*               Portfolio Valuation & P&L Listing              *
000400*                                                              *
000500*      Every user's holdings enriched with current price,      *
000600*        cost basis, current value and profit/loss, plus       *
000700*                 a per-user summary line                      *
000800*                                                              *
000900****************************************************************
001000*
001100 identification          division.
001200*===============================
001300*
001400*
001500     program-id.         cf600.
001600*
001700*    Author.             M J Okafor, for Meridian Data Services.
001800*    Installation.       Meridian Data Services, Batch Systems.
001900*    Date-Written.       11/06/1992.
002000*    Date-Compiled.
002100*    Security.           Copyright (C) 1992-2026, Meridian Data
002200*                        Services.  Internal use only.
002300*
002400*    Remarks.            Portfolio Valuation.  Sixth and last
002500*                        job of the nightly run.  The Holding
002600*                        file is already sorted by user-id, so
002700*                        this walks it straight through, control
002800*                        -breaking on user-id to print one
002900*                        enriched line per holding and a
003000*                        summary line per user.  Current price
003100*                        per coin comes off the same "latest
003200*                        snapshot" idea cf500 uses for Market
003300*                        Overview, built fresh here rather than
003400*                        shared, since the two jobs run as
003500*                        separate steps and neither waits on
003600*                        the other.
003700*
003800*    Version.            See Prog-Name in WS.
003900*
004000*    Called modules.     cf000 (start/end of run), cf900 (log
004100*                        run).
004200*
004300*    Functions Used.     None.
004400*
004500*    Files used.
004600*                        holding.dat    Portfolio Holding - in.
004700*                        coinmstr.dat   Coin Master - in.
004800*                        mktsnap.dat    Market Snapshot - in.
004900*                        portrpt.prt    Portfolio print.
005000*
005100* Changes:
005200* 11/06/1992 mjo -       Original coding, against the old client
005300*                        -position valuation run - one line per
005400*                        position, one summary per client, same
005500*                        shape then as now.
005600* 04/02/1997 mjo -       Cost basis changed from rounded-at-the-
005700*                        line to exact multiply, rounding only
005800*                        at the summary - a client queried why
005900*                        ten small roundings didn't match the
006000*                        total.
006100* 02/11/1998 mjo - Y2K   Confirmed nothing here carries a two
006200*                        digit year.  Signed off.
006300* 19/08/2005 rpt -       Comment tidy only.
006400* 13/02/2026 kdw - 6.01  Rebuilt for the CryptoFlow warehouse
006500*                        suite - was sl600, valuation now reads
006600*                        off Market Snapshot's latest price
006700*                        rather than the old end-of-day ledger
006800*                        close.
006900* 23/02/2026 kdw - 6.02  User summary was counting holdings
007000*                        only - added Uw-Unique-Coin-Count so
007100*                        the summary line also shows how many
007200*                        distinct coins the holdings cover.
007300*
007400****************************************************************
007500*
007600 environment             division.
007700*===============================
007800*
007900 configuration           section.
008000 source-computer.        IBM-370.
008100 object-computer.        IBM-370.
008200 special-names.
008300     c01 is top-of-form.
008400*
008500 input-output             section.
008600 file-control.
008700     select   CF-Hold-In        assign      HOLDING
008800              organization      sequential
008900              file status       CF-Hold-Status.
009000     select   CF-Coin-Mstr      assign      COINMSTR
009100              organization      sequential
009200              file status       CF-Coin-Status.
009300     select   CF-Snap-In        assign      MKTSNAP
009400              organization      sequential
009500              file status       CF-Snap-Status.
009600     select   CF-Port-Rpt       assign      PORTRPT
009700              file status       CF-Rpt-Status.
009800*
009900 data                    division.
010000*===============================
010100*
010200 file section.
010300*
010400 fd  CF-Hold-In.
010500 copy "wscfhold.cob".
010600*
010700 fd  CF-Coin-Mstr.
010800 copy "wscfcoin.cob".
010900*
011000 fd  CF-Snap-In.
011100 copy "wscfsnap.cob".
011200*
011300 fd  CF-Port-Rpt
011400     reports are CF-Portfolio-Report.
011500*
011600 working-storage section.
011700*-----------------------
011800 77  Prog-Name               pic x(15) value "CF600 (6.02)".
011900*
012000 01  Ws-File-Status.
012100     03  CF-Hold-Status      pic xx.
012200     03  CF-Coin-Status      pic xx.
012300     03  CF-Snap-Status      pic xx.
012400     03  CF-Rpt-Status       pic xx.
012500*
012600 01  Ws-Switches.
012700     03  Ws-Hold-Eof         pic x         value "N".
012800     03  Ws-Coin-Eof         pic x         value "N".
012900     03  Ws-Snap-Eof         pic x         value "N".
013000     03  Ws-Snap-Group-Sw    pic x         value "N".
013100     03  Ws-User-Active-Sw   pic x         value "N".
013200     03  Ws-Group-Active-Sw  pic x         value "N".
013300*
013400 01  Ws-Data.
013500     03  Ws-Rec-Cnt          pic 9(9)      comp  value zero.
013600     03  Ws-Coin-Count       binary-long         value zero.
013700     03  Ws-Price-Count      binary-long         value zero.
013800     03  Ws-Today-Num        pic 9(8)      comp.
013900*
014000*    COMP counters need a display-alternate before they go on a
014100*    trace line - the shop rule, kept consistent across every
014200*    CryptoFlow module.
014300 01  Ws-Rec-Cnt-Disp         redefines Ws-Rec-Cnt
014400                             pic 9(9).
014500*
014600*    Run-date CCYYMMDD / dashed-text conversion, for the report
014700*    heading only.
014800 01  Ws-Conv-Date.
014900     03  Ws-Conv-Num         pic 9(8).
015000 01  Ws-Conv-Pieces          redefines Ws-Conv-Date.
015100     03  Ws-Conv-Ccyy        pic 9(4).
015200     03  Ws-Conv-Mm          pic 99.
015300     03  Ws-Conv-Dd          pic 99.
015400 01  Ws-Conv-Dashed          pic x(10)     value spaces.
015500*
015600*    Whole Coin Master, for symbol/name on the listing line.
015700 01  Cf-Coin-Table.
015800     03  Cf-Coin-Entry       occurs 2000 times
015900                             indexed by Cn-Idx.
016000         05  Cn-Coin-Id      pic 9(6)      comp.
016100         05  Cn-Symbol       pic x(10).
016200         05  Cn-Name         pic x(30).
016300*
016400*    Current-price-per-coin buffer while Market Snapshot is
016500*    read, overwritten row by row the same way cf500 picks up
016600*    each coin's latest - the file already arrives coin-id/
016700*    timestamp order, so whatever is sitting here when the
016800*    coin-id changes is that coin's latest.
016900 01  Ws-Snap-Group.
017000     03  Ws-Sg-Coin-Id       pic 9(6)        comp.
017100     03  Ws-Sg-Price         pic s9(12)v9(8) comp-3.
017200     03  Ws-Sg-Null-Flag     pic x.
017300 01  Ws-Prev-Snap-Coin       pic 9(6)        comp.
017400*
017500*    Coin-ids already seen for the user currently being summed -
017600*    scanned by ee030 so Uw-Unique-Coin-Count only grows on a
017700*    coin's first holding within the group.
017800 01  Uniq-Coin-Table.
017900     03  Uniq-Coin-Entry     occurs 500 times
018000                             indexed by Uc-Idx.
018100         05  Uc-Coin-Id      pic 9(6)      comp.
018200*
018300 01  Cf-Price-Table.
018400     03  Cf-Price-Entry      occurs 2000 times
018500                             indexed by Pr-Idx.
018600         05  Pr-Coin-Id      pic 9(6)        comp.
018700         05  Pr-Price        pic s9(12)v9(8) comp-3.
018800         05  Pr-Null-Flag    pic x.
018900*
019000*    Working figures for the holding currently being printed.
019100 01  Hold-Work.
019200     03  Hw-Symbol           pic x(10).
019300     03  Hw-Name             pic x(30).
019400     03  Hw-Quantity         pic s9(16)v9(8) comp-3.
019500     03  Hw-Buy-Price        pic s9(12)v9(8) comp-3.
019600     03  Hw-Cost-Basis       pic s9(18)v9(8) comp-3.
019700     03  Hw-Price            pic s9(12)v9(8) comp-3.
019800     03  Hw-Price-Null-Sw    pic x.
019900     03  Hw-Value            pic s9(18)v9(8) comp-3.
020000     03  Hw-Value-Null-Sw    pic x.
020100     03  Hw-Pnl              pic s9(18)v9(8) comp-3.
020200     03  Hw-Pnl-Null-Sw      pic x.
020300     03  Hw-Pnl-Pct          pic s9(4)v9(4)  comp-3.
020400     03  Hw-Pnl-Pct-Null-Sw  pic x.
020500*
020600*    Per-user accumulators, reset at the top of each user's
020700*    group and flushed to the summary line on a user-id break.
020800 01  User-Work.
020900     03  Uw-User-Id           pic 9(6)       comp.
021000     03  Uw-Holding-Count     pic 9(5)       comp.
021100     03  Uw-Unique-Coin-Count pic 9(5)       comp.
021200     03  Uw-Priced-Count      pic 9(5)       comp.
021300     03  Uw-Tot-Cost          pic s9(18)v99  comp-3.
021400     03  Uw-Tot-Value         pic s9(18)v99  comp-3.
021500     03  Uw-Tot-Pnl           pic s9(18)v99  comp-3.
021600     03  Uw-Tot-Pnl-Pct       pic s9(4)v99   comp-3.
021700     03  Uw-Pnl-Pct-Null-Sw   pic x.
021800*
021900*    COMP counters need a display-alternate before a trace line
022000*    can show them, same shop rule, for the holding count.
022100 01  Uw-Holding-Disp         redefines Uw-Holding-Count
022200                             pic 9(5).
022300*
022400 01  Ws-Start-Time           pic x(19)      value spaces.
022500 01  Ws-End-Time             pic x(19)      value spaces.
022600*
022700 01  Rpt-Head-Work.
022800     03  Rh-Run-Date          pic x(10).
022900 01  Rpt-User-Work.
023000     03  Ru-User-Id           pic 9(6)       comp.
023100 01  Rpt-Line-Work.
023200     03  Rl-Symbol            pic x(10).
023300     03  Rl-Name              pic x(25).
023400     03  Rl-Quantity          pic s9(16)v9(4) comp-3.
023500     03  Rl-Buy-Price         pic s9(12)v9(4) comp-3.
023600     03  Rl-Cost-Basis        pic s9(18)v99  comp-3.
023700     03  Rl-Value-Text        pic x(16).
023800     03  Rl-Pnl-Text          pic x(16).
023900     03  Rl-Pnl-Pct-Text      pic x(10).
024000 01  Rpt-Sum-Work.
024100     03  Rs-Holding-Count     pic 9(5)       comp.
024200     03  Rs-Unique-Coin-Count pic 9(5)       comp.
024300     03  Rs-Tot-Cost          pic s9(18)v99  comp-3.
024400     03  Rs-Tot-Value         pic s9(18)v99  comp-3.
024500     03  Rs-Tot-Pnl           pic s9(18)v99  comp-3.
024600     03  Rs-Tot-Pnl-Pct-Text  pic x(10).
024700*
024800*    Work fields for turning a COMP-3 figure into report text -
024900*    MOVE handles the numeric-to-edited conversion cleanly, it
025000*    is only STRING that cannot take a COMP/binary operand.
025100 01  Edit-Value               pic -9(17).99.
025200 01  Edit-Pct                 pic -999.99.
025300*
025400 linkage section.
025500*===============
025600*
025700 01  Ls-Job-Id                pic x(30)  value "portfolio_valuation".
025800*
025900 report section.
026000*===============
026100*
026200 RD  CF-Portfolio-Report
026300     control      final
026400     page limit   58
026500     heading      1
026600     first detail 5
026700     last detail  55.
026800*
026900 01  CF-Port-Head             type page heading.
027000     03  line 1.
027100         05  col 1            pic x(15)  source Prog-Name.
027200         05  col 95           pic x(35)
027300                 value "CryptoFlow Portfolio Valuation".
027400     03  line 2.
027500         05  col 1                       value "RUN DATE:".
027600         05  col 11           pic x(10)  source Rh-Run-Date.
027700*
027800 01  CF-Port-User-Head         type detail.
027900     03  line plus 2.
028000         05  col 1                       value "USER".
028100         05  col 7            pic 9(6)   source Ru-User-Id.
028200     03  line plus 1.
028300         05  col 1                       value "SYMBOL".
028400         05  col 12                      value "NAME".
028500         05  col 38                      value "QUANTITY".
028600         05  col 58                      value "BUY PRICE".
028700         05  col 75                      value "COST BASIS".
028800         05  col 95                      value "CUR VALUE".
028900         05  col 112                     value "PNL".
029000         05  col 129                     value "PNL%".
029100*
029200 01  CF-Port-Det-Line          type detail.
029300     03  line plus 1.
029400         05  col 1            pic x(10)  source Rl-Symbol.
029500         05  col 12           pic x(25)  source Rl-Name.
029600         05  col 38           pic -9(11).9999
029700                                          source Rl-Quantity.
029800         05  col 58           pic -9(7).9999
029900                                          source Rl-Buy-Price.
030000         05  col 75           pic -9(15).99
030100                                          source Rl-Cost-Basis.
030200         05  col 95           pic x(16)  source Rl-Value-Text.
030300         05  col 112          pic x(16)  source Rl-Pnl-Text.
030400         05  col 129          pic x(10)  source Rl-Pnl-Pct-Text.
030500*
030600 01  CF-Port-User-Sum          type detail.
030700     03  line plus 2.
030800         05  col 1                       value "USER TOTAL -".
030900         05  col 14                      value "HOLDINGS".
031000         05  col 23           pic zz9    source Rs-Holding-Count.
031100         05  col 27                      value "COINS".
031200         05  col 33           pic zz9    source Rs-Unique-Coin-Count.
031300         05  col 38                      value "COST".
031400         05  col 44           pic -9(15).99
031500                                          source Rs-Tot-Cost.
031600         05  col 70                      value "VALUE".
031700         05  col 76           pic -9(15).99
031800                                          source Rs-Tot-Value.
031900         05  col 102                     value "PNL".
032000         05  col 106          pic -9(15).99
032100                                          source Rs-Tot-Pnl.
032200         05  col 130          pic x(10)  source Rs-Tot-Pnl-Pct-Text.
032300*
032400 procedure division.
032500*===================
032600*
032700 aa000-Main.
032800     call     "cf000" using Ws-Start-Time.
032900     perform  aa010-Open-Cf-Files      thru aa010-Exit.
033000     perform  aa020-Set-Today          thru aa020-Exit.
033100     perform  bb010-Load-Coin-Table    thru bb010-Exit.
033200     perform  bb030-Load-Price-Table   thru bb030-Exit.
033300     perform  cc010-Process-Holdings   thru cc010-Exit.
033400     terminate CF-Portfolio-Report.
033500     close    CF-Hold-In CF-Coin-Mstr CF-Snap-In CF-Port-Rpt.
033600     call     "cf000" using Ws-End-Time.
033700     display  "CF600 records " Ws-Rec-Cnt-Disp.
033800     call     "cf900" using Ls-Job-Id "success"
033900              Ws-Start-Time Ws-End-Time Ws-Rec-Cnt spaces.
034000     goback.
034100*
034200 aa010-Open-Cf-Files.
034300     open     input  CF-Hold-In.
034400     open     input  CF-Coin-Mstr.
034500     open     input  CF-Snap-In.
034600     open     output CF-Port-Rpt.
034700     initiate CF-Portfolio-Report.
034800 aa010-Exit.
034900     exit.
035000*
035100 aa020-Set-Today.
035200     accept    Ws-Today-Num from date YYYYMMDD.
035300     move      Ws-Today-Num   to Ws-Conv-Num.
035400     move      Ws-Conv-Ccyy   to Ws-Conv-Dashed (1:4).
035500     move      "-"            to Ws-Conv-Dashed (5:1).
035600     move      Ws-Conv-Mm     to Ws-Conv-Dashed (6:2).
035700     move      "-"            to Ws-Conv-Dashed (8:1).
035800     move      Ws-Conv-Dd     to Ws-Conv-Dashed (9:2).
035900     move      Ws-Conv-Dashed to Rh-Run-Date.
036000 aa020-Exit.
036100     exit.
036200*
036300 bb010-Load-Coin-Table.
036400     move      zero to Ws-Coin-Count.
036500     set       Cn-Idx      to 1.
036600     read      CF-Coin-Mstr
036700         at end move "Y" to Ws-Coin-Eof.
036800     perform   bb010-Load-Loop thru bb010-Load-Exit
036900         until Ws-Coin-Eof = "Y".
037000 bb010-Exit.
037100     exit.
037200*
037300 bb010-Load-Loop.
037400     add       1 to Ws-Coin-Count.
037500     move      Coin-Id     to Cn-Coin-Id (Cn-Idx).
037600     move      Coin-Symbol to Cn-Symbol  (Cn-Idx).
037700     move      Coin-Name   to Cn-Name    (Cn-Idx).
037800     set       Cn-Idx      up by 1.
037900     read      CF-Coin-Mstr
038000         at end move "Y" to Ws-Coin-Eof.
038100 bb010-Load-Exit.
038200     exit.
038300*
038400*    Latest price per coin, built off Market Snapshot the same
038500*    way cf500 builds Cf-Latest-Table - the file arrives coin-
038600*    id/timestamp ascending, so a break on coin-id alone leaves
038700*    the last row read as that coin's latest.
038800 bb030-Load-Price-Table.
038900     move      zero to Ws-Price-Count.
039000     move      zero to Ws-Prev-Snap-Coin.
039100     read      CF-Snap-In
039200         at end move "Y" to Ws-Snap-Eof.
039300     perform   bb030-Load-Loop thru bb030-Load-Exit
039400         until Ws-Snap-Eof = "Y".
039500     if        Ws-Snap-Group-Sw = "Y"
039600         perform bb031-Flush-Price thru bb031-Exit
039700     end-if.
039800 bb030-Exit.
039900     exit.
040000*
040100 bb030-Load-Loop.
040200     if        Ws-Snap-Group-Sw = "Y"
040300           and Ms-Coin-Id not = Ws-Prev-Snap-Coin
040400         perform bb031-Flush-Price thru bb031-Exit
040500     end-if.
040600     move      Ms-Coin-Id         to Ws-Sg-Coin-Id.
040700     move      Ms-Price-Usd       to Ws-Sg-Price.
040800     move      Ms-Price-Null-Flag to Ws-Sg-Null-Flag.
040900     move      Ms-Coin-Id         to Ws-Prev-Snap-Coin.
041000     move      "Y"                to Ws-Snap-Group-Sw.
041100     read      CF-Snap-In
041200         at end move "Y" to Ws-Snap-Eof.
041300 bb030-Load-Exit.
041400     exit.
041500*
041600 bb031-Flush-Price.
041700     add       1 to Ws-Price-Count.
041800     set       Pr-Idx to Ws-Price-Count.
041900     move      Ws-Sg-Coin-Id   to Pr-Coin-Id   (Pr-Idx).
042000     move      Ws-Sg-Price     to Pr-Price     (Pr-Idx).
042100     move      Ws-Sg-Null-Flag to Pr-Null-Flag (Pr-Idx).
042200 bb031-Exit.
042300     exit.
042400*
042500*    Main pass over Holding, breaking on user-id.  aa000 has
042600*    already positioned nothing - the first read happens here.
042700 cc010-Process-Holdings.
042800     move      zero to Uw-User-Id.
042900     read      CF-Hold-In
043000         at end move "Y" to Ws-Hold-Eof.
043100     perform   cc020-Process-Loop thru cc020-Exit
043200         until Ws-Hold-Eof = "Y".
043300     if        Ws-User-Active-Sw = "Y"
043400         perform dd010-Print-User-Sum thru dd010-Exit
043500     end-if.
043600 cc010-Exit.
043700     exit.
043800*
043900 cc020-Process-Loop.
044000     if        Ws-User-Active-Sw = "Y"
044100           and Ho-User-Id not = Uw-User-Id
044200         perform dd010-Print-User-Sum thru dd010-Exit
044300     end-if.
044400     if        Ws-User-Active-Sw = "N"
044500            or Ho-User-Id not = Uw-User-Id
044600         perform cc025-Start-User thru cc025-Exit
044700     end-if.
044800     perform   cc030-Process-One-Hold thru cc030-Exit.
044900     read      CF-Hold-In
045000         at end move "Y" to Ws-Hold-Eof.
045100 cc020-Exit.
045200     exit.
045300*
045400 cc025-Start-User.
045500     move      Ho-User-Id to Uw-User-Id.
045600     move      zero       to Uw-Holding-Count Uw-Priced-Count.
045700     move      zero       to Uw-Unique-Coin-Count.
045800     move      zero       to Uw-Tot-Cost Uw-Tot-Value Uw-Tot-Pnl.
045900     move      zero       to Uw-Tot-Pnl-Pct.
046000     move      "N"        to Uw-Pnl-Pct-Null-Sw.
046100     move      "Y"        to Ws-User-Active-Sw.
046200 cc025-Exit.
046300     exit.
046400*
046500 cc030-Process-One-Hold.
046600     add       1 to Ws-Rec-Cnt.
046700     add       1 to Uw-Holding-Count.
046800     perform   ee030-Check-Unique-Coin thru ee030-Exit.
046900     perform   ee010-Find-Coin  thru ee010-Exit.
047000     perform   ee020-Find-Price thru ee020-Exit.
047100     move      Ho-Quantity   to Hw-Quantity.
047200     move      Ho-Buy-Price-Usd to Hw-Buy-Price.
047300     compute   Hw-Cost-Basis rounded = Hw-Quantity * Hw-Buy-Price.
047400     add       Hw-Cost-Basis to Uw-Tot-Cost.
047500     if        Hw-Price-Null-Sw = "Y"
047600         move  "Y" to Hw-Value-Null-Sw
047700         move  "Y" to Hw-Pnl-Null-Sw
047800         move  zero to Hw-Value
047900         move  zero to Hw-Pnl
048000     else
048100         add    1 to Uw-Priced-Count
048200         compute Hw-Value rounded = Hw-Quantity * Hw-Price
048300         move   "N" to Hw-Value-Null-Sw
048400         compute Hw-Pnl rounded = Hw-Value - Hw-Cost-Basis
048500         move   "N" to Hw-Pnl-Null-Sw
048600         add    Hw-Value to Uw-Tot-Value
048700     end-if.
048800     if        Hw-Pnl-Null-Sw = "N"
048900           and Hw-Cost-Basis > zero
049000         compute Hw-Pnl-Pct rounded =
049100                 (Hw-Pnl / Hw-Cost-Basis) * 100
049200         move   "N" to Hw-Pnl-Pct-Null-Sw
049300     else
049400         move   zero to Hw-Pnl-Pct
049500         move   "Y" to Hw-Pnl-Pct-Null-Sw
049600     end-if.
049700     perform   ff010-Build-Det-Line thru ff010-Exit.
049800     generate  CF-Port-Det-Line.
049900 cc030-Exit.
050000     exit.
050100*
050200 ee010-Find-Coin.
050300     move      spaces to Hw-Symbol Hw-Name.
050400     move      "N" to Ws-Group-Active-Sw.
050500     perform   ee011-Find-Loop thru ee011-Exit
050600         varying Cn-Idx from 1 by 1
050700         until   Cn-Idx > Ws-Coin-Count
050800              or Ws-Group-Active-Sw = "Y".
050900 ee010-Exit.
051000     exit.
051100*
051200 ee011-Find-Loop.
051300     if        Cn-Coin-Id (Cn-Idx) = Ho-Coin-Id
051400         move    Cn-Symbol (Cn-Idx) to Hw-Symbol
051500         move    Cn-Name   (Cn-Idx) to Hw-Name
051600         move    "Y" to Ws-Group-Active-Sw
051700     end-if.
051800 ee011-Exit.
051900     exit.
052000*
052100 ee020-Find-Price.
052200     move      zero to Hw-Price.
052300     move      "Y"  to Hw-Price-Null-Sw.
052400     move      "N"  to Ws-Group-Active-Sw.
052500     perform   ee021-Find-Loop thru ee021-Exit
052600         varying Pr-Idx from 1 by 1
052700         until   Pr-Idx > Ws-Price-Count
052800              or Ws-Group-Active-Sw = "Y".
052900 ee020-Exit.
053000     exit.
053100*
053200 ee021-Find-Loop.
053300     if        Pr-Coin-Id (Pr-Idx) = Ho-Coin-Id
053400         if    Pr-Null-Flag (Pr-Idx) = "N"
053500             move Pr-Price (Pr-Idx) to Hw-Price
053600             move "N" to Hw-Price-Null-Sw
053700         end-if
053800         move  "Y" to Ws-Group-Active-Sw
053900     end-if.
054000 ee021-Exit.
054100     exit.
054200*
054300*    ee030 scans the current user's seen-coin list; a coin-id
054400*    found there has already been counted, so only a miss adds
054500*    a new entry and bumps Uw-Unique-Coin-Count.
054600 ee030-Check-Unique-Coin.
054700     move      "N" to Ws-Group-Active-Sw.
054800     perform   ee031-Find-Loop thru ee031-Exit
054900         varying Uc-Idx from 1 by 1
055000         until   Uc-Idx > Uw-Unique-Coin-Count
055100              or Ws-Group-Active-Sw = "Y".
055200     if        Ws-Group-Active-Sw = "N"
055300         add     1 to Uw-Unique-Coin-Count
055400         set     Uc-Idx to Uw-Unique-Coin-Count
055500         move    Ho-Coin-Id to Uc-Coin-Id (Uc-Idx)
055600     end-if.
055700 ee030-Exit.
055800     exit.
055900*
056000 ee031-Find-Loop.
056100     if        Uc-Coin-Id (Uc-Idx) = Ho-Coin-Id
056200         move    "Y" to Ws-Group-Active-Sw
056300     end-if.
056400 ee031-Exit.
056500     exit.
056600*
056700 ff010-Build-Det-Line.
056800     move      Hw-Symbol     to Rl-Symbol.
056900     move      Hw-Name       to Rl-Name.
057000     move      Hw-Quantity   to Rl-Quantity.
057100     move      Hw-Buy-Price  to Rl-Buy-Price.
057200     move      Hw-Cost-Basis to Rl-Cost-Basis.
057300     if        Hw-Value-Null-Sw = "Y"
057400         move  "N/A"         to Rl-Value-Text
057500     else
057600         move  Hw-Value      to Edit-Value
057700         move  Edit-Value    to Rl-Value-Text
057800     end-if.
057900     if        Hw-Pnl-Null-Sw = "Y"
058000         move  "N/A"         to Rl-Pnl-Text
058100     else
058200         move  Hw-Pnl        to Edit-Value
058300         move  Edit-Value    to Rl-Pnl-Text
058400     end-if.
058500     if        Hw-Pnl-Pct-Null-Sw = "Y"
058600         move  "N/A"         to Rl-Pnl-Pct-Text
058700     else
058800         move  Hw-Pnl-Pct    to Edit-Pct
058900         move  Edit-Pct      to Rl-Pnl-Pct-Text
059000     end-if.
059100 ff010-Exit.
059200     exit.
059300*
059400 dd010-Print-User-Sum.
059500     move      Uw-User-Id to Ru-User-Id.
059600     generate  CF-Port-User-Head.
059700     move      Uw-Holding-Count to Rs-Holding-Count.
059800     move      Uw-Unique-Coin-Count to Rs-Unique-Coin-Count.
059900     move      Uw-Tot-Cost      to Rs-Tot-Cost.
060000     if        Uw-Priced-Count = zero
060100         move  zero to Uw-Tot-Value Uw-Tot-Pnl
060200     else
060300         compute Uw-Tot-Pnl rounded = Uw-Tot-Value - Uw-Tot-Cost
060400     end-if.
060500     move      Uw-Tot-Value     to Rs-Tot-Value.
060600     move      Uw-Tot-Pnl       to Rs-Tot-Pnl.
060700     if        Uw-Tot-Cost > zero
060800         compute Uw-Tot-Pnl-Pct rounded =
060900                 (Uw-Tot-Pnl / Uw-Tot-Cost) * 100
061000         move    "N" to Uw-Pnl-Pct-Null-Sw
061100     else
061200         move    "Y" to Uw-Pnl-Pct-Null-Sw
061300     end-if.
061400     if        Uw-Pnl-Pct-Null-Sw = "Y"
061500         move  "N/A"          to Rs-Tot-Pnl-Pct-Text
061600     else
061700         move  Uw-Tot-Pnl-Pct to Edit-Pct
061800         move  Edit-Pct       to Rs-Tot-Pnl-Pct-Text
061900     end-if.
062000     generate  CF-Port-User-Sum.
062100 dd010-Exit.
062200     exit.
062300*
