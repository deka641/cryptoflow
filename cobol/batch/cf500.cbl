000100****************************************************************
000200*                                                              *
000300*                   Market Overview Summary                   *
000400*                                                              *
000500*        Latest snapshot per coin, market totals, BTC          *
000600*         dominance, and the top 5/bottom 5 movers             *
000700*                                                              *
000800****************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300*
001400     program-id.         cf500.
001500*
001600*    Author.             M J Okafor, for Meridian Data Services.
001700*    Installation.       Meridian Data Services, Batch Systems.
001800*    Date-Written.       19/03/1991.
001900*    Date-Compiled.
002000*    Security.           Copyright (C) 1991-2026, Meridian Data
002100*                        Services.  Internal use only.
002200*
002300*    Remarks.            Market Overview.  Fifth job of the
002400*                        nightly run.  Control-breaks Market
002500*                        Snapshot by coin-id to pick up the
002600*                        latest row on file for each coin (the
002700*                        file already arrives coin-id/timestamp
002800*                        order, so the last row of a coin's
002900*                        group is simply its latest), totals
003000*                        market cap and volume across the lot,
003100*                        works out BTC's share of the total,
003200*                        and picks the five best and five worst
003300*                        24h movers for the printed report.
003400*
003500*    Version.            See Prog-Name in WS.
003600*
003700*    Called modules.     cf000 (start/end of run), cf900 (log
003800*                        run).
003900*
004000*    Functions Used.     None.
004100*
004200*    Files used.
004300*                        mktsnap.dat    Market Snapshot - in.
004400*                        coinmstr.dat   Coin Master - in.
004500*                        mktrpt.prt     Market Overview print.
004600*
004700* Changes:
004800* 19/03/1991 mjo -       Original coding, against the old daily
004900*                        position-summary run - total position,
005000*                        biggest holder's share, best/worst
005100*                        five movers, same shape then as now.
005200* 07/09/1995 mjo -       Biggest-holder share renamed BTC
005300*                        dominance and pinned to symbol "btc"
005400*                        specifically rather than "whichever
005500*                        coin totals highest" - a coin briefly
005600*                        overtook it on a bad feed day in '95
005700*                        and the report looked daft.
005800* 02/11/1998 mjo - Y2K   Run date carried CCYY-MM-DD throughout,
005900*                        no two digit year anywhere.  Signed
006000*                        off.
006100* 03/06/2004 rpt -       Comment tidy only.
006200* 12/02/2026 kdw - 5.01  Rebuilt for the CryptoFlow warehouse
006300*                        suite - was sl500, totals/dominance/
006400*                        movers now match the market-overview
006500*                        rules for fact_market_data rather than
006600*                        the old ledger positions.
006700*
006800****************************************************************
006900*
007000 environment             division.
007100*===============================
007200*
007300 configuration           section.
007400 source-computer.        IBM-370.
007500 object-computer.        IBM-370.
007600 special-names.
007700     c01 is top-of-form.
007800*
007900 input-output             section.
008000 file-control.
008100     select   CF-Snap-In       assign      MKTSNAP
008200              organization     sequential
008300              file status      CF-Snap-Status.
008400     select   CF-Coin-Mstr     assign      COINMSTR
008500              organization     sequential
008600              file status      CF-Coin-Status.
008700     select   CF-Mkt-Rpt       assign      MKTRPT
008800              file status      CF-Rpt-Status.
008900*
009000 data                    division.
009100*===============================
009200*
009300 file section.
009400*
009500 fd  CF-Snap-In.
009600 copy "wscfsnap.cob".
009700*
009800 fd  CF-Coin-Mstr.
009900 copy "wscfcoin.cob".
010000*
010100 fd  CF-Mkt-Rpt
010200     reports are CF-Market-Report.
010300*
010400 working-storage section.
010500*-----------------------
010600 77  Prog-Name               pic x(15) value "CF500 (5.01)".
010700*
010800 01  Ws-File-Status.
010900     03  CF-Snap-Status      pic xx.
011000     03  CF-Coin-Status      pic xx.
011100     03  CF-Rpt-Status       pic xx.
011200*
011300 01  Ws-Switches.
011400     03  Ws-Snap-Eof         pic x         value "N".
011500     03  Ws-Coin-Eof         pic x         value "N".
011600     03  Ws-Group-Active-Sw  pic x         value "N".
011700     03  Ws-Sel-Found-Sw     pic x         value "N".
011800*
011900 01  Ws-Data.
012000     03  Ws-Rec-Cnt          pic 9(9)      comp  value zero.
012100     03  Ws-Coin-Count       binary-long         value zero.
012200     03  Ws-Latest-Count     binary-long         value zero.
012300     03  Ws-Today-Num        pic 9(8)      comp.
012400*
012500*    COMP counters need a display-alternate before they go on a
012600*    trace line - the shop rule, kept consistent across every
012700*    CryptoFlow module.
012800 01  Ws-Rec-Cnt-Disp         redefines Ws-Rec-Cnt
012900                             pic 9(9).
013000*
013100*    Run-date CCYYMMDD / dashed-text conversion, for the report
013200*    heading only - this job writes no dated row of its own.
013300 01  Ws-Conv-Date.
013400     03  Ws-Conv-Num         pic 9(8).
013500 01  Ws-Conv-Pieces          redefines Ws-Conv-Date.
013600     03  Ws-Conv-Ccyy        pic 9(4).
013700     03  Ws-Conv-Mm          pic 99.
013800     03  Ws-Conv-Dd          pic 99.
013900 01  Ws-Conv-Dashed          pic x(10)     value spaces.
014000*
014100*    Whole Coin Master, for the symbol/name lookup behind every
014200*    latest-snapshot row and the "btc" dominance test.
014300 01  Cf-Coin-Table.
014400     03  Cf-Coin-Entry       occurs 2000 times
014500                             indexed by Cn-Idx.
014600         05  Cn-Coin-Id      pic 9(6)      comp.
014700         05  Cn-Symbol       pic x(10).
014800         05  Cn-Name         pic x(30).
014900*
015000*    Current coin's accumulation buffer while Market Snapshot
015100*    is being read - overwritten row by row, so whatever is
015200*    sitting here when the coin-id changes is that coin's
015300*    latest, the file already being in timestamp order.
015400 01  Ws-Group.
015500     03  Ws-Grp-Coin-Id      pic 9(6)        comp.
015600     03  Ws-Grp-Price        pic s9(12)v9(8) comp-3.
015700     03  Ws-Grp-Mkt-Cap      pic s9(22)v99   comp-3.
015800     03  Ws-Grp-Volume       pic s9(22)v99   comp-3.
015900     03  Ws-Grp-Pct-Chg      pic s9(6)v9(4)  comp-3.
016000     03  Ws-Grp-Null-Flag    pic x.
016100 01  Ws-Prev-Coin-Id         pic 9(6)        comp.
016200*
016300*    One row per coin with a snapshot on file - symbol/name are
016400*    filled in once, alongside the latest figures, so the
016500*    mover-selection and print steps below need no further
016600*    lookup against Cf-Coin-Table.
016700 01  Cf-Latest-Table.
016800     03  Cf-Latest-Entry     occurs 2000 times
016900                             indexed by La-Idx.
017000         05  La-Coin-Id      pic 9(6)        comp.
017100         05  La-Symbol       pic x(10).
017200         05  La-Name         pic x(30).
017300         05  La-Price        pic s9(12)v9(8) comp-3.
017400         05  La-Mkt-Cap      pic s9(22)v99   comp-3.
017500         05  La-Volume       pic s9(22)v99   comp-3.
017600         05  La-Pct-Chg      pic s9(6)v9(4)  comp-3.
017700         05  La-Null-Flag    pic x.
017800         05  La-Sel-Used-Sw  pic x.
017900*
018000 01  Totals-Work.
018100     03  Tot-Mkt-Cap          pic s9(22)v99  comp-3 value zero.
018200     03  Tot-Volume           pic s9(22)v99  comp-3 value zero.
018300     03  Tot-Active-Coins     pic 9(5)       comp   value zero.
018400     03  Btc-Mkt-Cap          pic s9(22)v99  comp-3 value zero.
018500     03  Btc-Dominance        pic s9(3)v99   comp-3 value zero.
018600*
018700*    COMP counters need a display-alternate before they go on a
018800*    trace line, same shop rule as above, for the active-coin
018900*    count specifically.
019000 01  Ws-Active-Disp          redefines Tot-Active-Coins
019100                             pic 9(5).
019200*
019300*    Gainer/loser hold tables, filled by repeated best-remaining
019400*    extraction over Cf-Latest-Table - five passes each, the
019500*    same idea cf300 uses to pull its top 15 off the ranked
019600*    coin table.
019700 01  Top-Gainer-Table.
019800     03  Top-Gainer          occurs 5 times.
019900         05  Tg-Symbol       pic x(10).
020000         05  Tg-Name         pic x(25).
020100         05  Tg-Price        pic s9(12)v9(8) comp-3.
020200         05  Tg-Pct-Chg      pic s9(6)v9(4)  comp-3.
020300 01  Top-Loser-Table.
020400     03  Top-Loser           occurs 5 times.
020500         05  Tl-Symbol       pic x(10).
020600         05  Tl-Name         pic x(25).
020700         05  Tl-Price        pic s9(12)v9(8) comp-3.
020800         05  Tl-Pct-Chg      pic s9(6)v9(4)  comp-3.
020900*
021000 01  Ws-Best-Pct              pic s9(6)v9(4) comp-3.
021100 01  Ws-Best-Idx              pic 9(4)       comp.
021200 01  We                       pic 9(4)        comp.
021300 01  Ws-Start-Time            pic x(19)      value spaces.
021400 01  Ws-End-Time              pic x(19)      value spaces.
021500*
021600 01  Rpt-Head-Work.
021700     03  Rh-Run-Date          pic x(10).
021800     03  Rh-Tot-Mkt-Cap       pic s9(22)v99  comp-3.
021900     03  Rh-Tot-Volume        pic s9(22)v99  comp-3.
022000     03  Rh-Dominance         pic s9(3)v99   comp-3.
022100     03  Rh-Active-Coins      pic 9(5)       comp.
022200*
022300 01  Rpt-Mov-Work.
022400     03  Rm-Symbol            pic x(10).
022500     03  Rm-Name              pic x(25).
022600     03  Rm-Price             pic s9(12)v9(8) comp-3.
022700     03  Rm-Pct-Chg           pic s9(6)v9(4)  comp-3.
022800*
022900 linkage section.
023000*===============
023100*
023200 01  Ls-Job-Id                pic x(30)  value "generate_market_overview".
023300*
023400 report section.
023500*===============
023600*
023700 RD  CF-Market-Report
023800     control      final
023900     page limit   58
024000     heading      1
024100     first detail 7
024200     last detail  55.
024300*
024400 01  CF-Mkt-Head              type page heading.
024500     03  line 1.
024600         05  col 1            pic x(15)  source Prog-Name.
024700         05  col 95           pic x(35)
024800                 value "CryptoFlow Market Overview".
024900     03  line 2.
025000         05  col 1                       value "RUN DATE:".
025100         05  col 11           pic x(10)  source Rh-Run-Date.
025200     03  line 4.
025300         05  col 1                       value "TOTAL MARKET CAP".
025400         05  col 20           pic -9(20).99
025500                                          source Rh-Tot-Mkt-Cap.
025600         05  col 50                      value "TOTAL 24H VOLUME".
025700         05  col 69           pic -9(20).99
025800                                          source Rh-Tot-Volume.
025900     03  line 5.
026000         05  col 1                       value "BTC DOMINANCE %".
026100         05  col 20           pic -9.99  source Rh-Dominance.
026200         05  col 50                      value "ACTIVE COINS".
026300         05  col 69           pic zzzz9  source Rh-Active-Coins.
026400     03  line 7.
026500         05  col 1                       value "TOP GAINERS".
026600     03  line 8.
026700         05  col 1                       value "SYMBOL".
026800         05  col 12                      value "NAME".
026900         05  col 38                      value "PRICE USD".
027000         05  col 58                      value "24H CHG %".
027100*
027200 01  CF-Mkt-Gain-Line          type detail.
027300     03  line plus 1.
027400         05  col 1            pic x(10)  source Rm-Symbol.
027500         05  col 12           pic x(25)  source Rm-Name.
027600         05  col 38           pic -9(12).99999999
027700                                          source Rm-Price.
027800         05  col 58           pic -999.9999
027900                                          source Rm-Pct-Chg.
028000*
028100 01  CF-Mkt-Lose-Head          type detail.
028200     03  line plus 2.
028300         05  col 1                       value "TOP LOSERS".
028400     03  line plus 1.
028500         05  col 1                       value "SYMBOL".
028600         05  col 12                      value "NAME".
028700         05  col 38                      value "PRICE USD".
028800         05  col 58                      value "24H CHG %".
028900*
029000 01  CF-Mkt-Lose-Line          type detail.
029100     03  line plus 1.
029200         05  col 1            pic x(10)  source Rm-Symbol.
029300         05  col 12           pic x(25)  source Rm-Name.
029400         05  col 38           pic -9(12).99999999
029500                                          source Rm-Price.
029600         05  col 58           pic -999.9999
029700                                          source Rm-Pct-Chg.
029800*
029900 procedure division.
030000*===================
030100*
030200 aa000-Main.
030300     call     "cf000" using Ws-Start-Time.
030400     perform  aa010-Open-Cf-Files     thru aa010-Exit.
030500     perform  aa020-Set-Today         thru aa020-Exit.
030600     perform  bb010-Load-Coin-Table   thru bb010-Exit.
030700     perform  bb030-Build-Latest      thru bb030-Exit.
030800     perform  cc010-Compute-Totals    thru cc010-Exit.
030900     perform  dd010-Select-Gainers    thru dd010-Exit.
031000     perform  dd020-Select-Losers     thru dd020-Exit.
031100     perform  ff010-Print-Report      thru ff010-Exit.
031200     close    CF-Snap-In CF-Coin-Mstr CF-Mkt-Rpt.
031300     call     "cf000" using Ws-End-Time.
031400     display  "CF500 records " Ws-Rec-Cnt-Disp
031500              " active coins " Ws-Active-Disp.
031600     call     "cf900" using Ls-Job-Id "success"
031700              Ws-Start-Time Ws-End-Time Ws-Rec-Cnt spaces.
031800     goback.
031900*
032000 aa010-Open-Cf-Files.
032100     open     input  CF-Snap-In.
032200     open     input  CF-Coin-Mstr.
032300     open     output CF-Mkt-Rpt.
032400     initiate CF-Market-Report.
032500 aa010-Exit.
032600     exit.
032700*
032800 aa020-Set-Today.
032900     accept   Ws-Today-Num from date YYYYMMDD.
033000     move     Ws-Today-Num to Ws-Conv-Num.
033100     move     Ws-Conv-Ccyy to Ws-Conv-Dashed (1:4).
033200     move     "-"          to Ws-Conv-Dashed (5:1).
033300     move     Ws-Conv-Mm   to Ws-Conv-Dashed (6:2).
033400     move     "-"          to Ws-Conv-Dashed (8:1).
033500     move     Ws-Conv-Dd   to Ws-Conv-Dashed (9:2).
033600 aa020-Exit.
033700     exit.
033800*
033900*----------------------------------------------------------------
034000* bb010 loads the whole Coin Master, keyed off a plain linear
034100* scan against Cn-Coin-Id - the lookup sits behind bb030/cc010,
034200* not behind every row of Market Snapshot individually.
034300*----------------------------------------------------------------
034400 bb010-Load-Coin-Table.
034500     read     CF-Coin-Mstr
034600              at end move "Y" to Ws-Coin-Eof.
034700 bb010-Loop.
034800     if       Ws-Coin-Eof = "Y"
034900              go to bb010-Exit.
035000     add      1 to Ws-Coin-Count.
035100     move     Coin-Id     to Cn-Coin-Id (Ws-Coin-Count).
035200     move     Coin-Symbol to Cn-Symbol (Ws-Coin-Count).
035300     move     Coin-Name   to Cn-Name (Ws-Coin-Count).
035400     read     CF-Coin-Mstr
035500              at end move "Y" to Ws-Coin-Eof.
035600     go       to bb010-Loop.
035700 bb010-Exit.
035800     exit.
035900*
036000*----------------------------------------------------------------
036100* bb030 reads Market Snapshot in coin-id/timestamp order and
036200* control-breaks on coin-id alone - whatever is sitting in
036300* Ws-Group when the coin-id changes (or the file ends) is that
036400* coin's latest row, so bb031 simply stashes the buffer as is.
036500*----------------------------------------------------------------
036600 bb030-Build-Latest.
036700     read     CF-Snap-In
036800              at end move "Y" to Ws-Snap-Eof.
036900 bb030-Loop.
037000     if       Ws-Snap-Eof = "Y"
037100              go to bb030-Flush-Last.
037200     if       Ws-Group-Active-Sw = "Y"
037300              and Ms-Coin-Id not = Ws-Prev-Coin-Id
037400              perform bb031-Flush-Group thru bb031-Exit.
037500     move     Ms-Coin-Id            to Ws-Grp-Coin-Id
037600                                         Ws-Prev-Coin-Id.
037700     move     Ms-Price-Usd          to Ws-Grp-Price.
037800     move     Ms-Market-Cap         to Ws-Grp-Mkt-Cap.
037900     move     Ms-Total-Volume       to Ws-Grp-Volume.
038000     move     Ms-Price-Chg-24H-Pct  to Ws-Grp-Pct-Chg.
038100     move     Ms-Price-Null-Flag    to Ws-Grp-Null-Flag.
038200     move     "Y"                   to Ws-Group-Active-Sw.
038300     read     CF-Snap-In
038400              at end move "Y" to Ws-Snap-Eof.
038500     go       to bb030-Loop.
038600 bb030-Flush-Last.
038700     if       Ws-Group-Active-Sw = "Y"
038800              perform bb031-Flush-Group thru bb031-Exit.
038900 bb030-Exit.
039000     exit.
039100*
039200*----------------------------------------------------------------
039300* bb031 appends the buffered "latest" row to Cf-Latest-Table,
039400* tagging on the coin's symbol/name off Cf-Coin-Table.  A coin
039500* master row missing entirely (should not happen, referential
039600* integrity is cc050 of the Quality job's business) is simply
039700* carried through with blank symbol/name rather than skipped.
039800*----------------------------------------------------------------
039900 bb031-Flush-Group.
040000     add      1 to Ws-Latest-Count.
040100     move     Ws-Grp-Coin-Id   to La-Coin-Id (Ws-Latest-Count).
040200     move     Ws-Grp-Price     to La-Price (Ws-Latest-Count).
040300     move     Ws-Grp-Mkt-Cap   to La-Mkt-Cap (Ws-Latest-Count).
040400     move     Ws-Grp-Volume    to La-Volume (Ws-Latest-Count).
040500     move     Ws-Grp-Pct-Chg   to La-Pct-Chg (Ws-Latest-Count).
040600     move     Ws-Grp-Null-Flag to La-Null-Flag (Ws-Latest-Count).
040700     move     "N"              to La-Sel-Used-Sw (Ws-Latest-Count).
040800     move     spaces           to La-Symbol (Ws-Latest-Count)
040900                                   La-Name (Ws-Latest-Count).
041000     set      Cn-Idx to 1.
041100 bb031-Find-Loop.
041200     if       Cn-Idx > Ws-Coin-Count
041300              go to bb031-Exit.
041400     if       Cn-Coin-Id (Cn-Idx) = Ws-Grp-Coin-Id
041500              move Cn-Symbol (Cn-Idx)
041600                   to La-Symbol (Ws-Latest-Count)
041700              move Cn-Name (Cn-Idx)
041800                   to La-Name (Ws-Latest-Count)
041900              go to bb031-Exit.
042000     set      Cn-Idx up by 1.
042100     go       to bb031-Find-Loop.
042200 bb031-Exit.
042300     exit.
042400*
042500*----------------------------------------------------------------
042600* cc010 totals market cap and 24h volume across every coin with
042700* a latest snapshot (nulls already sit as zero in the record,
042800* nothing further to do there), works out BTC's own cap and
042900* dominance, and counts the active coins.
043000*----------------------------------------------------------------
043100 cc010-Compute-Totals.
043200     move     zero to Tot-Mkt-Cap Tot-Volume Btc-Mkt-Cap.
043300     move     zero to Tot-Active-Coins.
043400     set      La-Idx to 1.
043500 cc010-Loop.
043600     if       La-Idx > Ws-Latest-Count
043700              go to cc010-Done.
043800     add      La-Mkt-Cap (La-Idx) to Tot-Mkt-Cap.
043900     add      La-Volume (La-Idx)  to Tot-Volume.
044000     add      1 to Tot-Active-Coins.
044100     if       La-Symbol (La-Idx) = "btc"
044200              move La-Mkt-Cap (La-Idx) to Btc-Mkt-Cap.
044300     set      La-Idx up by 1.
044400     go       to cc010-Loop.
044500 cc010-Done.
044600     if       Tot-Mkt-Cap = 0
044700              move zero to Btc-Dominance
044800     else
044900              compute Btc-Dominance rounded =
045000                      (Btc-Mkt-Cap * 100) / Tot-Mkt-Cap
045100     end-if.
045200     move     Ws-Latest-Count to Ws-Rec-Cnt.
045300 cc010-Exit.
045400     exit.
045500*
045600*----------------------------------------------------------------
045700* dd010 picks the five coins with the largest 24h % change,
045800* largest first, by five passes of "biggest remaining" over
045900* Cf-Latest-Table - a coin whose price is unknown (the null
046000* flag above) carries no usable 24h change either, so it is
046100* excluded the same way a price-quality failure would be.
046200*----------------------------------------------------------------
046300 dd010-Select-Gainers.
046400     move     1 to We.
046500 dd010-Clear-Loop.
046600     if       We > 5
046700              go to dd010-Clear-Done.
046800     move     spaces to Tg-Symbol (We) Tg-Name (We).
046900     add      1 to We.
047000     go       to dd010-Clear-Loop.
047100 dd010-Clear-Done.
047200     move     1 to We.
047300 dd010-Rank-Loop.
047400     if       We > 5
047500              go to dd010-Exit.
047600     move     "N" to Ws-Sel-Found-Sw.
047700     set      La-Idx to 1.
047800 dd010-Scan-Loop.
047900     if       La-Idx > Ws-Latest-Count
048000              go to dd010-Scan-Done.
048100     if       La-Null-Flag (La-Idx) not = "Y"
048200              and La-Sel-Used-Sw (La-Idx) = "N"
048300              and (Ws-Sel-Found-Sw = "N"
048400                   or La-Pct-Chg (La-Idx) > Ws-Best-Pct)
048500              move La-Idx to Ws-Best-Idx
048600              move La-Pct-Chg (La-Idx) to Ws-Best-Pct
048700              move "Y" to Ws-Sel-Found-Sw.
048800     set      La-Idx up by 1.
048900     go       to dd010-Scan-Loop.
049000 dd010-Scan-Done.
049100     if       Ws-Sel-Found-Sw = "N"
049200              go to dd010-Exit.
049300     move     "Y" to La-Sel-Used-Sw (Ws-Best-Idx).
049400     move     La-Symbol (Ws-Best-Idx)  to Tg-Symbol (We).
049500     move     La-Name (Ws-Best-Idx)    to Tg-Name (We).
049600     move     La-Price (Ws-Best-Idx)   to Tg-Price (We).
049700     move     La-Pct-Chg (Ws-Best-Idx) to Tg-Pct-Chg (We).
049800     add      1 to We.
049900     go       to dd010-Rank-Loop.
050000 dd010-Exit.
050100     exit.
050200*
050300*----------------------------------------------------------------
050400* dd020 picks the five coins with the smallest (most negative)
050500* 24h % change, worst first, the same repeated-extraction idea
050600* as dd010 but hunting for the smallest remaining each pass -
050700* La-Sel-Used-Sw is cleared first so a coin already picked as a
050800* gainer can still be picked here - on a thin market with only
050900* a handful of priced coins the same one can top both lists.
051000*----------------------------------------------------------------
051100 dd020-Select-Losers.
051200     set      La-Idx to 1.
051300 dd020-Clear-Loop.
051400     if       La-Idx > Ws-Latest-Count
051500              go to dd020-Clear-Done.
051600     move     "N" to La-Sel-Used-Sw (La-Idx).
051700     set      La-Idx up by 1.
051800     go       to dd020-Clear-Loop.
051900 dd020-Clear-Done.
052000     move     1 to We.
052100 dd020-Tl-Clear-Loop.
052200     if       We > 5
052300              go to dd020-Tl-Clear-Done.
052400     move     spaces to Tl-Symbol (We) Tl-Name (We).
052500     add      1 to We.
052600     go       to dd020-Tl-Clear-Loop.
052700 dd020-Tl-Clear-Done.
052800     move     1 to We.
052900 dd020-Rank-Loop.
053000     if       We > 5
053100              go to dd020-Exit.
053200     move     "N" to Ws-Sel-Found-Sw.
053300     set      La-Idx to 1.
053400 dd020-Scan-Loop.
053500     if       La-Idx > Ws-Latest-Count
053600              go to dd020-Scan-Done.
053700     if       La-Null-Flag (La-Idx) not = "Y"
053800              and La-Sel-Used-Sw (La-Idx) = "N"
053900              and (Ws-Sel-Found-Sw = "N"
054000                   or La-Pct-Chg (La-Idx) < Ws-Best-Pct)
054100              move La-Idx to Ws-Best-Idx
054200              move La-Pct-Chg (La-Idx) to Ws-Best-Pct
054300              move "Y" to Ws-Sel-Found-Sw.
054400     set      La-Idx up by 1.
054500     go       to dd020-Scan-Loop.
054600 dd020-Scan-Done.
054700     if       Ws-Sel-Found-Sw = "N"
054800              go to dd020-Exit.
054900     move     "Y" to La-Sel-Used-Sw (Ws-Best-Idx).
055000     move     La-Symbol (Ws-Best-Idx)  to Tl-Symbol (We).
055100     move     La-Name (Ws-Best-Idx)    to Tl-Name (We).
055200     move     La-Price (Ws-Best-Idx)   to Tl-Price (We).
055300     move     La-Pct-Chg (Ws-Best-Idx) to Tl-Pct-Chg (We).
055400     add      1 to We.
055500     go       to dd020-Rank-Loop.
055600 dd020-Exit.
055700     exit.
055800*
055900*----------------------------------------------------------------
056000* ff010 prints the header/summary lines, then the (up to) five
056100* gainer rows followed by the loser sub-heading and the (up to)
056200* five loser rows - fewer than five if the market has fewer
056300* than five coins with a usable 24h change.
056400*----------------------------------------------------------------
056500 ff010-Print-Report.
056600     move     Ws-Conv-Dashed    to Rh-Run-Date.
056700     move     Tot-Mkt-Cap       to Rh-Tot-Mkt-Cap.
056800     move     Tot-Volume        to Rh-Tot-Volume.
056900     move     Btc-Dominance     to Rh-Dominance.
057000     move     Tot-Active-Coins  to Rh-Active-Coins.
057100     generate CF-Mkt-Head.
057200     move     1 to We.
057300 ff010-Gain-Loop.
057400     if       We > 5
057500              go to ff010-Gain-Done.
057600     if       Tg-Symbol (We) = spaces
057700              go to ff010-Gain-Done.
057800     move     Tg-Symbol (We)   to Rm-Symbol.
057900     move     Tg-Name (We)     to Rm-Name.
058000     move     Tg-Price (We)    to Rm-Price.
058100     move     Tg-Pct-Chg (We)  to Rm-Pct-Chg.
058200     generate CF-Mkt-Gain-Line.
058300     add      1 to We.
058400     go       to ff010-Gain-Loop.
058500 ff010-Gain-Done.
058600     generate CF-Mkt-Lose-Head.
058700     move     1 to We.
058800 ff010-Lose-Loop.
058900     if       We > 5
059000              go to ff010-Lose-Done.
059100     if       Tl-Symbol (We) = spaces
059200              go to ff010-Lose-Done.
059300     move     Tl-Symbol (We)   to Rm-Symbol.
059400     move     Tl-Name (We)     to Rm-Name.
059500     move     Tl-Price (We)    to Rm-Price.
059600     move     Tl-Pct-Chg (We)  to Rm-Pct-Chg.
059700     generate CF-Mkt-Lose-Line.
059800     add      1 to We.
059900     go       to ff010-Lose-Loop.
060000 ff010-Lose-Done.
060100     terminate CF-Market-Report.
060200 ff010-Exit.
060300     exit.
060400*
