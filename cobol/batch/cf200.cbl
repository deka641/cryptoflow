000100****************************************************************
000200*                                                              *
000300*             Daily OHLCV Build & Time Dimension Fill          *
000400*                                                              *
000500*        Control-breaks Market Snapshot into Daily OHLCV       *
000600*          rows, then fills the Time Dimension forward         *
000700*                                                              *
000800****************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300*
001400     program-id.         cf200.
001500*
001600*    Author.             M J Okafor, for Meridian Data Services.
001700*    Installation.       Meridian Data Services, Batch Systems.
001800*    Date-Written.       28/11/1989.
001900*    Date-Compiled.
002000*    Security.           Copyright (C) 1989-2026, Meridian Data
002100*                        Services.  Internal use only.
002200*
002300*    Remarks.            OHLCV Build.  Second job of the nightly
002400*                        run.  Reads the Market Snapshot file -
002500*                        already sorted coin-id/timestamp on the
002600*                        way in, see FILES note - and control-
002700*                        breaks it into one Daily OHLCV row per
002800*                        (coin, date) for every day strictly
002900*                        before today and within the last 90
003000*                        days.  The whole Daily OHLCV file is
003100*                        rebuilt each run rather than amended in
003200*                        place - simpler than tracking which
003300*                        bars a late-arriving snapshot touches.
003400*                        Also walks the last 90 days through
003500*                        today and tops up the Time Dimension
003600*                        with whichever of those dates are not
003700*                        on file yet.
003800*
003900*    Version.            See Prog-Name in WS.
004000*
004100*    Called modules.     cf000 (start/end of run), cf040
004200*                        (calendar derivation / date walk),
004300*                        cf900 (log run).
004400*
004500*    Files used.
004600*                        mktsnap.dat    Market Snapshot - in.
004700*                        dlyohlc.dat    Daily OHLCV - rebuilt.
004800*                        timedim.dat    Time Dimension - old.
004900*                        timedimn.dat   Time Dimension - new.
005000*                        param1.dat     Run-control thresholds - in.
005100*
005200* Changes:
005300* 28/11/1989 mjo -       Original coding, against the old daily
005400*                        ledger roll-up job.
005500* 12/04/1993 mjo -       Control break widened from coin-only to
005600*                        coin+date, the first time two postings
005700*                        landed on the same coin in one batch.
005800* 02/11/1998 mjo - Y2K   OH-Date carried CCYY-MM-DD text
005900*                        throughout, no two digit year anywhere.
006000*                        Signed off for Y2K.
006100* 14/02/2003 rpt -       Tidy only.
006200* 09/02/2026 kdw - 2.01  Rebuilt for the CryptoFlow warehouse
006300*                        suite - was sl200, now builds Daily
006400*                        OHLCV and tops up the Time Dimension
006500*                        in the one pass.
006600* 23/02/2026 kdw - 2.02  Window length for both the OHLCV rebuild
006700*                        and the Time Dimension walk now comes off
006800*                        Param1 instead of the 90/89 literals.
006900*
007000****************************************************************
007100*
007200 environment             division.
007300*===============================
007400*
007500 configuration           section.
007600 source-computer.        IBM-370.
007700 object-computer.        IBM-370.
007800 special-names.
007900     c01 is top-of-form.
008000*
008100 input-output             section.
008200 file-control.
008300     select   CF-Snap-In        assign      MKTSNAP
008400              organization       sequential
008500              file status        CF-Snap-Status.
008600     select   CF-Ohlcv-Out      assign      DLYOHLC
008700              organization       sequential
008800              file status        CF-Ohlcv-Status.
008900     select   CF-Time-Old       assign      TIMEDIM
009000              organization       sequential
009100              file status        CF-Time-Old-Status.
009200     select   CF-Time-New       assign      TIMEDIMN
009300              organization       sequential
009400              file status        CF-Time-New-Status.
009500     select   CF-Param1-In      assign      PARAM1
009600              organization       sequential
009700              file status        CF-Parm-Status.
009800*
009900 data                    division.
010000*===============================
010100*
010200 file section.
010300*
010400 fd  CF-Snap-In.
010500 copy "wscfsnap.cob".
010600*
010700 fd  CF-Ohlcv-Out.
010800 copy "wscfohlc.cob".
010900*
011000 fd  CF-Time-Old.
011100 copy "wscftime.cob" replacing CF-Time-Dim-Record by CF-Time-Old-Rec.
011200*
011300 fd  CF-Time-New.
011400 copy "wscftime.cob" replacing CF-Time-Dim-Record by CF-Time-New-Rec.
011500*
011600 fd  CF-Param1-In.
011700 copy "wscfparm.cob".
011800*
011900 working-storage section.
012000*-----------------------
012100 77  Prog-Name               pic x(15) value "CF200 (2.02)".
012200*
012300 01  Ws-File-Status.
012400     03  CF-Snap-Status      pic xx.
012500     03  CF-Ohlcv-Status     pic xx.
012600     03  CF-Time-Old-Status  pic xx.
012700     03  CF-Time-New-Status  pic xx.
012800     03  CF-Parm-Status      pic xx.
012900*
013000 01  Ws-Switches.
013100     03  Ws-Snap-Eof         pic x         value "N".
013200     03  Ws-Time-Old-Eof     pic x         value "N".
013300     03  Ws-Group-Active-Sw  pic x         value "N".
013400     03  Ws-Found-Sw         pic x         value "N".
013500*
013600 01  Ws-Data.
013700     03  Ws-Rec-Cnt          pic 9(9)      comp  value zero.
013800     03  Ws-Time-Key-Count   binary-long         value zero.
013900     03  Ws-Offset           pic s9(3)     comp  value zero.
014000     03  Ws-Start-Time       pic x(19)     value spaces.
014100     03  Ws-End-Time         pic x(19)     value spaces.
014200*
014300*    COMP counters need a display-alternate before they can go
014400*    on a trace line - the shop rule, kept consistent across
014500*    every CryptoFlow module.
014600 01  Ws-Rec-Cnt-Disp          redefines Ws-Rec-Cnt
014700                              pic 9(9).
014800*
014900*    Control-break accumulator for the current (coin, date)
015000*    group.  Prices held COMP-3 the same as the snapshot record
015100*    they are copied from.
015200 01  Ws-Group.
015300     03  Ws-Grp-Coin-Id      pic 9(6)        comp.
015400     03  Ws-Grp-Date         pic x(10).
015500     03  Ws-Grp-Open         pic s9(12)v9(8) comp-3.
015600     03  Ws-Grp-High         pic s9(12)v9(8) comp-3.
015700     03  Ws-Grp-Low          pic s9(12)v9(8) comp-3.
015800     03  Ws-Grp-Close        pic s9(12)v9(8) comp-3.
015900     03  Ws-Grp-Max-Vol      pic s9(22)v99   comp-3.
016000*
016100*    Previous key, so bb020 can tell a new group has started.
016200 01  Ws-Prev-Key.
016300     03  Ws-Prev-Coin-Id     pic 9(6)        comp.
016400     03  Ws-Prev-Date        pic x(10).
016500*
016600*    Timestamp split - date portion is the control-break/window
016700*    key, time portion is only used to confirm OPEN is earliest
016800*    and CLOSE is latest within the day (the file arrives in
016900*    timestamp order already, so first-seen/last-seen suffices,
017000*    but the split is kept because cc010 used to need it before
017100*    the sequencing guarantee was added).
017200 01  Ws-Timestamp-Work.
017300     03  Ws-Ts-Text          pic x(19).
017400 01  Ws-Timestamp-Pieces     redefines Ws-Timestamp-Work.
017500     03  Ws-Ts-Date          pic x(10).
017600     03  filler              pic x.
017700     03  Ws-Ts-Clock         pic x(8).
017800*
017900*    CCYYMMDD numeric / dashed-text conversion pair, reused for
018000*    today, the 90-day cutoff, and every Time Dimension
018100*    candidate date in turn.
018200 01  Ws-Conv-Date.
018300     03  Ws-Conv-Num         pic 9(8).
018400 01  Ws-Conv-Pieces          redefines Ws-Conv-Date.
018500     03  Ws-Conv-Ccyy        pic 9(4).
018600     03  Ws-Conv-Mm          pic 99.
018700     03  Ws-Conv-Dd          pic 99.
018800 01  Ws-Conv-Dashed.
018900     03  Ws-Conv-Out-Ccyy    pic 9(4).
019000     03  filler              pic x value "-".
019100     03  Ws-Conv-Out-Mm      pic 99.
019200     03  filler              pic x value "-".
019300     03  Ws-Conv-Out-Dd      pic 99.
019400*
019500 01  Ws-Today-Num            pic 9(8)      comp.
019600 01  Ws-Today-Text           pic x(10)     value spaces.
019700 01  Ws-Cutoff-Text          pic x(10)     value spaces.
019800 01  Ws-Candidate-Num        pic 9(8)      comp.
019900 01  Ws-Candidate-Text       pic x(10)     value spaces.
020000*
020100*    Linkage image for cf040 - same layout as cf040's own
020200*    Cf040-Ws, this copy lives here because cf040 passes its
020300*    parameters by reference, not through a shared copybook.
020400 01  Ws-Cf040-Parms.
020500     03  Wcf-Function        pic x.
020600     03  Wcf-Date            pic 9(8)      comp.
020700     03  Wcf-Add-Days        pic s9(5)     comp.
020800     03  Wcf-Year            pic 9(4)      comp.
020900     03  Wcf-Quarter         pic 9.
021000     03  Wcf-Month           pic 99.
021100     03  Wcf-Week            pic 99.
021200     03  Wcf-Dow             pic 9.
021300     03  Wcf-Dom             pic 99.
021400     03  Wcf-Weekend         pic x.
021500*
021600*    Existing Time Dimension dates, loaded from CF-Time-Old so
021700*    bb040 can skip whichever of the 90 candidate dates is
021800*    already on file.
021900 01  Cf-Time-Key-Table.
022000     03  Cf-Time-Key-Entry   occurs 4000 times
022100                             indexed by Td-Idx.
022200         05  Td-Key-Date     pic x(10).
022300*
022400 01  Error-Messages.
022500     03  Cf200-Err1          pic x(40)
022600         value "CF200 - TIME DIM TABLE FULL, ROW SKIPPED".
022700*
022800 linkage section.
022900*===============
023000*
023100 01  Ls-Job-Id                pic x(30)  value "transform_aggregates".
023200*
023300 procedure division.
023400*===================
023500*
023600 aa000-Main.
023700     call     "cf000" using Ws-Start-Time.
023800     perform  aa010-Open-Cf-Files    thru aa010-Exit.
023900     perform  aa020-Set-Window       thru aa020-Exit.
024000     perform  bb010-Build-Ohlcv      thru bb010-Exit.
024100     perform  bb030-Load-Time-Old    thru bb030-Exit.
024200     perform  bb040-Fill-Time-Dim    thru bb040-Exit.
024300     close    CF-Snap-In  CF-Ohlcv-Out
024400              CF-Time-Old CF-Time-New CF-Param1-In.
024500     call     "cf000" using Ws-End-Time.
024600     display  "CF200 ohlcv rows " Ws-Rec-Cnt-Disp.
024700     call     "cf900" using Ls-Job-Id "success"
024800              Ws-Start-Time Ws-End-Time Ws-Rec-Cnt spaces.
024900     goback.
025000*
025100 aa010-Open-Cf-Files.
025200     open     input  CF-Snap-In.
025300     open     output CF-Ohlcv-Out.
025400     open     input  CF-Time-Old.
025500     open     output CF-Time-New.
025600     open     input  CF-Param1-In.
025700     read     CF-Param1-In.
025800 aa010-Exit.
025900     exit.
026000*
026100*----------------------------------------------------------------
026200* aa020 works out "today" and the 90-day cutoff, both as dashed
026300* YYYY-MM-DD text - the format the snapshot/OHLCV/time-dim files
026400* already carry, so the window test below is a plain compare.
026500*----------------------------------------------------------------
026600 aa020-Set-Window.
026700     accept   Ws-Today-Num from date YYYYMMDD.
026800     move     Ws-Today-Num to Ws-Conv-Num.
026900     perform  gg010-Format-Date thru gg010-Exit.
027000     move     Ws-Conv-Dashed to Ws-Today-Text.
027100*
027200     move     "A"           to Wcf-Function.
027300     move     Ws-Today-Num  to Wcf-Date.
027400     compute  Wcf-Add-Days  = 0 - Pr1-Ohlcv-Window-Days.
027500     call     "cf040" using Ws-Cf040-Parms.
027600     move     Wcf-Date      to Ws-Conv-Num.
027700     perform  gg010-Format-Date thru gg010-Exit.
027800     move     Ws-Conv-Dashed to Ws-Cutoff-Text.
027900 aa020-Exit.
028000     exit.
028100*
028200*----------------------------------------------------------------
028300* bb010 reads Market Snapshot in (coin-id, timestamp) order and
028400* control-breaks on (coin-id, date) into Ws-Group; bb020 flushes
028500* the previous group whenever the key changes.
028600*----------------------------------------------------------------
028700 bb010-Build-Ohlcv.
028800     read     CF-Snap-In
028900              at end move "Y" to Ws-Snap-Eof.
029000 bb010-Loop.
029100     if       Ws-Snap-Eof = "Y"
029200              go to bb010-Flush-Last.
029300     if       Ms-Price-Null-Flag = "Y"
029400              go to bb010-Next.
029500     move     Ms-Timestamp to Ws-Ts-Text.
029600     if       Ws-Group-Active-Sw = "N"
029700              or Ms-Coin-Id not = Ws-Prev-Coin-Id
029800              or Ws-Ts-Date not = Ws-Prev-Date
029900              perform bb020-Flush-Group thru bb020-Exit
030000              perform bb025-Start-Group thru bb025-Exit
030100     else
030200              perform bb026-Accum-Group thru bb026-Exit
030300     end-if.
030400 bb010-Next.
030500     read     CF-Snap-In
030600              at end move "Y" to Ws-Snap-Eof.
030700     go       to bb010-Loop.
030800 bb010-Flush-Last.
030900     perform  bb020-Flush-Group thru bb020-Exit.
031000 bb010-Exit.
031100     exit.
031200*
031300*----------------------------------------------------------------
031400* bb020 writes the accumulated group to Daily OHLCV if its date
031500* falls in the eligible window - strictly before today and on
031600* or after the 90-day cutoff.
031700*----------------------------------------------------------------
031800 bb020-Flush-Group.
031900     if       Ws-Group-Active-Sw = "N"
032000              go to bb020-Exit.
032100     if       Ws-Grp-Date < Ws-Today-Text
032200              and Ws-Grp-Date not < Ws-Cutoff-Text
032300              move Ws-Grp-Coin-Id to Oh-Coin-Id
032400              move Ws-Grp-Date    to Oh-Date
032500              move Ws-Grp-Open    to Oh-Open
032600              move Ws-Grp-High    to Oh-High
032700              move Ws-Grp-Low     to Oh-Low
032800              move Ws-Grp-Close   to Oh-Close
032900              move Ws-Grp-Max-Vol to Oh-Volume
033000              write CF-Ohlcv-Record
033100              add  1 to Ws-Rec-Cnt
033200     end-if.
033300     move     "N" to Ws-Group-Active-Sw.
033400 bb020-Exit.
033500     exit.
033600*
033700 bb025-Start-Group.
033800     move     Ms-Coin-Id    to Ws-Grp-Coin-Id Ws-Prev-Coin-Id.
033900     move     Ws-Ts-Date    to Ws-Grp-Date     Ws-Prev-Date.
034000     move     Ms-Price-Usd  to Ws-Grp-Open.
034100     move     Ms-Price-Usd  to Ws-Grp-High.
034200     move     Ms-Price-Usd  to Ws-Grp-Low.
034300     move     Ms-Price-Usd  to Ws-Grp-Close.
034400     move     Ms-Total-Volume to Ws-Grp-Max-Vol.
034500     move     "Y" to Ws-Group-Active-Sw.
034600 bb025-Exit.
034700     exit.
034800*
034900 bb026-Accum-Group.
035000     move     Ms-Price-Usd  to Ws-Grp-Close.
035100     if       Ms-Price-Usd > Ws-Grp-High
035200              move Ms-Price-Usd to Ws-Grp-High.
035300     if       Ms-Price-Usd < Ws-Grp-Low
035400              move Ms-Price-Usd to Ws-Grp-Low.
035500     if       Ms-Total-Volume > Ws-Grp-Max-Vol
035600              move Ms-Total-Volume to Ws-Grp-Max-Vol.
035700 bb026-Exit.
035800     exit.
035900*
036000*----------------------------------------------------------------
036100* bb030 loads the existing Time Dimension wholesale so bb040 can
036200* tell which of the 90 candidate dates are already present, and
036300* copies every old row through to the new file.
036400*----------------------------------------------------------------
036500 bb030-Load-Time-Old.
036600     read     CF-Time-Old
036700              at end move "Y" to Ws-Time-Old-Eof.
036800 bb030-Loop.
036900     if       Ws-Time-Old-Eof = "Y"
037000              go to bb030-Exit.
037100     if       Ws-Time-Key-Count < 4000
037200              add  1 to Ws-Time-Key-Count
037300              move Td-Date of CF-Time-Old-Rec
037400                   to Td-Key-Date (Ws-Time-Key-Count)
037500     else
037600              display Cf200-Err1
037700     end-if.
037800     move     CF-Time-Old-Rec to CF-Time-New-Rec.
037900     write    CF-Time-New-Rec.
038000     read     CF-Time-Old
038100              at end move "Y" to Ws-Time-Old-Eof.
038200     go       to bb030-Loop.
038300 bb030-Exit.
038400     exit.
038500*
038600*----------------------------------------------------------------
038700* bb040 walks the 90 dates from (today - 89) through today,
038800* oldest first, and appends whichever are not already in
038900* Cf-Time-Key-Table.
039000*----------------------------------------------------------------
039100 bb040-Fill-Time-Dim.
039200     compute  Ws-Offset = 1 - Pr1-Ohlcv-Window-Days.
039300 bb040-Loop.
039400     if       Ws-Offset > 0
039500              go to bb040-Exit.
039600     move     "A"          to Wcf-Function.
039700     move     Ws-Today-Num to Wcf-Date.
039800     move     Ws-Offset    to Wcf-Add-Days.
039900     call     "cf040" using Ws-Cf040-Parms.
040000     move     Wcf-Date     to Ws-Candidate-Num Ws-Conv-Num.
040100     perform  gg010-Format-Date thru gg010-Exit.
040200     move     Ws-Conv-Dashed to Ws-Candidate-Text.
040300     perform  bb050-Find-Time-Key thru bb050-Exit.
040400     if       Ws-Found-Sw = "N"
040500              move "D" to Wcf-Function
040600              move Ws-Candidate-Num to Wcf-Date
040700              call "cf040" using Ws-Cf040-Parms
040800              move Ws-Candidate-Text to Td-Date of CF-Time-New-Rec
040900              move Wcf-Year          to Td-Year of CF-Time-New-Rec
041000              move Wcf-Quarter       to Td-Quarter of CF-Time-New-Rec
041100              move Wcf-Month         to Td-Month of CF-Time-New-Rec
041200              move Wcf-Week          to Td-Week of CF-Time-New-Rec
041300              move Wcf-Dow           to Td-Day-Of-Week of CF-Time-New-Rec
041400              move Wcf-Dom           to Td-Day-Of-Month of CF-Time-New-Rec
041500              move Wcf-Weekend       to Td-Is-Weekend of CF-Time-New-Rec
041600              write CF-Time-New-Rec
041700     end-if.
041800     add      1 to Ws-Offset.
041900     go       to bb040-Loop.
042000 bb040-Exit.
042100     exit.
042200*
042300 bb050-Find-Time-Key.
042400     move     "N" to Ws-Found-Sw.
042500     set      Td-Idx to 1.
042600 bb050-Loop.
042700     if       Td-Idx > Ws-Time-Key-Count
042800              go to bb050-Exit.
042900     if       Td-Key-Date (Td-Idx) = Ws-Candidate-Text
043000              move "Y" to Ws-Found-Sw
043100              go to bb050-Exit.
043200     set      Td-Idx up by 1.
043300     go       to bb050-Loop.
043400 bb050-Exit.
043500     exit.
043600*
043700*----------------------------------------------------------------
043800* gg010 turns a CCYYMMDD numeric date (Ws-Conv-Num) into its
043900* dashed YYYY-MM-DD text equivalent (Ws-Conv-Dashed).
044000*----------------------------------------------------------------
044100 gg010-Format-Date.
044200     move     Ws-Conv-Ccyy to Ws-Conv-Out-Ccyy.
044300     move     Ws-Conv-Mm   to Ws-Conv-Out-Mm.
044400     move     Ws-Conv-Dd   to Ws-Conv-Out-Dd.
044500 gg010-Exit.
044600     exit.
044700*
