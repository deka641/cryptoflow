000100****************************************************************
000200*                                                              *
000300*           Coin Analytics - Correlation & Volatility          *
000400*                                                              *
000500*      Ranks coins, correlates the top 15 against each other   *
000600*        and scores every ranked coin for risk, 30/90 days     *
000700*                                                              *
000800****************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300*
001400     program-id.         cf300.
001500*
001600*    Author.             M J Okafor, for Meridian Data Services.
001700*    Installation.       Meridian Data Services, Batch Systems.
001800*    Date-Written.       15/05/1990.
001900*    Date-Compiled.
002000*    Security.           Copyright (C) 1990-2026, Meridian Data
002100*                        Services.  Internal use only.
002200*
002300*    Remarks.            Coin Analytics.  Third job of the
002400*                        nightly run, behind cf200.  Builds the
002500*                        top-15-by-rank closing-price series
002600*                        from Daily OHLCV, Pearson-correlates
002700*                        every ordered pair of the 15, then
002800*                        scores volatility/drawdown/Sharpe for
002900*                        every ranked coin - not only the top
003000*                        15 - twice, once for a 30 day window
003100*                        and once for 90.  Prints a volatility
003200*                        ranking of the top 15 behind it.
003300*
003400*    Version.            See Prog-Name in WS.
003500*
003600*    Called modules.     cf000 (start/end of run), cf040
003700*                        (calendar derivation), cf900 (log run).
003800*
003900*    Functions Used.     None - square root is done the old way,
004000*                        by Newton's method in hh010 - see cf040
004100*                        for the same house rule on Julian days.
004200*
004300*    Files used.
004400*                        dlyohlc.dat    Daily OHLCV - in.
004500*                        coinmstr.dat   Coin Master - in.
004600*                        param1.dat     Run-control thresholds - in.
004700*                        anlcorr.dat    Correlation - out.
004800*                        anlvola.dat    Volatility - out.
004900*                        analrpt.prt    Volatility ranking print.
005000*
005100* Changes:
005200* 15/05/1990 mjo -       Original coding, against the old
005300*                        weekly ledger-movement comparison run.
005400* 09/08/1993 mjo -       Pearson routine reworked to take the
005500*                        intersection of both sides' dates
005600*                        first - two ledgers rarely posted on
005700*                        exactly the same days and the old
005800*                        version silently mis-paired rows.
005900* 02/11/1998 mjo - Y2K   Confirmed every date field here is
006000*                        carried CCYYMMDD/CCYY-MM-DD, no two
006100*                        digit year anywhere.  Signed off Y2K.
006200* 11/05/2006 rpt -       Comment tidy only.
006300* 10/02/2026 kdw - 3.01  Rebuilt for the CryptoFlow warehouse
006400*                        suite - was sl300, now drives off Daily
006500*                        OHLCV rather than the raw ledger, and
006600*                        the volatility/Sharpe scoring is new.
006700* 23/02/2026 kdw - 3.02  Top-N, the two period lengths and the
006800*                        minimum series length now come off
006900*                        Param1 - they were sitting there unused
007000*                        while this module kept its own 15/30/90/
007100*                        5 literals.
007200*
007300****************************************************************
007400*
007500 environment             division.
007600*===============================
007700*
007800 configuration           section.
007900 source-computer.        IBM-370.
008000 object-computer.        IBM-370.
008100 special-names.
008200     c01 is top-of-form.
008300*
008400 input-output             section.
008500 file-control.
008600     select   CF-Ohlcv-In      assign      DLYOHLC
008700              organization     sequential
008800              file status      CF-Ohlcv-Status.
008900     select   CF-Coin-Mstr     assign      COINMSTR
009000              organization     sequential
009100              file status      CF-Coin-Status.
009200     select   CF-Corr-Out      assign      ANLCORR
009300              organization     sequential
009400              file status      CF-Corr-Status.
009500     select   CF-Vola-Out      assign      ANLVOLA
009600              organization     sequential
009700              file status      CF-Vola-Status.
009800     select   CF-Anal-Rpt      assign      ANALRPT
009900              file status      CF-Rpt-Status.
010000     select   CF-Param1-In     assign      PARAM1
010100              organization     sequential
010200              file status      CF-Parm-Status.
010300*
010400 data                    division.
010500*===============================
010600*
010700 file section.
010800*
010900 fd  CF-Ohlcv-In.
011000 copy "wscfohlc.cob".
011100*
011200 fd  CF-Coin-Mstr.
011300 copy "wscfcoin.cob".
011400*
011500 fd  CF-Corr-Out.
011600 copy "wscfcorr.cob".
011700*
011800 fd  CF-Vola-Out.
011900 copy "wscfvola.cob".
012000*
012100 fd  CF-Anal-Rpt
012200     reports are CF-Analytics-Report.
012300*
012400 fd  CF-Param1-In.
012500 copy "wscfparm.cob".
012600*
012700 working-storage section.
012800*-----------------------
012900 77  Prog-Name               pic x(15) value "CF300 (3.02)".
013000*
013100 01  Ws-File-Status.
013200     03  CF-Ohlcv-Status     pic xx.
013300     03  CF-Coin-Status      pic xx.
013400     03  CF-Corr-Status      pic xx.
013500     03  CF-Vola-Status      pic xx.
013600     03  CF-Rpt-Status       pic xx.
013700     03  CF-Parm-Status      pic xx.
013800*
013900 01  Ws-Switches.
014000     03  Ws-Ohlcv-Eof        pic x         value "N".
014100     03  Ws-Coin-Eof         pic x         value "N".
014200     03  Ws-Used-Sw          pic x         value "N".
014300*
014400 01  Ws-Data.
014500     03  Ws-Rec-Cnt          pic 9(9)      comp  value zero.
014600     03  Ws-Coin-Count       binary-long         value zero.
014700     03  Ws-Ohlcv-Count      binary-long         value zero.
014800     03  Ws-Today-Num        pic 9(8)      comp.
014900     03  Ws-Period-Idx       pic 9         comp  value zero.
015000     03  Ws-Period-Days      pic 9(3)      comp  value zero.
015100*
015200*    COMP counters need a display-alternate before they can go
015300*    on a trace line - the shop rule, kept consistent across
015400*    every CryptoFlow module.
015500 01  Ws-Rec-Cnt-Disp         redefines Ws-Rec-Cnt
015600                             pic 9(9).
015700*
015800*    CCYYMMDD numeric / dashed-text conversion pair, same
015900*    pattern cf200 uses.
016000 01  Ws-Conv-Date.
016100     03  Ws-Conv-Num         pic 9(8).
016200 01  Ws-Conv-Pieces          redefines Ws-Conv-Date.
016300     03  Ws-Conv-Ccyy        pic 9(4).
016400     03  Ws-Conv-Mm          pic 99.
016500     03  Ws-Conv-Dd          pic 99.
016600 01  Ws-Conv-Dashed.
016700     03  Ws-Conv-Out-Ccyy    pic 9(4).
016800     03  filler              pic x value "-".
016900     03  Ws-Conv-Out-Mm      pic 99.
017000     03  filler              pic x value "-".
017100     03  Ws-Conv-Out-Dd      pic 99.
017200*
017300 01  Ws-Today-Text           pic x(10)     value spaces.
017400 01  Ws-Period-Cutoff-Text   pic x(10)     value spaces.
017500*
017600 01  Ws-Cf040-Parms.
017700     03  Wcf-Function        pic x.
017800     03  Wcf-Date            pic 9(8)      comp.
017900     03  Wcf-Add-Days        pic s9(5)     comp.
018000     03  Wcf-Year            pic 9(4)      comp.
018100     03  Wcf-Quarter         pic 9.
018200     03  Wcf-Month           pic 99.
018300     03  Wcf-Week            pic 99.
018400     03  Wcf-Dow             pic 9.
018500     03  Wcf-Dom             pic 99.
018600     03  Wcf-Weekend         pic x.
018700*
018800*    Whole Coin Master in memory, ranked or not - volatility
018900*    runs over every ranked coin, not only the top 15.
019000 01  Cf-Coin-Table.
019100     03  Cf-Coin-Entry       occurs 2000 times
019200                             indexed by Cn-Idx.
019300         05  Cn-Coin-Id      pic 9(6)     comp.
019400         05  Cn-Rank         pic 9(4)     comp.
019500         05  Cn-Symbol       pic x(10).
019600         05  Cn-Used-Sw      pic x.
019700*
019800*    Whole Daily OHLCV in memory - the file is already sorted
019900*    coin-id/date, so a straight load keeps that order and every
020000*    scan below reads a coin's dates ascending for free.
020100 01  Cf-Ohlcv-Table.
020200     03  Cf-Ohlcv-Entry      occurs 20000 times
020300                             indexed by Oh-Idx.
020400         05  Oh-Tbl-Coin-Id  pic 9(6)       comp.
020500         05  Oh-Tbl-Date     pic x(10).
020600         05  Oh-Tbl-Close    pic s9(12)v9(8) comp-3.
020700*
020800*    Top 15 ranked coins for the period just run, with that
020900*    coin's closing-price series for the period alongside it.
021000 01  Top-Series-Table.
021100     03  Top-Series-Entry    occurs 15 times.
021200         05  Top-Coin-Id     pic 9(6)     comp.
021300         05  Top-Rank        pic 9(4)     comp.
021400         05  Top-Symbol      pic x(10).
021500         05  Top-Day-Count   pic 9(3)     comp.
021600         05  Top-Day-Entry   occurs 95 times.
021700             07  Tsd-Date    pic x(10).
021800             07  Tsd-Close   pic s9(12)v9(8) comp-3.
021900*
022000*    One coin's closing-price series - scratch, reused for every
022100*    volatility pass and rebuilt each time from Cf-Ohlcv-Table.
022200 01  Series-Work.
022300     03  Sr-Day-Count        pic 9(3)     comp.
022400     03  Sr-Day-Entry        occurs 95 times.
022500         05  Sr-Date         pic x(10).
022600         05  Sr-Close        pic s9(12)v9(8) comp-3.
022700*
022800*    Common-date working area for a correlation pair, plus the
022900*    two independently-built return series that come off it.
023000 01  Corr-Work.
023100     03  Cw-Common-Count     pic 9(3)     comp.
023200     03  Cw-Common-Entry     occurs 95 times.
023300         05  Cw-Price-A      pic s9(12)v9(8) comp-3.
023400         05  Cw-Price-B      pic s9(12)v9(8) comp-3.
023500     03  Cw-Ret-A-Count      pic 9(3)     comp.
023600     03  Cw-Ret-A-Entry      occurs 95 times
023700                             pic s9(6)v9(8) comp-3.
023800     03  Cw-Ret-B-Count      pic 9(3)     comp.
023900     03  Cw-Ret-B-Entry      occurs 95 times
024000                             pic s9(6)v9(8) comp-3.
024100     03  Cw-Min-Count        pic 9(3)     comp.
024200*
024300 01  Corr-Result.
024400     03  Cr-Value            pic s9(2)v9(6) comp-3.
024500     03  Cr-Null-Flag        pic x.
024600*
024700 01  Vola-Work.
024800     03  Vw-Ret-Count        pic 9(3)     comp.
024900     03  Vw-Ret-Entry        occurs 95 times
025000                             pic s9(6)v9(8) comp-3.
025100     03  Vw-Ret-Sum          pic s9(9)v9(8) comp-3.
025200     03  Vw-Ret-Mean         pic s9(9)v9(8) comp-3.
025300     03  Vw-Var-Sum          pic s9(9)v9(8) comp-3.
025400     03  Vw-Variance         pic s9(9)v9(8) comp-3.
025500     03  Vw-Volatility       pic s9(6)v9(6) comp-3.
025600     03  Vw-Peak             pic s9(12)v9(8) comp-3.
025700     03  Vw-Dd               pic s9(9)v9(8) comp-3.
025800     03  Vw-Max-Dd           pic s9(6)v9(4) comp-3.
025900     03  Vw-Sharpe           pic s9(9)v9(4) comp-3.
026000*
026100*    Newton's-method square root working area - no intrinsic
026200*    FUNCTION SQRT on this compiler.  Cf040 solves Julian day
026300*    numbers the same way, by formula instead of a built-in.
026400 01  Sqrt-Work.
026500     03  Sqw-A               pic s9(9)v9(10) comp-3.
026600     03  Sqw-X               pic s9(9)v9(10) comp-3.
026700     03  Sqw-Prev            pic s9(9)v9(10) comp-3.
026800     03  Sqw-Iter            pic 9(3)      comp.
026900*
027000*    COMP-3 working fields dump as packed bytes on a trace
027100*    listing, same as everywhere else in the suite - this
027200*    alternate is kept so the square-root routine can be
027300*    traced when a volatility figure looks wrong.
027400 01  Sqrt-Work-Trace         redefines Sqrt-Work.
027500     03  filler              pic x(32).
027600*
027700*    Report-line holding fields, moved to before each GENERATE.
027800 01  Rpt-Line-Work.
027900     03  Rw-Rank             pic zz9.
028000     03  Rw-Symbol           pic x(10).
028100     03  Rw-Volatility       pic -9.999999.
028200     03  Rw-Max-Dd           pic -9.9999.
028300     03  Rw-Sharpe           pic -99.9999.
028400*
028500*    Top-15 volatility figures for the period just run, kept so
028600*    the print below can rank them without recomputing.
028700 01  Rpt-Hold-Table.
028800     03  Rpt-Hold-Count      pic 9(3)     comp.
028900     03  Rpt-Hold-Entry      occurs 15 times.
029000         05  Rh-Symbol       pic x(10).
029100         05  Rh-Volatility   pic s9(6)v9(6) comp-3.
029200         05  Rh-Max-Dd       pic s9(6)v9(4) comp-3.
029300         05  Rh-Sharpe       pic s9(9)v9(4) comp-3.
029400*
029500 01  Ws-Start-Time           pic x(19)     value spaces.
029600 01  Ws-End-Time             pic x(19)     value spaces.
029700*
029800*    Pearson-correlation sums - means and deviation-products over
029900*    the first Cw-Min-Count entries of each return series.
030000 01  Pearson-Work.
030100     03  Pw-Sum-A             pic s9(9)v9(8) comp-3.
030200     03  Pw-Sum-B             pic s9(9)v9(8) comp-3.
030300     03  Pw-Mean-A            pic s9(9)v9(8) comp-3.
030400     03  Pw-Mean-B            pic s9(9)v9(8) comp-3.
030500     03  Pw-Sum-XY            pic s9(9)v9(8) comp-3.
030600     03  Pw-Sum-XX            pic s9(9)v9(8) comp-3.
030700     03  Pw-Sum-YY            pic s9(9)v9(8) comp-3.
030800     03  Pw-Dx                pic s9(9)v9(8) comp-3.
030900     03  Pw-Dy                pic s9(9)v9(8) comp-3.
031000     03  Pw-Denom             pic s9(9)v9(8) comp-3.
031100*
031200*    Swap area for hh060's insertion sort of Rpt-Hold-Table.
031300 01  Rh-Swap-Work.
031400     03  Rsw-Symbol           pic x(10).
031500     03  Rsw-Volatility       pic s9(6)v9(6) comp-3.
031600     03  Rsw-Max-Dd           pic s9(6)v9(4) comp-3.
031700     03  Rsw-Sharpe           pic s9(9)v9(4) comp-3.
031800*
031900*    Subscript/loop-pointer scratch - one set per nesting level
032000*    needed anywhere below, kept separate so no paragraph ever
032100*    clobbers another's in-flight loop.
032200 01  Wi                      pic 9(4)      comp.
032300 01  Wj                      pic 9(4)      comp.
032400 01  Wk                      pic 9(4)      comp.
032500 01  Wa                      pic 9(4)      comp.
032600 01  Wb                      pic 9(4)      comp.
032700 01  Wc                      pic 9(4)      comp.
032800 01  Wd                      pic 9(4)      comp.
032900*
033000 report section.
033100*===============
033200*
033300 RD  CF-Analytics-Report
033400     control      final
033500     page limit   58
033600     heading      1
033700     first detail 5
033800     last detail  55.
033900*
034000 01  CF-Anal-Head            type page heading.
034100     03  line 1.
034200         05  col 1           pic x(15)  source Prog-Name.
034300         05  col 95          pic x(35)
034400                 value "CryptoFlow Volatility Ranking".
034500     03  line 3.
034600         05  col 1                       value "PERIOD (DAYS):".
034700         05  col 16          pic 9(3)    source Ws-Period-Days.
034800     03  line 5.
034900         05  col 1                       value "RANK".
035000         05  col 8                       value "SYMBOL".
035100         05  col 20                      value "VOLATILITY".
035200         05  col 36                      value "MAX DRAWDOWN".
035300         05  col 52                      value "SHARPE".
035400*
035500 01  CF-Anal-Detail          type detail.
035600     03  line plus 1.
035700         05  col 1           pic zz9     source Rw-Rank.
035800         05  col 8           pic x(10)   source Rw-Symbol.
035900         05  col 20          pic -9.999999 source Rw-Volatility.
036000         05  col 36          pic -9.9999 source Rw-Max-Dd.
036100         05  col 52          pic -99.9999 source Rw-Sharpe.
036200*
036300 linkage section.
036400*===============
036500*
036600 01  Ls-Job-Id                pic x(30)  value "compute_analytics".
036700*
036800 procedure division.
036900*===================
037000*
037100 aa000-Main.
037200     call     "cf000" using Ws-Start-Time.
037300     perform  aa010-Open-Cf-Files    thru aa010-Exit.
037400     perform  aa020-Set-Today        thru aa020-Exit.
037500     perform  bb010-Load-Coin-Table   thru bb010-Exit.
037600     perform  bb020-Load-Ohlcv-Table  thru bb020-Exit.
037700     perform  bb030-Select-Top15      thru bb030-Exit.
037800     move     1 to Ws-Period-Idx.
037900 aa000-Period-Loop.
038000     if       Ws-Period-Idx > 2
038100              go to aa000-Period-Done.
038200     if       Ws-Period-Idx = 1
038300              move Pr1-Period-A-Days to Ws-Period-Days
038400     else
038500              move Pr1-Period-B-Days to Ws-Period-Days
038600     end-if.
038700     perform  cc010-Set-Period-Window thru cc010-Exit.
038800     perform  dd010-Build-Top15-Series thru dd010-Exit.
038900     perform  ee010-Write-Correlations thru ee010-Exit.
039000     move     zero to Rpt-Hold-Count.
039100     perform  ff010-Write-Volatility   thru ff010-Exit.
039200     perform  gg010-Print-Period-Rpt   thru gg010-Exit.
039300     add      1 to Ws-Period-Idx.
039400     go       to aa000-Period-Loop.
039500 aa000-Period-Done.
039600     terminate CF-Analytics-Report.
039700     close    CF-Ohlcv-In CF-Coin-Mstr CF-Corr-Out
039800              CF-Vola-Out CF-Anal-Rpt CF-Param1-In.
039900     call     "cf000" using Ws-End-Time.
040000     display  "CF300 records " Ws-Rec-Cnt-Disp.
040100     call     "cf900" using Ls-Job-Id "success"
040200              Ws-Start-Time Ws-End-Time Ws-Rec-Cnt spaces.
040300     goback.
040400*
040500 aa010-Open-Cf-Files.
040600     open     input  CF-Ohlcv-In.
040700     open     input  CF-Coin-Mstr.
040800     open     output CF-Corr-Out.
040900     open     output CF-Vola-Out.
041000     open     output CF-Anal-Rpt.
041100     open     input  CF-Param1-In.
041200     read     CF-Param1-In.
041300     initiate CF-Analytics-Report.
041400 aa010-Exit.
041500     exit.
041600*
041700 aa020-Set-Today.
041800     accept   Ws-Today-Num from date YYYYMMDD.
041900     move     Ws-Today-Num to Ws-Conv-Num.
042000     perform  zz010-Format-Date thru zz010-Exit.
042100     move     Ws-Conv-Dashed to Ws-Today-Text.
042200 aa020-Exit.
042300     exit.
042400*
042500*----------------------------------------------------------------
042600* bb010 loads the whole Coin Master, ranked or not.
042700*----------------------------------------------------------------
042800 bb010-Load-Coin-Table.
042900     read     CF-Coin-Mstr
043000              at end move "Y" to Ws-Coin-Eof.
043100 bb010-Loop.
043200     if       Ws-Coin-Eof = "Y"
043300              go to bb010-Exit.
043400     add      1 to Ws-Coin-Count.
043500     move     Coin-Id        to Cn-Coin-Id (Ws-Coin-Count).
043600     move     Coin-Rank      to Cn-Rank (Ws-Coin-Count).
043700     move     Coin-Symbol    to Cn-Symbol (Ws-Coin-Count).
043800     move     "N"            to Cn-Used-Sw (Ws-Coin-Count).
043900     read     CF-Coin-Mstr
044000              at end move "Y" to Ws-Coin-Eof.
044100     go       to bb010-Loop.
044200 bb010-Exit.
044300     exit.
044400*
044500*----------------------------------------------------------------
044600* bb020 loads the whole of Daily OHLCV - sorted coin-id/date on
044700* the way in, so the table keeps that order.
044800*----------------------------------------------------------------
044900 bb020-Load-Ohlcv-Table.
045000     read     CF-Ohlcv-In
045100              at end move "Y" to Ws-Ohlcv-Eof.
045200 bb020-Loop.
045300     if       Ws-Ohlcv-Eof = "Y"
045400              go to bb020-Exit.
045500     add      1 to Ws-Ohlcv-Count.
045600     move     Oh-Coin-Id   to Oh-Tbl-Coin-Id (Ws-Ohlcv-Count).
045700     move     Oh-Date      to Oh-Tbl-Date    (Ws-Ohlcv-Count).
045800     move     Oh-Close     to Oh-Tbl-Close   (Ws-Ohlcv-Count).
045900     read     CF-Ohlcv-In
046000              at end move "Y" to Ws-Ohlcv-Eof.
046100     go       to bb020-Loop.
046200 bb020-Exit.
046300     exit.
046400*
046500*----------------------------------------------------------------
046600* bb030 picks the 15 smallest non-zero ranks by repeated minimum
046700* extraction - the table is small enough (thousands, not
046800* millions) that 15 full passes cost nothing worth a real sort
046900* for.
047000*----------------------------------------------------------------
047100 bb030-Select-Top15.
047200     move     zero to Wi.
047300 bb030-Slot-Loop.
047400     if       Wi >= Pr1-Top-N
047500              go to bb030-Exit.
047600     add      1 to Wi.
047700     move     zero to Wk.
047800     set      Cn-Idx to 1.
047900 bb030-Scan-Loop.
048000     if       Cn-Idx > Ws-Coin-Count
048100              go to bb030-Scan-Done.
048200     if       Cn-Rank (Cn-Idx) > 0
048300              and Cn-Used-Sw (Cn-Idx) = "N"
048400              and (Wk = 0 or Cn-Rank (Cn-Idx) < Cn-Rank (Wk))
048500              move Cn-Idx to Wk.
048600     set      Cn-Idx up by 1.
048700     go       to bb030-Scan-Loop.
048800 bb030-Scan-Done.
048900     if       Wk = 0
049000              go to bb030-Exit.
049100     move     "Y"              to Cn-Used-Sw (Wk).
049200     move     Cn-Coin-Id (Wk)  to Top-Coin-Id (Wi).
049300     move     Cn-Rank (Wk)     to Top-Rank (Wi).
049400     move     Cn-Symbol (Wk)   to Top-Symbol (Wi).
049500     go       to bb030-Slot-Loop.
049600 bb030-Exit.
049700     exit.
049800*
049900*----------------------------------------------------------------
050000* cc010 works out the period cutoff, dashed text, same as
050100* cf200's aa020 - today minus the period length.
050200*----------------------------------------------------------------
050300 cc010-Set-Period-Window.
050400     move     "A"           to Wcf-Function.
050500     move     Ws-Today-Num  to Wcf-Date.
050600     compute   Wcf-Add-Days = 0 - Ws-Period-Days.
050700     call     "cf040" using Ws-Cf040-Parms.
050800     move     Wcf-Date      to Ws-Conv-Num.
050900     perform  zz010-Format-Date thru zz010-Exit.
051000     move     Ws-Conv-Dashed to Ws-Period-Cutoff-Text.
051100 cc010-Exit.
051200     exit.
051300*
051400*----------------------------------------------------------------
051500* dd010 builds each of the top 15's closing-price series for
051600* the period just set, straight off Cf-Ohlcv-Table (already in
051700* coin-id/date order).
051800*----------------------------------------------------------------
051900 dd010-Build-Top15-Series.
052000     move     1 to Wi.
052100 dd010-Coin-Loop.
052200     if       Wi > Pr1-Top-N
052300              go to dd010-Exit.
052400     move     zero to Top-Day-Count (Wi).
052500     set      Oh-Idx to 1.
052600 dd010-Scan-Loop.
052700     if       Oh-Idx > Ws-Ohlcv-Count
052800              go to dd010-Scan-Done.
052900     if       Oh-Tbl-Coin-Id (Oh-Idx) = Top-Coin-Id (Wi)
053000              and Oh-Tbl-Date (Oh-Idx) not < Ws-Period-Cutoff-Text
053100              add  1 to Top-Day-Count (Wi)
053200              move Oh-Tbl-Date  (Oh-Idx)
053300                   to Tsd-Date  (Wi, Top-Day-Count (Wi))
053400              move Oh-Tbl-Close (Oh-Idx)
053500                   to Tsd-Close (Wi, Top-Day-Count (Wi))
053600     end-if.
053700     set      Oh-Idx up by 1.
053800     go       to dd010-Scan-Loop.
053900 dd010-Scan-Done.
054000     add      1 to Wi.
054100     go       to dd010-Coin-Loop.
054200 dd010-Exit.
054300     exit.
054400*
054500*----------------------------------------------------------------
054600* ee010 walks every ordered pair (i,j), i <= j, of the top 15,
054700* correlates them and writes the CORRELATION record for (i,j)
054800* and, when i is not j, its mirror (j,i).
054900*----------------------------------------------------------------
055000 ee010-Write-Correlations.
055100     move     1 to Wi.
055200 ee010-Outer-Loop.
055300     if       Wi > Pr1-Top-N
055400              go to ee010-Exit.
055500     move     Wi to Wj.
055600 ee010-Inner-Loop.
055700     if       Wj > Pr1-Top-N
055800              go to ee010-Inner-Done.
055900     perform  hh020-Compute-Correlation thru hh020-Exit.
056000     move     Top-Coin-Id (Wi)  to Co-Coin-A-Id.
056100     move     Top-Coin-Id (Wj)  to Co-Coin-B-Id.
056200     move     Ws-Period-Days    to Co-Period-Days.
056300     move     Cr-Value          to Co-Correlation.
056400     move     Cr-Null-Flag      to Co-Null-Flag.
056500     write    CF-Correlation-Record.
056600     add      1 to Ws-Rec-Cnt.
056700     if       Wi not = Wj
056800              move Top-Coin-Id (Wj) to Co-Coin-A-Id
056900              move Top-Coin-Id (Wi) to Co-Coin-B-Id
057000              write CF-Correlation-Record
057100              add  1 to Ws-Rec-Cnt
057200     end-if.
057300     add      1 to Wj.
057400     go       to ee010-Inner-Loop.
057500 ee010-Inner-Done.
057600     add      1 to Wi.
057700     go       to ee010-Outer-Loop.
057800 ee010-Exit.
057900     exit.
058000*
058100*----------------------------------------------------------------
058200* ff010 scores volatility/drawdown/Sharpe for every ranked coin
058300* in Cf-Coin-Table - not only the top 15 - and stashes the top
058400* 15's own figures in Rpt-Hold-Table for the print that follows.
058500*----------------------------------------------------------------
058600 ff010-Write-Volatility.
058700     set      Cn-Idx to 1.
058800 ff010-Loop.
058900     if       Cn-Idx > Ws-Coin-Count
059000              go to ff010-Exit.
059100     if       Cn-Rank (Cn-Idx) = 0
059200              go to ff010-Next.
059300     perform  hh030-Build-Coin-Series thru hh030-Exit.
059400     if       Sr-Day-Count < Pr1-Min-Points
059500              go to ff010-Next.
059600     perform  hh040-Score-Volatility thru hh040-Exit.
059700     move     Cn-Coin-Id (Cn-Idx) to Vo-Coin-Id.
059800     move     Ws-Period-Days      to Vo-Period-Days.
059900     move     Vw-Volatility        to Vo-Volatility.
060000     move     Vw-Max-Dd            to Vo-Max-Drawdown.
060100     move     Vw-Sharpe            to Vo-Sharpe-Ratio.
060200     write    CF-Volatility-Record.
060300     add      1 to Ws-Rec-Cnt.
060400     perform  hh050-Stash-If-Top15  thru hh050-Exit.
060500 ff010-Next.
060600     set      Cn-Idx up by 1.
060700     go       to ff010-Loop.
060800 ff010-Exit.
060900     exit.
061000*
061100*----------------------------------------------------------------
061200* gg010 sorts Rpt-Hold-Table descending by volatility, a plain
061300* insertion pass since there are only 15 entries, and prints it.
061400*----------------------------------------------------------------
061500 gg010-Print-Period-Rpt.
061600     move     2 to Wi.
061700 gg010-Sort-Outer.
061800     if       Wi > Rpt-Hold-Count
061900              go to gg010-Sort-Done.
062000     move     Wi to Wj.
062100 gg010-Sort-Inner.
062200     if       Wj < 2
062300              go to gg010-Sort-Next.
062400     if       Rh-Volatility (Wj) > Rh-Volatility (Wj - 1)
062500              perform hh060-Swap-Rpt-Hold thru hh060-Exit
062600              subtract 1 from Wj
062700              go to gg010-Sort-Inner.
062800 gg010-Sort-Next.
062900     add      1 to Wi.
063000     go       to gg010-Sort-Outer.
063100 gg010-Sort-Done.
063200     move     1 to Wi.
063300 gg010-Print-Loop.
063400     if       Wi > Rpt-Hold-Count
063500              go to gg010-Exit.
063600     move     Wi               to Rw-Rank.
063700     move     Rh-Symbol (Wi)   to Rw-Symbol.
063800     move     Rh-Volatility (Wi) to Rw-Volatility.
063900     move     Rh-Max-Dd (Wi)   to Rw-Max-Dd.
064000     move     Rh-Sharpe (Wi)   to Rw-Sharpe.
064100     generate CF-Anal-Detail.
064200     add      1 to Wi.
064300     go       to gg010-Print-Loop.
064400 gg010-Exit.
064500     exit.
064600*
064700*----------------------------------------------------------------
064800* hh020 correlates the series already held for top-15 slots
064900* Wi/Wj, leaving the answer in Corr-Result.
065000*----------------------------------------------------------------
065100 hh020-Compute-Correlation.
065200     move     "N" to Cr-Null-Flag.
065300     move     zero to Cr-Value.
065400     if       Wi = Wj
065500              if Top-Day-Count (Wi) >= Pr1-Min-Points
065600                       move 1 to Cr-Value
065700              else
065800                       move "Y" to Cr-Null-Flag
065900              end-if
066000              go to hh020-Exit.
066100*
066200     perform  hh021-Build-Common-Dates thru hh021-Exit.
066300     if       Cw-Common-Count < Pr1-Min-Points
066400              move "Y" to Cr-Null-Flag
066500              go to hh020-Exit.
066600     perform  hh022-Build-Returns thru hh022-Exit.
066700     move     Cw-Ret-A-Count to Cw-Min-Count.
066800     if       Cw-Ret-B-Count < Cw-Min-Count
066900              move Cw-Ret-B-Count to Cw-Min-Count.
067000     if       Cw-Min-Count < Pr1-Min-Points
067100              move "Y" to Cr-Null-Flag
067200              go to hh020-Exit.
067300     perform  hh023-Pearson thru hh023-Exit.
067400 hh020-Exit.
067500     exit.
067600*
067700*----------------------------------------------------------------
067800* hh021 merges the two (already date-ascending) series for Wi
067900* and Wj on matching dates only - a plain two-pointer merge,
068000* same idea as an old sequential file match/merge step, just
068100* run over two in-memory tables instead of two files.
068200*----------------------------------------------------------------
068300 hh021-Build-Common-Dates.
068400     move     zero to Cw-Common-Count.
068500     move     1 to Wa.
068600     move     1 to Wb.
068700 hh021-Loop.
068800     if       Wa > Top-Day-Count (Wi)
068900              or Wb > Top-Day-Count (Wj)
069000              go to hh021-Exit.
069100     if       Tsd-Date (Wi, Wa) = Tsd-Date (Wj, Wb)
069200              add  1 to Cw-Common-Count
069300              move Tsd-Close (Wi, Wa)
069400                   to Cw-Price-A (Cw-Common-Count)
069500              move Tsd-Close (Wj, Wb)
069600                   to Cw-Price-B (Cw-Common-Count)
069700              add  1 to Wa
069800              add  1 to Wb
069900     else
070000              if   Tsd-Date (Wi, Wa) < Tsd-Date (Wj, Wb)
070100                   add 1 to Wa
070200              else
070300                   add 1 to Wb
070400              end-if
070500     end-if.
070600     go       to hh021-Loop.
070700 hh021-Exit.
070800     exit.
070900*
071000*----------------------------------------------------------------
071100* hh022 builds the two return series independently off the
071200* common-date price pairs - each side skips its own zero-or-
071300* negative-prior-price terms, which is why the two counts can
071400* come out different and need truncating to the shorter one.
071500*----------------------------------------------------------------
071600 hh022-Build-Returns.
071700     move     zero to Cw-Ret-A-Count.
071800     move     zero to Cw-Ret-B-Count.
071900     if       Cw-Common-Count < 2
072000              go to hh022-Exit.
072100     move     2 to Wc.
072200 hh022-Loop.
072300     if       Wc > Cw-Common-Count
072400              go to hh022-Exit.
072500     if       Cw-Price-A (Wc - 1) > 0
072600              add  1 to Cw-Ret-A-Count
072700              compute Cw-Ret-A-Entry (Cw-Ret-A-Count) =
072800                      (Cw-Price-A (Wc) - Cw-Price-A (Wc - 1))
072900                      / Cw-Price-A (Wc - 1)
073000     end-if.
073100     if       Cw-Price-B (Wc - 1) > 0
073200              add  1 to Cw-Ret-B-Count
073300              compute Cw-Ret-B-Entry (Cw-Ret-B-Count) =
073400                      (Cw-Price-B (Wc) - Cw-Price-B (Wc - 1))
073500                      / Cw-Price-B (Wc - 1)
073600     end-if.
073700     add      1 to Wc.
073800     go       to hh022-Loop.
073900 hh022-Exit.
074000     exit.
074100*
074200*----------------------------------------------------------------
074300* hh023 computes Pearson r over the first Cw-Min-Count entries
074400* of each return series, null if either side has zero variance.
074500*----------------------------------------------------------------
074600 hh023-Pearson.
074700     move     zero to Pw-Sum-A  Pw-Sum-B.
074800     move     1 to Wc.
074900 hh023-Sum-Loop.
075000     if       Wc > Cw-Min-Count
075100              go to hh023-Sum-Done.
075200     add      Cw-Ret-A-Entry (Wc) to Pw-Sum-A.
075300     add      Cw-Ret-B-Entry (Wc) to Pw-Sum-B.
075400     add      1 to Wc.
075500     go       to hh023-Sum-Loop.
075600 hh023-Sum-Done.
075700     compute  Pw-Mean-A = Pw-Sum-A / Cw-Min-Count.
075800     compute  Pw-Mean-B = Pw-Sum-B / Cw-Min-Count.
075900     move     zero to Pw-Sum-XY Pw-Sum-XX Pw-Sum-YY.
076000     move     1 to Wc.
076100 hh023-Dev-Loop.
076200     if       Wc > Cw-Min-Count
076300              go to hh023-Dev-Done.
076400     compute  Pw-Dx = Cw-Ret-A-Entry (Wc) - Pw-Mean-A.
076500     compute  Pw-Dy = Cw-Ret-B-Entry (Wc) - Pw-Mean-B.
076600     compute  Pw-Sum-XY = Pw-Sum-XY + (Pw-Dx * Pw-Dy).
076700     compute  Pw-Sum-XX = Pw-Sum-XX + (Pw-Dx * Pw-Dx).
076800     compute  Pw-Sum-YY = Pw-Sum-YY + (Pw-Dy * Pw-Dy).
076900     add      1 to Wc.
077000     go       to hh023-Dev-Loop.
077100 hh023-Dev-Done.
077200     if       Pw-Sum-XX = 0 or Pw-Sum-YY = 0
077300              move "Y" to Cr-Null-Flag
077400              go to hh023-Exit.
077500     move     Pw-Sum-XX to Sqw-A.
077600     perform  hh010-Sqrt thru hh010-Exit.
077700     move     Sqw-X to Pw-Dx.
077800     move     Pw-Sum-YY to Sqw-A.
077900     perform  hh010-Sqrt thru hh010-Exit.
078000     move     Sqw-X to Pw-Dy.
078100     compute  Pw-Denom = Pw-Dx * Pw-Dy.
078200     if       Pw-Denom = 0
078300              move "Y" to Cr-Null-Flag
078400              go to hh023-Exit.
078500     compute  Cr-Value rounded = Pw-Sum-XY / Pw-Denom.
078600 hh023-Exit.
078700     exit.
078800*
078900*----------------------------------------------------------------
079000* hh010 is Newton's method for a square root - x(n+1) =
079100* (x(n) + a/x(n)) / 2, 25 passes is ample for the precision
079200* these figures are stored to.
079300*----------------------------------------------------------------
079400 hh010-Sqrt.
079500     move     zero to Sqw-X.
079600     if       Sqw-A <= 0
079700              go to hh010-Exit.
079800     move     Sqw-A to Sqw-X.
079900     move     1 to Sqw-Iter.
080000 hh010-Loop.
080100     if       Sqw-Iter > 25
080200              display "CF300 sqrt work " Sqrt-Work-Trace
080300              go to hh010-Exit.
080400     move     Sqw-X to Sqw-Prev.
080500     compute  Sqw-X rounded =
080600              (Sqw-Prev + (Sqw-A / Sqw-Prev)) / 2.
080700     add      1 to Sqw-Iter.
080800     go       to hh010-Loop.
080900 hh010-Exit.
081000     exit.
081100*
081200*----------------------------------------------------------------
081300* hh030 builds the closing-price series for one coin (the one
081400* at Cf-Coin-Table slot Cn-Idx) over the period window, reusing
081500* Series-Work as scratch.
081600*----------------------------------------------------------------
081700 hh030-Build-Coin-Series.
081800     move     zero to Sr-Day-Count.
081900     set      Oh-Idx to 1.
082000 hh030-Loop.
082100     if       Oh-Idx > Ws-Ohlcv-Count
082200              go to hh030-Exit.
082300     if       Oh-Tbl-Coin-Id (Oh-Idx) = Cn-Coin-Id (Cn-Idx)
082400              and Oh-Tbl-Date (Oh-Idx) not < Ws-Period-Cutoff-Text
082500              add  1 to Sr-Day-Count
082600              move Oh-Tbl-Date (Oh-Idx)
082700                   to Sr-Date (Sr-Day-Count)
082800              move Oh-Tbl-Close (Oh-Idx)
082900                   to Sr-Close (Sr-Day-Count)
083000     end-if.
083100     set      Oh-Idx up by 1.
083200     go       to hh030-Loop.
083300 hh030-Exit.
083400     exit.
083500*
083600*----------------------------------------------------------------
083700* hh040 scores volatility/drawdown/Sharpe off Series-Work, which
083800* hh030 has just built for the coin in question.
083900*----------------------------------------------------------------
084000 hh040-Score-Volatility.
084100     move     zero to Vw-Ret-Count Vw-Volatility
084200              Vw-Max-Dd Vw-Sharpe.
084300     if       Sr-Day-Count < 2
084400              go to hh040-Exit.
084500     move     2 to Wd.
084600 hh040-Ret-Loop.
084700     if       Wd > Sr-Day-Count
084800              go to hh040-Ret-Done.
084900     if       Sr-Close (Wd - 1) > 0
085000              add  1 to Vw-Ret-Count
085100              compute Vw-Ret-Entry (Vw-Ret-Count) =
085200                      (Sr-Close (Wd) - Sr-Close (Wd - 1))
085300                      / Sr-Close (Wd - 1)
085400     end-if.
085500     add      1 to Wd.
085600     go       to hh040-Ret-Loop.
085700 hh040-Ret-Done.
085800     if       Vw-Ret-Count = 0
085900              go to hh040-Exit.
086000     move     zero to Vw-Ret-Sum.
086100     move     1 to Wd.
086200 hh040-Sum-Loop.
086300     if       Wd > Vw-Ret-Count
086400              go to hh040-Sum-Done.
086500     add      Vw-Ret-Entry (Wd) to Vw-Ret-Sum.
086600     add      1 to Wd.
086700     go       to hh040-Sum-Loop.
086800 hh040-Sum-Done.
086900     compute  Vw-Ret-Mean = Vw-Ret-Sum / Vw-Ret-Count.
087000     move     zero to Vw-Var-Sum.
087100     move     1 to Wd.
087200 hh040-Var-Loop.
087300     if       Wd > Vw-Ret-Count
087400              go to hh040-Var-Done.
087500     compute  Vw-Var-Sum = Vw-Var-Sum +
087600              ((Vw-Ret-Entry (Wd) - Vw-Ret-Mean)
087700              * (Vw-Ret-Entry (Wd) - Vw-Ret-Mean)).
087800     add      1 to Wd.
087900     go       to hh040-Var-Loop.
088000 hh040-Var-Done.
088100     compute  Vw-Variance rounded = Vw-Var-Sum / Vw-Ret-Count.
088200     move     Vw-Variance to Sqw-A.
088300     perform  hh010-Sqrt thru hh010-Exit.
088400     compute  Vw-Volatility rounded = Sqw-X.
088500*
088600     move     Sr-Close (1) to Vw-Peak.
088700     move     1 to Wd.
088800 hh040-Dd-Loop.
088900     if       Wd > Sr-Day-Count
089000              go to hh040-Dd-Done.
089100     if       Sr-Close (Wd) > Vw-Peak
089200              move Sr-Close (Wd) to Vw-Peak.
089300     if       Vw-Peak > 0
089400              compute Vw-Dd rounded =
089500                   (Vw-Peak - Sr-Close (Wd)) / Vw-Peak
089600              if   Vw-Dd > Vw-Max-Dd
089700                   move Vw-Dd to Vw-Max-Dd
089800              end-if
089900     end-if.
090000     add      1 to Wd.
090100     go       to hh040-Dd-Loop.
090200 hh040-Dd-Done.
090300     if       Vw-Volatility = 0
090400              move zero to Vw-Sharpe
090500              go to hh040-Exit.
090600     move     365 to Sqw-A.
090700     perform  hh010-Sqrt thru hh010-Exit.
090800     compute  Vw-Sharpe rounded = (Vw-Ret-Mean * 365)
090900              / (Vw-Volatility * Sqw-X).
091000     if       Vw-Sharpe > 99
091100              move 99 to Vw-Sharpe.
091200     if       Vw-Sharpe < -99
091300              move -99 to Vw-Sharpe.
091400 hh040-Exit.
091500     exit.
091600*
091700*----------------------------------------------------------------
091800* hh050 stashes the volatility figures just scored for Cn-Idx
091900* into Rpt-Hold-Table, but only when that coin is one of the
092000* top 15 the print report ranks.
092100*----------------------------------------------------------------
092200 hh050-Stash-If-Top15.
092300     move     1 to Wd.
092400 hh050-Loop.
092500     if       Wd > Pr1-Top-N
092600              go to hh050-Exit.
092700     if       Top-Coin-Id (Wd) = Cn-Coin-Id (Cn-Idx)
092800              add  1 to Rpt-Hold-Count
092900              move Cn-Symbol (Cn-Idx)
093000                   to Rh-Symbol (Rpt-Hold-Count)
093100              move Vw-Volatility to Rh-Volatility (Rpt-Hold-Count)
093200              move Vw-Max-Dd     to Rh-Max-Dd (Rpt-Hold-Count)
093300              move Vw-Sharpe     to Rh-Sharpe (Rpt-Hold-Count)
093400              go to hh050-Exit.
093500     add      1 to Wd.
093600     go       to hh050-Loop.
093700 hh050-Exit.
093800     exit.
093900*
094000*----------------------------------------------------------------
094100* hh060 swaps two Rpt-Hold-Table entries for gg010's descending
094200* insertion sort.
094300*----------------------------------------------------------------
094400 hh060-Swap-Rpt-Hold.
094500     move     Rh-Symbol (Wj)     to Rsw-Symbol.
094600     move     Rh-Volatility (Wj) to Rsw-Volatility.
094700     move     Rh-Max-Dd (Wj)     to Rsw-Max-Dd.
094800     move     Rh-Sharpe (Wj)     to Rsw-Sharpe.
094900     move     Rh-Symbol (Wj - 1)     to Rh-Symbol (Wj).
095000     move     Rh-Volatility (Wj - 1) to Rh-Volatility (Wj).
095100     move     Rh-Max-Dd (Wj - 1)     to Rh-Max-Dd (Wj).
095200     move     Rh-Sharpe (Wj - 1)     to Rh-Sharpe (Wj).
095300     move     Rsw-Symbol     to Rh-Symbol (Wj - 1).
095400     move     Rsw-Volatility to Rh-Volatility (Wj - 1).
095500     move     Rsw-Max-Dd     to Rh-Max-Dd (Wj - 1).
095600     move     Rsw-Sharpe     to Rh-Sharpe (Wj - 1).
095700 hh060-Exit.
095800     exit.
095900*
096000 zz010-Format-Date.
096100     move     Ws-Conv-Ccyy to Ws-Conv-Out-Ccyy.
096200     move     Ws-Conv-Mm   to Ws-Conv-Out-Mm.
096300     move     Ws-Conv-Dd   to Ws-Conv-Out-Dd.
096400 zz010-Exit.
096500     exit.
096600*
