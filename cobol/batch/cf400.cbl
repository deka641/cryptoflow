000100****************************************************************
000200*                                                              *
000300*             Data Quality Checks & Summary Scoring            *
000400*                                                              *
000500*      Six fixed checks against the warehouse files, one       *
000600*        Quality-Check row per check, plus a per-table          *
000700*              score summary printed behind them                *
000800*                                                              *
000900****************************************************************
001000*
001100 identification          division.
001200*===============================
001300*
001400*
001500     program-id.         cf400.
001600*
001700*    Author.             M J Okafor, for Meridian Data Services.
001800*    Installation.       Meridian Data Services, Batch Systems.
001900*    Date-Written.       02/06/1990.
002000*    Date-Compiled.
002100*    Security.           Copyright (C) 1990-2026, Meridian Data
002200*                        Services.  Internal use only.
002300*
002400*    Remarks.            Data Quality Checks.  Fourth job of
002500*                        the nightly run, behind cf300.  Runs
002600*                        six fixed checks against the Market
002700*                        Snapshot, Coin Master and Daily OHLCV
002800*                        files, writes one Quality-Check row
002900*                        per check, then groups the six by
003000*                        target table for the printed summary.
003100*                        Thresholds come off Param1 rather than
003200*                        being buried as literals here, same
003300*                        idea as the old wspyded rate table.
003400*
003500*    Version.            See Prog-Name in WS.
003600*
003700*    Called modules.     cf000 (start/end of run), cf900 (log
003800*                        run).
003900*
004000*    Functions Used.     None.
004100*
004200*    Files used.
004300*                        mktsnap.dat    Market Snapshot - in.
004400*                        coinmstr.dat   Coin Master - in.
004500*                        dlyohlc.dat    Daily OHLCV - in.
004600*                        param1.dat     Run-control/threshold
004700*                                       constants - in.
004800*                        qltchk.dat     Quality Check - out.
004900*                        qltyrpt.prt    Quality Summary print.
005000*
005100* Changes:
005200* 02/06/1990 mjo -       Original coding, against the old
005300*                        month-end ledger reconciliation run -
005400*                        six checks then, six checks now, the
005500*                        targets have just moved.
005600* 14/01/1994 mjo -       Referential-integrity check widened to
005700*                        look back 24 hours instead of only the
005800*                        current posting run - overnight catch
005900*                        up runs were missing same-day breaks.
006000* 02/11/1998 mjo - Y2K   Confirmed every window here is worked
006100*                        out from a CCYYMMDD/CCYY-MM-DD base, no
006200*                        two digit year anywhere.  Signed off.
006300* 11/05/2006 rpt -       Comment tidy only.
006400* 11/02/2026 kdw - 4.01  Rebuilt for the CryptoFlow warehouse
006500*                        suite - was sl400, checks and
006600*                        thresholds now match the data-quality
006700*                        rules for fact_market_data/fact_daily_
006800*                        ohlcv rather than the old ledger.
006900*
007000****************************************************************
007100*
007200 environment             division.
007300*===============================
007400*
007500 configuration           section.
007600 source-computer.        IBM-370.
007700 object-computer.        IBM-370.
007800 special-names.
007900     c01 is top-of-form.
008000*
008100 input-output             section.
008200 file-control.
008300     select   CF-Snap-In       assign      MKTSNAP
008400              organization     sequential
008500              file status      CF-Snap-Status.
008600     select   CF-Coin-Mstr     assign      COINMSTR
008700              organization     sequential
008800              file status      CF-Coin-Status.
008900     select   CF-Ohlcv-In      assign      DLYOHLC
009000              organization     sequential
009100              file status      CF-Ohlcv-Status.
009200     select   CF-Param1-In     assign      PARAM1
009300              organization     sequential
009400              file status      CF-Parm-Status.
009500     select   CF-Qual-Out      assign      QLTCHK
009600              organization     sequential
009700              file status      CF-Qual-Status.
009800     select   CF-Qual-Rpt      assign      QLTYRPT
009900              file status      CF-Rpt-Status.
010000*
010100 data                    division.
010200*===============================
010300*
010400 file section.
010500*
010600 fd  CF-Snap-In.
010700 copy "wscfsnap.cob".
010800*
010900 fd  CF-Coin-Mstr.
011000 copy "wscfcoin.cob".
011100*
011200 fd  CF-Ohlcv-In.
011300 copy "wscfohlc.cob".
011400*
011500 fd  CF-Param1-In.
011600 copy "wscfparm.cob".
011700*
011800 fd  CF-Qual-Out.
011900 copy "wscfqual.cob".
012000*
012100 fd  CF-Qual-Rpt
012200     reports are CF-Quality-Report.
012300*
012400 working-storage section.
012500*-----------------------
012600 77  Prog-Name               pic x(15) value "CF400 (4.01)".
012700*
012800 01  Ws-File-Status.
012900     03  CF-Snap-Status      pic xx.
013000     03  CF-Coin-Status      pic xx.
013100     03  CF-Ohlcv-Status     pic xx.
013200     03  CF-Parm-Status      pic xx.
013300     03  CF-Qual-Status      pic xx.
013400     03  CF-Rpt-Status       pic xx.
013500*
013600 01  Ws-Switches.
013700     03  Ws-Snap-Eof         pic x         value "N".
013800     03  Ws-Coin-Eof         pic x         value "N".
013900     03  Ws-Ohlcv-Eof        pic x         value "N".
014000     03  Ws-Coin-Found-Sw    pic x         value "N".
014100*
014200 01  Ws-Data.
014300     03  Ws-Rec-Cnt          pic 9(9)      comp  value zero.
014400     03  Ws-Snap-Count       binary-long         value zero.
014500     03  Ws-Coin-Count       binary-long         value zero.
014600     03  Ws-Ohlcv-Count      binary-long         value zero.
014700     03  Ws-Today-Num        pic 9(8)      comp.
014800     03  Ws-Now-Minutes      pic s9(9)     comp.
014900*
015000*    COMP counters need a display-alternate before a trace line
015100*    can show them, the shop rule, kept consistent across every
015200*    CryptoFlow module.
015300 01  Ws-Rec-Cnt-Disp         redefines Ws-Rec-Cnt
015400                             pic 9(9).
015500*
015600*    Minutes-since-epoch working area - this compiler has no
015700*    intrinsic date/time FUNCTIONs, so a timestamp's minute
015800*    count is built by hand from the same Julian day number
015900*    formula cf040 uses for whole dates, carried down to the
016000*    minute by multiplying the day number up by 1440.
016100 01  Jdn-Work.
016200     03  Jdn-A               pic s9(9)    comp.
016300     03  Jdn-Y               pic s9(9)    comp.
016400     03  Jdn-M               pic s9(9)    comp.
016500     03  Jdn-Number          pic s9(9)    comp.
016600 01  Jdn-Work-Trace          redefines Jdn-Work.
016700     03  filler              pic x(36).
016800*
016900 01  Ts-Pieces.
017000     03  Ts-Ccyy             pic 9(4).
017100     03  filler              pic x.
017200     03  Ts-Mm               pic 99.
017300     03  filler              pic x.
017400     03  Ts-Dd               pic 99.
017500     03  filler              pic x.
017600     03  Ts-Hh               pic 99.
017700     03  filler              pic x.
017800     03  Ts-Mi               pic 99.
017900     03  filler              pic x.
018000     03  Ts-Ss               pic 99.
018100 01  Ts-Minutes              pic s9(9)     comp.
018200*
018300*    Date-only conversion, for the OHLCV 7-day-window cutoff
018400*    and for the Daily OHLCV date field itself (dashed text).
018500 01  Ws-Conv-Date.
018600     03  Ws-Conv-Num         pic 9(8).
018700 01  Ws-Conv-Pieces          redefines Ws-Conv-Date.
018800     03  Ws-Conv-Ccyy        pic 9(4).
018900     03  Ws-Conv-Mm          pic 99.
019000     03  Ws-Conv-Dd          pic 99.
019100 01  Ws-Conv-Dashed.
019200     03  Ws-Conv-Out-Ccyy    pic 9(4).
019300     03  filler              pic x value "-".
019400     03  Ws-Conv-Out-Mm      pic 99.
019500     03  filler              pic x value "-".
019600     03  Ws-Conv-Out-Dd      pic 99.
019700*
019800 01  Ws-Cf040-Parms.
019900     03  Wcf-Function        pic x.
020000     03  Wcf-Date            pic 9(8)      comp.
020100     03  Wcf-Add-Days        pic s9(5)     comp.
020200     03  Wcf-Year            pic 9(4)      comp.
020300     03  Wcf-Quarter         pic 9.
020400     03  Wcf-Month           pic 99.
020500     03  Wcf-Week            pic 99.
020600     03  Wcf-Dow             pic 9.
020700     03  Wcf-Dom             pic 99.
020800     03  Wcf-Weekend         pic x.
020900*
021000 01  Ws-Hour-Cutoff          pic s9(9)     comp.
021100 01  Ws-Day1-Cutoff          pic s9(9)     comp.
021200 01  Ws-Week-Cutoff-Text     pic x(10)     value spaces.
021300*
021400*    Market Snapshot, whole file, kept in its own coin-id/
021500*    timestamp order for the anomaly scan below.
021600 01  Cf-Snap-Table.
021700     03  Cf-Snap-Entry        occurs 50000 times
021800                              indexed by Sn-Idx.
021900         05  Sn-Coin-Id       pic 9(6)     comp.
022000         05  Sn-Minutes       pic s9(9)    comp.
022100         05  Sn-Price         pic s9(12)v9(8) comp-3.
022200         05  Sn-Null-Flag     pic x.
022300*
022400 01  Cf-Coin-Table.
022500     03  Cf-Coin-Entry        occurs 2000 times
022600                              indexed by Cn-Idx.
022700         05  Cn-Coin-Id       pic 9(6)     comp.
022800         05  Cn-Rank          pic 9(4)     comp.
022900         05  Cn-Seen-Sw       pic x.
023000*
023100*    Six-check accumulators, Qc-Idx (1-6) addresses every array
023200*    below together so the same subscript always means the
023300*    same check right across this working storage.
023400 01  Check-Work.
023500     03  Ck-Passed            pic 9(5)     comp  occurs 6.
023600     03  Ck-Warn              pic 9(5)     comp  occurs 6.
023700     03  Ck-Fail              pic 9(5)     comp  occurs 6.
023800     03  Ck-Count             pic 9(7)     comp  occurs 6.
023900     03  Ck-Status            pic x(7)     occurs 6.
024000     03  Ck-Details           pic x(80)    occurs 6.
024100     03  Ck-Name              pic x(30)    occurs 6.
024200     03  Ck-Table             pic x(20)    occurs 6.
024300*
024400*    Table-summary work area - at most two distinct target
024500*    tables across the six checks (fact_market_data and
024600*    fact_daily_ohlcv), one summary line per table.
024700 01  Tbl-Work.
024800     03  Tbl-Count            pic 9        comp  value zero.
024900     03  Tbl-Entry            occurs 5 times.
025000         05  Tw-Name          pic x(20).
025100         05  Tw-Total         pic 9(5)     comp.
025200         05  Tw-Passed        pic 9(5)     comp.
025300         05  Tw-Warn          pic 9(5)     comp.
025400         05  Tw-Failed        pic 9(5)     comp.
025500         05  Tw-Score         pic 999v9    comp-3.
025600*
025700 01  Rpt-Head-Work.
025800     03  Rh-Total             pic zz9.
025900     03  Rh-Passed            pic zz9.
026000     03  Rh-Warn              pic zz9.
026100     03  Rh-Failed            pic zz9.
026200     03  Rh-Score             pic zz9.9.
026300     03  Rh-Table             pic x(20).
026400*
026500 01  Rpt-Det-Work.
026600     03  Rd-Check             pic x(30).
026700     03  Rd-Status            pic x(7).
026800     03  Rd-Details           pic x(80).
026900*
027000 01  Ws-Start-Time            pic x(19)     value spaces.
027100 01  Ws-End-Time              pic x(19)     value spaces.
027200*
027300*    STRING cannot take a COMP/binary sending field and get a
027400*    readable result - it moves raw storage bytes, not display
027500*    digits - so every accumulator bound for a Details line
027600*    passes through one of these edited work fields first.
027700 01  Edit-Num5                pic zzzz9.
027800 01  Edit-Num5-B              pic zzzz9.
027900 01  Edit-Num5-C              pic zzzz9.
028000*
028100 01  Qc-Idx                   pic 9         comp.
028200 01  Tw-Idx                   pic 9         comp.
028300 01  We                       pic 9(5)      comp.
028400 01  Wf                       pic 9(5)      comp.
028500 01  Wg                       pic 9(5)      comp.
028600 01  Anom-Prev                pic s9(12)v9(8) comp-3.
028700 01  Anom-Pct                 pic s9(4)v9(4)  comp-3.
028800*
028900 report section.
029000*===============
029100*
029200 RD  CF-Quality-Report
029300     control      final
029400     page limit   58
029500     heading      1
029600     first detail 5
029700     last detail  55.
029800*
029900 01  CF-Qual-Head             type page heading.
030000     03  line 1.
030100         05  col 1            pic x(15)  source Prog-Name.
030200         05  col 95           pic x(35)
030300                 value "CryptoFlow Quality Summary".
030400     03  line 3.
030500         05  col 1                       value "TABLE".
030600         05  col 22                      value "TOTAL".
030700         05  col 29                      value "PASSED".
030800         05  col 36                      value "WARN".
030900         05  col 42                      value "FAILED".
031000         05  col 50                      value "SCORE%".
031100*
031200 01  CF-Qual-Tbl-Line         type detail.
031300     03  line plus 2.
031400         05  col 1            pic x(20)  source Rh-Table.
031500         05  col 22           pic zz9    source Rh-Total.
031600         05  col 29           pic zz9    source Rh-Passed.
031700         05  col 36           pic zz9    source Rh-Warn.
031800         05  col 42           pic zz9    source Rh-Failed.
031900         05  col 50           pic zz9.9  source Rh-Score.
032000*
032100 01  CF-Qual-Det-Line         type detail.
032200     03  line plus 1.
032300         05  col 3            pic x(30)  source Rd-Check.
032400         05  col 35           pic x(7)   source Rd-Status.
032500         05  col 44           pic x(80)  source Rd-Details.
032600*
032700 linkage section.
032800*===============
032900*
033000 01  Ls-Job-Id                pic x(30)  value "run_quality_checks".
033100*
033200 procedure division.
033300*===================
033400*
033500 aa000-Main.
033600     call     "cf000" using Ws-Start-Time.
033700     perform  aa010-Open-Cf-Files     thru aa010-Exit.
033800     perform  aa020-Set-Cutoffs       thru aa020-Exit.
033900     perform  bb010-Load-Coin-Table   thru bb010-Exit.
034000     perform  bb020-Load-Snap-Table   thru bb020-Exit.
034100     perform  cc010-Check-Freshness   thru cc010-Exit.
034200     perform  cc020-Check-Completeness thru cc020-Exit.
034300     perform  cc030-Check-Null-Price  thru cc030-Exit.
034400     perform  cc040-Check-Anomalies   thru cc040-Exit.
034500     perform  cc050-Check-Ref-Integrity thru cc050-Exit.
034600     perform  cc060-Check-Ohlcv       thru cc060-Exit.
034700     perform  dd010-Write-Checks      thru dd010-Exit.
034800     perform  ee010-Summarise-Tables  thru ee010-Exit.
034900     perform  ff010-Print-Summary     thru ff010-Exit.
035000     close    CF-Snap-In CF-Coin-Mstr CF-Ohlcv-In CF-Param1-In
035100              CF-Qual-Out CF-Qual-Rpt.
035200     call     "cf000" using Ws-End-Time.
035300     display  "CF400 records " Ws-Rec-Cnt-Disp.
035400     call     "cf900" using Ls-Job-Id "success"
035500              Ws-Start-Time Ws-End-Time Ws-Rec-Cnt spaces.
035600     goback.
035700*
035800 aa010-Open-Cf-Files.
035900     open     input  CF-Snap-In.
036000     open     input  CF-Coin-Mstr.
036100     open     input  CF-Ohlcv-In.
036200     open     input  CF-Param1-In.
036300     open     output CF-Qual-Out.
036400     open     output CF-Qual-Rpt.
036500     initiate CF-Quality-Report.
036600     read     CF-Param1-In.
036700 aa010-Exit.
036800     exit.
036900*
037000*----------------------------------------------------------------
037100* aa020 sets "now" as the job's run date at midnight - the
037200* feed timestamps carry real times but the batch itself has no
037300* wall-clock event worth chasing, so every window below is
037400* measured back from the run date's own midnight instant.
037500*----------------------------------------------------------------
037600 aa020-Set-Cutoffs.
037700     accept   Ws-Today-Num from date YYYYMMDD.
037800     move     Ws-Today-Num to Ws-Conv-Num.
037900     move     Ws-Conv-Ccyy to Ts-Ccyy.
038000     move     Ws-Conv-Mm   to Ts-Mm.
038100     move     Ws-Conv-Dd   to Ts-Dd.
038200     move     zero         to Ts-Hh Ts-Mi Ts-Ss.
038300     perform  hh010-Timestamp-To-Minutes thru hh010-Exit.
038400     move     Ts-Minutes to Ws-Now-Minutes.
038500     compute  Ws-Hour-Cutoff = Ws-Now-Minutes - 60.
038600     compute  Ws-Day1-Cutoff = Ws-Now-Minutes - 1440.
038700*
038800     move     "A"          to Wcf-Function.
038900     move     Ws-Today-Num to Wcf-Date.
039000     move     -7           to Wcf-Add-Days.
039100     call     "cf040" using Ws-Cf040-Parms.
039200     move     Wcf-Date     to Ws-Conv-Num.
039300     perform  zz010-Format-Date thru zz010-Exit.
039400     move     Ws-Conv-Dashed to Ws-Week-Cutoff-Text.
039500 aa020-Exit.
039600     exit.
039700*
039800*----------------------------------------------------------------
039900* bb010 loads the whole Coin Master, ranked or not, for the
040000* completeness and referential-integrity checks below.
040100*----------------------------------------------------------------
040200 bb010-Load-Coin-Table.
040300     read     CF-Coin-Mstr
040400              at end move "Y" to Ws-Coin-Eof.
040500 bb010-Loop.
040600     if       Ws-Coin-Eof = "Y"
040700              go to bb010-Exit.
040800     add      1 to Ws-Coin-Count.
040900     move     Coin-Id     to Cn-Coin-Id (Ws-Coin-Count).
041000     move     Coin-Rank   to Cn-Rank (Ws-Coin-Count).
041100     move     "N"         to Cn-Seen-Sw (Ws-Coin-Count).
041200     read     CF-Coin-Mstr
041300              at end move "Y" to Ws-Coin-Eof.
041400     go       to bb010-Loop.
041500 bb010-Exit.
041600     exit.
041700*
041800*----------------------------------------------------------------
041900* bb020 loads the whole of Market Snapshot, converting each
042000* timestamp to a minute count on the way in so every later
042100* check is a plain numeric comparison.
042200*----------------------------------------------------------------
042300 bb020-Load-Snap-Table.
042400     read     CF-Snap-In
042500              at end move "Y" to Ws-Snap-Eof.
042600 bb020-Loop.
042700     if       Ws-Snap-Eof = "Y"
042800              go to bb020-Exit.
042900     add      1 to Ws-Snap-Count.
043000     move     Ms-Coin-Id           to Sn-Coin-Id (Ws-Snap-Count).
043100     move     Ms-Timestamp         to Ts-Pieces.
043200     perform  hh010-Timestamp-To-Minutes thru hh010-Exit.
043300     move     Ts-Minutes           to Sn-Minutes (Ws-Snap-Count).
043400     move     Ms-Price-Usd         to Sn-Price (Ws-Snap-Count).
043500     move     Ms-Price-Null-Flag   to Sn-Null-Flag (Ws-Snap-Count).
043600     read     CF-Snap-In
043700              at end move "Y" to Ws-Snap-Eof.
043800     go       to bb020-Loop.
043900 bb020-Exit.
044000     exit.
044100*
044200*----------------------------------------------------------------
044300* cc010 check 1, data_freshness - minutes since the newest
044400* snapshot on file, against Pr1-Fresh-Pass/Warn-Mins.
044500*----------------------------------------------------------------
044600 cc010-Check-Freshness.
044700     move     1            to Qc-Idx.
044800     move     "data_freshness"   to Ck-Name (Qc-Idx).
044900     move     "fact_market_data" to Ck-Table (Qc-Idx).
045000     move     1            to Ck-Count (Qc-Idx).
045100     move     zero         to We.
045200     if       Ws-Snap-Count = 0
045300              move "failed" to Ck-Status (Qc-Idx)
045400              move "no snapshot rows on file"
045500                   to Ck-Details (Qc-Idx)
045600              go to cc010-Exit.
045700     move     1 to Sn-Idx.
045800 cc010-Loop.
045900     if       Sn-Idx > Ws-Snap-Count
046000              go to cc010-Done.
046100     if       Sn-Minutes (Sn-Idx) > We
046200              move Sn-Minutes (Sn-Idx) to We.
046300     set      Sn-Idx up by 1.
046400     go       to cc010-Loop.
046500 cc010-Done.
046600     compute  We = Ws-Now-Minutes - We.
046700     move     We to Wf.
046800     if       We <= Pr1-Fresh-Pass-Mins
046900              move "passed" to Ck-Status (Qc-Idx)
047000     else
047100              if We <= Pr1-Fresh-Warn-Mins
047200                       move "warning" to Ck-Status (Qc-Idx)
047300              else
047400                       move "failed" to Ck-Status (Qc-Idx)
047500              end-if
047600     end-if.
047700     move     spaces to Ck-Details (Qc-Idx).
047800     move     Wf to Edit-Num5.
047900     string   "newest snapshot is "  delimited by size
048000              Edit-Num5               delimited by size
048100              " minutes old"         delimited by size
048200              into Ck-Details (Qc-Idx).
048300 cc010-Exit.
048400     exit.
048500*
048600*----------------------------------------------------------------
048700* cc020 check 2, data_completeness - coverage% = ranked coins
048800* with a snapshot in the last hour, over all ranked coins.
048900*----------------------------------------------------------------
049000 cc020-Check-Completeness.
049100     move     2                  to Qc-Idx.
049200     move     "data_completeness" to Ck-Name (Qc-Idx).
049300     move     "fact_market_data"  to Ck-Table (Qc-Idx).
049400     move     1                  to Ck-Count (Qc-Idx).
049500     move     zero to We Wf.
049600     set      Cn-Idx to 1.
049700 cc020-Coin-Loop.
049800     if       Cn-Idx > Ws-Coin-Count
049900              go to cc020-Coin-Done.
050000     if       Cn-Rank (Cn-Idx) = 0
050100              go to cc020-Coin-Next.
050200     add      1 to We.
050300     move     1 to Sn-Idx.
050400 cc020-Snap-Loop.
050500     if       Sn-Idx > Ws-Snap-Count
050600              go to cc020-Snap-Done.
050700     if       Sn-Coin-Id (Sn-Idx) = Cn-Coin-Id (Cn-Idx)
050800              and Sn-Minutes (Sn-Idx) >= Ws-Hour-Cutoff
050900              add 1 to Wf
051000              go to cc020-Coin-Next.
051100     set      Sn-Idx up by 1.
051200     go       to cc020-Snap-Loop.
051300 cc020-Snap-Done.
051400 cc020-Coin-Next.
051500     set      Cn-Idx up by 1.
051600     go       to cc020-Coin-Loop.
051700 cc020-Coin-Done.
051800     if       We = 0
051900              move zero to Wg
052000     else
052100              compute  Wg = (Wf * 100) / We
052200     end-if.
052300     if       Wg >= Pr1-Complete-Pass-Pct
052400              move "passed" to Ck-Status (Qc-Idx)
052500     else
052600              if Wg >= Pr1-Complete-Warn-Pct
052700                       move "warning" to Ck-Status (Qc-Idx)
052800              else
052900                       move "failed" to Ck-Status (Qc-Idx)
053000              end-if
053100     end-if.
053200     move     spaces to Ck-Details (Qc-Idx).
053300     move     Wg to Edit-Num5.
053400     move     Wf to Edit-Num5-B.
053500     move     We to Edit-Num5-C.
053600     string   "coverage "             delimited by size
053700              Edit-Num5               delimited by size
053800              "% ("                   delimited by size
053900              Edit-Num5-B             delimited by size
054000              " of "                  delimited by size
054100              Edit-Num5-C             delimited by size
054200              " ranked coins)"        delimited by size
054300              into Ck-Details (Qc-Idx).
054400 cc020-Exit.
054500     exit.
054600*
054700*----------------------------------------------------------------
054800* cc030 check 3, null_price_check - count of null-price
054900* snapshots in the last hour.
055000*----------------------------------------------------------------
055100 cc030-Check-Null-Price.
055200     move     3                 to Qc-Idx.
055300     move     "null_price_check" to Ck-Name (Qc-Idx).
055400     move     "fact_market_data" to Ck-Table (Qc-Idx).
055500     move     1                 to Ck-Count (Qc-Idx).
055600     move     zero to We.
055700     set      Sn-Idx to 1.
055800 cc030-Loop.
055900     if       Sn-Idx > Ws-Snap-Count
056000              go to cc030-Done.
056100     if       Sn-Minutes (Sn-Idx) >= Ws-Hour-Cutoff
056200              and Sn-Null-Flag (Sn-Idx) = "Y"
056300              add 1 to We.
056400     set      Sn-Idx up by 1.
056500     go       to cc030-Loop.
056600 cc030-Done.
056700     if       We = 0
056800              move "passed" to Ck-Status (Qc-Idx)
056900     else
057000              if We <= Pr1-Null-Warn-Max
057100                       move "warning" to Ck-Status (Qc-Idx)
057200              else
057300                       move "failed" to Ck-Status (Qc-Idx)
057400              end-if
057500     end-if.
057600     move     spaces to Ck-Details (Qc-Idx).
057700     move     We to Edit-Num5.
057800     string   Edit-Num5                delimited by size
057900              " null-price snapshots in the last hour"
058000                                        delimited by size
058100              into Ck-Details (Qc-Idx).
058200 cc030-Exit.
058300     exit.
058400*
058500*----------------------------------------------------------------
058600* cc040 check 4, price_anomaly_detection - over the last 24h,
058700* consecutive-snapshot pairs per coin where the previous price
058800* was positive and the swing exceeds Pr1-Anomaly-Pct.  The file
058900* is already in coin-id/timestamp order so "previous" just
059000* means the row before it, unless the coin-id has changed.
059100*----------------------------------------------------------------
059200 cc040-Check-Anomalies.
059300     move     4                        to Qc-Idx.
059400     move     "price_anomaly_detection" to Ck-Name (Qc-Idx).
059500     move     "fact_market_data"        to Ck-Table (Qc-Idx).
059600     move     1                        to Ck-Count (Qc-Idx).
059700     move     zero to We.
059800     move     zero to Anom-Prev.
059900     set      Sn-Idx to 1.
060000     if       Ws-Snap-Count < 2
060100              go to cc040-Done.
060200 cc040-Loop.
060300     if       Sn-Idx > Ws-Snap-Count
060400              go to cc040-Done.
060500     if       Sn-Idx = 1
060600              go to cc040-Next.
060700     if       Sn-Coin-Id (Sn-Idx) = Sn-Coin-Id (Sn-Idx - 1)
060800              and Sn-Minutes (Sn-Idx) >= Ws-Day1-Cutoff
060900              and Sn-Price (Sn-Idx - 1) > 0
061000              compute Anom-Prev =
061100                      Sn-Price (Sn-Idx) - Sn-Price (Sn-Idx - 1)
061200              if   Anom-Prev < 0
061300                   compute Anom-Prev = zero - Anom-Prev
061400              end-if
061500              compute Anom-Pct =
061600                      Anom-Prev / Sn-Price (Sn-Idx - 1)
061700              if   Anom-Pct > Pr1-Anomaly-Pct
061800                   add 1 to We
061900              end-if
062000     end-if.
062100 cc040-Next.
062200     set      Sn-Idx up by 1.
062300     go       to cc040-Loop.
062400 cc040-Done.
062500     if       We = 0
062600              move "passed" to Ck-Status (Qc-Idx)
062700     else
062800              if We <= Pr1-Anomaly-Warn-Max
062900                       move "warning" to Ck-Status (Qc-Idx)
063000              else
063100                       move "failed" to Ck-Status (Qc-Idx)
063200              end-if
063300     end-if.
063400     move     spaces to Ck-Details (Qc-Idx).
063500     move     We to Edit-Num5.
063600     string   Edit-Num5                delimited by size
063700              " price swings over threshold in the last 24h"
063800                                        delimited by size
063900              into Ck-Details (Qc-Idx).
064000 cc040-Exit.
064100     exit.
064200*
064300*----------------------------------------------------------------
064400* cc050 check 5, referential_integrity - snapshots in the last
064500* 24h whose coin-id is not on Coin Master at all.
064600*----------------------------------------------------------------
064700 cc050-Check-Ref-Integrity.
064800     move     5                      to Qc-Idx.
064900     move     "referential_integrity" to Ck-Name (Qc-Idx).
065000     move     "fact_market_data"      to Ck-Table (Qc-Idx).
065100     move     1                      to Ck-Count (Qc-Idx).
065200     move     zero to We.
065300     set      Sn-Idx to 1.
065400 cc050-Loop.
065500     if       Sn-Idx > Ws-Snap-Count
065600              go to cc050-Done.
065700     if       Sn-Minutes (Sn-Idx) < Ws-Day1-Cutoff
065800              go to cc050-Next.
065900     move     "N" to Ws-Coin-Found-Sw.
066000     perform  hh020-Coin-On-File thru hh020-Exit.
066100     if       Ws-Coin-Found-Sw = "N"
066200              add 1 to We.
066300 cc050-Next.
066400     set      Sn-Idx up by 1.
066500     go       to cc050-Loop.
066600 cc050-Done.
066700     if       We = 0
066800              move "passed" to Ck-Status (Qc-Idx)
066900     else
067000              move "failed" to Ck-Status (Qc-Idx)
067100     end-if.
067200     move     spaces to Ck-Details (Qc-Idx).
067300     move     We to Edit-Num5.
067400     string   Edit-Num5                delimited by size
067500              " snapshots in the last 24h with no coin master row"
067600                                        delimited by size
067700              into Ck-Details (Qc-Idx).
067800 cc050-Exit.
067900     exit.
068000*
068100*----------------------------------------------------------------
068200* cc060 check 6, ohlcv_consistency - Daily OHLCV rows in the
068300* last 7 days where high < low, or close is out of tolerance
068400* either side of high/low.
068500*----------------------------------------------------------------
068600 cc060-Check-Ohlcv.
068700     move     6                    to Qc-Idx.
068800     move     "ohlcv_consistency"   to Ck-Name (Qc-Idx).
068900     move     "fact_daily_ohlcv"    to Ck-Table (Qc-Idx).
069000     move     zero to We Wf.
069100     read     CF-Ohlcv-In
069200              at end move "Y" to Ws-Ohlcv-Eof.
069300 cc060-Loop.
069400     if       Ws-Ohlcv-Eof = "Y"
069500              go to cc060-Done.
069600     if       Oh-Date not < Ws-Week-Cutoff-Text
069700              add 1 to Wf
069800              if   Oh-High < Oh-Low
069900                   add 1 to We
070000              else
070100                   if   Oh-Close > Oh-High * Pr1-Ohlcv-High-Tol
070200                            add 1 to We
070300                   else
070400                            if Oh-Close < Oh-Low * Pr1-Ohlcv-Low-Tol
070500                                     add 1 to We
070600                            end-if
070700                   end-if
070800              end-if
070900     end-if.
071000     read     CF-Ohlcv-In
071100              at end move "Y" to Ws-Ohlcv-Eof.
071200     go       to cc060-Loop.
071300 cc060-Done.
071400     move     Wf to Ck-Count (Qc-Idx).
071500     if       We = 0
071600              move "passed" to Ck-Status (Qc-Idx)
071700     else
071800              if We <= Pr1-Ohlcv-Warn-Max
071900                       move "warning" to Ck-Status (Qc-Idx)
072000              else
072100                       move "failed" to Ck-Status (Qc-Idx)
072200              end-if
072300     end-if.
072400     move     spaces to Ck-Details (Qc-Idx).
072500     move     We to Edit-Num5.
072600     string   Edit-Num5                delimited by size
072700              " inconsistent OHLCV rows in the last 7 days"
072800                                        delimited by size
072900              into Ck-Details (Qc-Idx).
073000 cc060-Exit.
073100     exit.
073200*
073300*----------------------------------------------------------------
073400* dd010 writes the six Quality-Check rows, in check order.
073500*----------------------------------------------------------------
073600 dd010-Write-Checks.
073700     move     zero to Ck-Passed (1) Ck-Passed (2) Ck-Passed (3)
073800              Ck-Passed (4) Ck-Passed (5) Ck-Passed (6).
073900     move     zero to Ck-Warn (1) Ck-Warn (2) Ck-Warn (3)
074000              Ck-Warn (4) Ck-Warn (5) Ck-Warn (6).
074100     move     zero to Ck-Fail (1) Ck-Fail (2) Ck-Fail (3)
074200              Ck-Fail (4) Ck-Fail (5) Ck-Fail (6).
074300     move     1 to Qc-Idx.
074400 dd010-Loop.
074500     if       Qc-Idx > 6
074600              go to dd010-Exit.
074700     move     Ck-Name (Qc-Idx)    to Qc-Check-Name.
074800     move     Ck-Table (Qc-Idx)   to Qc-Table-Name.
074900     move     Ck-Status (Qc-Idx)  to Qc-Status.
075000     move     Ck-Details (Qc-Idx) to Qc-Details.
075100     write    CF-Quality-Record.
075200     add      1 to Ws-Rec-Cnt.
075300     if       Ck-Status (Qc-Idx) = "passed"
075400              add 1 to Ck-Passed (Qc-Idx)
075500     else
075600              if Ck-Status (Qc-Idx) = "warning"
075700                       add 1 to Ck-Warn (Qc-Idx)
075800              else
075900                       add 1 to Ck-Fail (Qc-Idx)
076000              end-if
076100     end-if.
076200     add      1 to Qc-Idx.
076300     go       to dd010-Loop.
076400 dd010-Exit.
076500     exit.
076600*
076700*----------------------------------------------------------------
076800* ee010 groups the six checks' pass/warn/fail counts by target
076900* table - two tables in practice, fact_market_data (checks 1-5)
077000* and fact_daily_ohlcv (check 6), but coded as a general linear
077100* search so a seventh check on a third table needs no rework.
077200*----------------------------------------------------------------
077300 ee010-Summarise-Tables.
077400     move     1 to Qc-Idx.
077500 ee010-Check-Loop.
077600     if       Qc-Idx > 6
077700              go to ee010-Exit.
077800     move     zero to Tw-Idx.
077900     move     1 to We.
078000 ee010-Find-Loop.
078100     if       We > Tbl-Count
078200              go to ee010-Find-Done.
078300     if       Tw-Name (We) = Ck-Table (Qc-Idx)
078400              move We to Tw-Idx.
078500     add      1 to We.
078600     go       to ee010-Find-Loop.
078700 ee010-Find-Done.
078800     if       Tw-Idx = zero
078900              add  1 to Tbl-Count
079000              move Tbl-Count to Tw-Idx
079100              move Ck-Table (Qc-Idx) to Tw-Name (Tw-Idx)
079200              move zero to Tw-Total (Tw-Idx) Tw-Passed (Tw-Idx)
079300                   Tw-Warn (Tw-Idx) Tw-Failed (Tw-Idx)
079400     end-if.
079500     add      1 to Tw-Total (Tw-Idx).
079600     if       Ck-Status (Qc-Idx) = "passed"
079700              add 1 to Tw-Passed (Tw-Idx)
079800     else
079900              if Ck-Status (Qc-Idx) = "warning"
080000                       add 1 to Tw-Warn (Tw-Idx)
080100              else
080200                       add 1 to Tw-Failed (Tw-Idx)
080300              end-if
080400     end-if.
080500     add      1 to Qc-Idx.
080600     go       to ee010-Check-Loop.
080700 ee010-Exit.
080800     exit.
080900*
081000*----------------------------------------------------------------
081100* ff010 prints the per-table summary lines followed by every
081200* check's own detail line.
081300*----------------------------------------------------------------
081400 ff010-Print-Summary.
081500     move     1 to Tw-Idx.
081600 ff010-Tbl-Loop.
081700     if       Tw-Idx > Tbl-Count
081800              go to ff010-Tbl-Done.
081900     if       Tw-Total (Tw-Idx) = 0
082000              move zero to Tw-Score (Tw-Idx)
082100     else
082200              compute Tw-Score (Tw-Idx) rounded =
082300                      (Tw-Passed (Tw-Idx) * 100) / Tw-Total (Tw-Idx)
082400     end-if.
082500     move     Tw-Name (Tw-Idx)   to Rh-Table.
082600     move     Tw-Total (Tw-Idx)  to Rh-Total.
082700     move     Tw-Passed (Tw-Idx) to Rh-Passed.
082800     move     Tw-Warn (Tw-Idx)   to Rh-Warn.
082900     move     Tw-Failed (Tw-Idx) to Rh-Failed.
083000     move     Tw-Score (Tw-Idx)  to Rh-Score.
083100     generate CF-Qual-Tbl-Line.
083200     move     1 to Qc-Idx.
083300 ff010-Det-Loop.
083400     if       Qc-Idx > 6
083500              go to ff010-Det-Done.
083600     if       Ck-Table (Qc-Idx) = Tw-Name (Tw-Idx)
083700              move Ck-Name (Qc-Idx)    to Rd-Check
083800              move Ck-Status (Qc-Idx)  to Rd-Status
083900              move Ck-Details (Qc-Idx) to Rd-Details
084000              generate CF-Qual-Det-Line.
084100     add      1 to Qc-Idx.
084200     go       to ff010-Det-Loop.
084300 ff010-Det-Done.
084400     add      1 to Tw-Idx.
084500     go       to ff010-Tbl-Loop.
084600 ff010-Tbl-Done.
084700     terminate CF-Quality-Report.
084800 ff010-Exit.
084900     exit.
085000*
085100*----------------------------------------------------------------
085200* hh010 turns Ts-Pieces (a CCYY-MM-DD HH:MM:SS breakdown) into a
085300* single signed minute count - day number (Fliegel & Van
085400* Flandern, same formula cf040 uses) times 1440, plus the
085500* hours/minutes/seconds of the day.  Seconds are truncated, a
085600* minute's worth of slack is not worth carrying here.
085700*----------------------------------------------------------------
085800 hh010-Timestamp-To-Minutes.
085900     compute  Jdn-A = (14 - Ts-Mm) / 12.
086000     compute  Jdn-Y = Ts-Ccyy + 4800 - Jdn-A.
086100     compute  Jdn-M = Ts-Mm + (12 * Jdn-A) - 3.
086200     compute  Jdn-Number =
086300              Ts-Dd
086400              + ((153 * Jdn-M) + 2) / 5
086500              + (365 * Jdn-Y)
086600              + (Jdn-Y / 4)
086700              - (Jdn-Y / 100)
086800              + (Jdn-Y / 400)
086900              - 32045.
087000     compute  Ts-Minutes =
087100              (Jdn-Number * 1440) + (Ts-Hh * 60) + Ts-Mi.
087200     display  "CF400 jdn work " Jdn-Work-Trace.
087300 hh010-Exit.
087400     exit.
087500*
087600*----------------------------------------------------------------
087700* hh020 sets Ws-Coin-Found-Sw to "Y" when Sn-Coin-Id (Sn-Idx) is
087800* on the in-memory Coin Master table, "N" otherwise.
087900*----------------------------------------------------------------
088000 hh020-Coin-On-File.
088100     set      Cn-Idx to 1.
088200 hh020-Loop.
088300     if       Cn-Idx > Ws-Coin-Count
088400              go to hh020-Exit.
088500     if       Cn-Coin-Id (Cn-Idx) = Sn-Coin-Id (Sn-Idx)
088600              move "Y" to Ws-Coin-Found-Sw
088700              go to hh020-Exit.
088800     set      Cn-Idx up by 1.
088900     go       to hh020-Loop.
089000 hh020-Exit.
089100     exit.
089200*
089300 zz010-Format-Date.
089400     move     Ws-Conv-Ccyy to Ws-Conv-Out-Ccyy.
089500     move     Ws-Conv-Mm   to Ws-Conv-Out-Mm.
089600     move     Ws-Conv-Dd   to Ws-Conv-Out-Dd.
089700 zz010-Exit.
089800     exit.
089900*
