000100****************************************************************
000200*                                                              *
000300*                  Coin / Snapshot Ingest                      *
000400*                                                              *
000500*          Merges the incoming coin & snapshot feed into       *
000600*             the Coin Master and Market Snapshot files        *
000700*                                                              *
000800****************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300*
001400     program-id.         cf100.
001500*
001600*    Author.             M J Okafor, for Meridian Data Services.
001700*    Installation.       Meridian Data Services, Batch Systems.
001800*    Date-Written.       21/11/1989.
001900*    Date-Compiled.
002000*    Security.           Copyright (C) 1989-2026, Meridian Data
002100*                        Services.  Internal use only.
002200*
002300*    Remarks.            Ingest.  First job of the nightly run.
002400*                        Upserts the Coin Master from the coin
002500*                        side of the feed, then appends new
002600*                        Market Snapshot rows, skipping any
002700*                        snapshot already on file for the same
002800*                        coin and timestamp.
002900*
003000*    Version.            See Prog-Name in WS.
003100*
003200*    Called modules.     cf000 (start of run), cf900 (log run).
003300*
003400*    Files used.
003500*                        coinmstr.dat   Coin Master - old.
003600*                        coinmstn.dat   Coin Master - new.
003700*                        coinfeed.dat   Incoming coin feed.
003800*                        mktsnap.dat    Market Snapshot - old.
003900*                        mktsnpn.dat    Market Snapshot - new.
004000*                        snapfeed.dat   Incoming snapshot feed.
004100*                        (pipeline.dat is cf900's to open, not
004200*                        ours - we only hand it the numbers.)
004300*
004400*    Error messages used.
004500*                        CF001 - Coin Master will not open.
004600*                        CF002 - Market Snapshot will not open.
004700*                        CF003 - Coin table full, feed rejected.
004800*
004900* Changes:
005000* 21/11/1989 mjo -       Original coding.
005100* 05/06/1992 mjo -       Raised the coin table from 500 to 2000
005200*                        occurs - ran out of room the day the
005300*                        exchange added the whole DeFi board in
005400*                        one feed.
005500* 19/09/1994 mjo -       Existing-snapshot key table introduced
005600*                        so a re-run of the same feed is a
005700*                        genuine no-op rather than a pile of
005800*                        duplicate rows.
005900* 02/11/1998 mjo - Y2K   Ms-Timestamp was already CCYY-MM-DD
006000*                        text, no two digit year anywhere in
006100*                        this module.  Signed off for Y2K.
006200* 14/02/2003 rpt -       Tidy only.
006300* 08/02/2026 kdw - 1.04  Rebuilt for the CryptoFlow warehouse
006400*                        suite - was sl100 against the old
006500*                        ledger feed, now the coin/snapshot
006600*                        feed.
006700* 15/02/2026 kdw -    .1 New snapshot rows are appended after
006800*                        the copied-through old rows rather
006900*                        than re-merged into coin/timestamp
007000*                        order - noted to Ops, today's rows
007100*                        already trail in practice.
007200* 16/02/2026 kdw -    .2 Added the Disp redefines and a closing
007300*                        trace line for the run totals.
007400*
007500****************************************************************
007600*
007700 environment             division.
007800*===============================
007900*
008000 configuration           section.
008100 source-computer.        IBM-370.
008200 object-computer.        IBM-370.
008300 special-names.
008400     c01 is top-of-form.
008500*
008600 input-output             section.
008700 file-control.
008800     select   CF-Coin-Mstr-Old   assign      COINMSTR
008900              organization       sequential
009000              file status        CF-Coin-Old-Status.
009100     select   CF-Coin-Mstr-New   assign      COINMSTN
009200              organization       sequential
009300              file status        CF-Coin-New-Status.
009400     select   CF-Coin-Feed       assign      COINFEED
009500              organization       sequential
009600              file status        CF-Coin-Feed-Status.
009700     select   CF-Snap-Old        assign      MKTSNAP
009800              organization       sequential
009900              file status        CF-Snap-Old-Status.
010000     select   CF-Snap-New        assign      MKTSNPN
010100              organization       sequential
010200              file status        CF-Snap-New-Status.
010300     select   CF-Snap-Feed       assign      SNAPFEED
010400              organization       sequential
010500              file status        CF-Snap-Feed-Status.
010600*
010700 data                    division.
010800*===============================
010900*
011000 file section.
011100*
011200 fd  CF-Coin-Mstr-Old.
011300 copy "wscfcoin.cob" replacing CF-Coin-Record by CF-Coin-Old-Rec.
011400*
011500 fd  CF-Coin-Mstr-New.
011600 copy "wscfcoin.cob" replacing CF-Coin-Record by CF-Coin-New-Rec.
011700*
011800 fd  CF-Coin-Feed.
011900 01  CF-Coin-Feed-Rec.
012000     03  Cf-Coin-Ext-Id      pic x(30).
012100     03  Cf-Coin-Feed-Symbol pic x(10).
012200     03  Cf-Coin-Feed-Name   pic x(30).
012300     03  Cf-Coin-Feed-Rank   pic 9(4)      comp.
012400     03  filler              pic x(12).
012500*
012600 fd  CF-Snap-Old.
012700 copy "wscfsnap.cob" replacing CF-Snapshot-Record by CF-Snap-Old-Rec.
012800*
012900 fd  CF-Snap-New.
013000 copy "wscfsnap.cob" replacing CF-Snapshot-Record by CF-Snap-New-Rec.
013100*
013200 fd  CF-Snap-Feed.
013300 01  CF-Snap-Feed-Rec.
013400     03  Sf-Coin-Ext-Id      pic x(30).
013500     03  Sf-Timestamp        pic x(19).
013600     03  Sf-Price-Usd        pic s9(12)v9(8) comp-3.
013700     03  Sf-Market-Cap       pic s9(22)v99   comp-3.
013800     03  Sf-Total-Volume     pic s9(22)v99   comp-3.
013900     03  Sf-Price-Chg-Pct    pic s9(6)v9(4)  comp-3.
014000     03  Sf-Circ-Supply      pic s9(22)v99   comp-3.
014100     03  Sf-Price-Null-Flag  pic x.
014200     03  filler              pic x(6).
014300*
014400 working-storage section.
014500*-----------------------
014600 77  Prog-Name               pic x(15) value "CF100 (1.04.2)".
014700*
014800 01  Ws-File-Status.
014900     03  CF-Coin-Old-Status  pic xx.
015000     03  CF-Coin-New-Status  pic xx.
015100     03  CF-Coin-Feed-Status pic xx.
015200     03  CF-Snap-Old-Status  pic xx.
015300     03  CF-Snap-New-Status  pic xx.
015400     03  CF-Snap-Feed-Status pic xx.
015500*
015600 01  Ws-Switches.
015700     03  Ws-Coin-Old-Eof     pic x         value "N".
015800     03  Ws-Coin-Feed-Eof    pic x         value "N".
015900     03  Ws-Snap-Old-Eof     pic x         value "N".
016000     03  Ws-Snap-Feed-Eof    pic x         value "N".
016100*
016200 01  Ws-Data.
016300     03  Ws-Rec-Cnt          pic 9(9)      comp  value zero.
016400     03  Ws-Next-Coin-Id     pic 9(6)      comp  value zero.
016500     03  Ws-Table-Count      binary-long         value zero.
016600     03  Ws-Key-Count        binary-long         value zero.
016700     03  Ws-Found-Sw         pic x         value "N".
016800     03  Ws-Start-Time       pic x(19)     value spaces.
016900     03  Ws-End-Time         pic x(19)     value spaces.
017000*
017100*    COMP/BINARY counters dump as raw binary on a trace listing;
017200*    these display-alternates are the shop's usual workaround
017300*    whenever Ops wants the run totals on the SYSOUT.
017400 01  Ws-Rec-Cnt-Disp         redefines Ws-Rec-Cnt
017500                             pic 9(9).
017600 01  Ws-Table-Count-Disp     redefines Ws-Table-Count
017700                             pic 9(9) comp.
017800 01  Ws-Key-Count-Disp       redefines Ws-Key-Count
017900                             pic 9(9) comp.
018000*
018100 01  Error-Messages.
018200     03  CF001   pic x(35) value "CF001 Coin Master will not open - ".
018300     03  CF002   pic x(38) value "CF002 Market Snapshot will not open - ".
018400     03  CF003   pic x(40) value "CF003 Coin table full, feed row rejected".
018500*
018600*    The in-memory Coin Master - upsert target.  Kept ascending
018700*    on Tbl-Coin-Id because new ids are only ever appended with
018800*    the next surrogate value, never inserted.  Lookup by the
018900*    external key is a straight linear scan; feed volume here
019000*    is a few thousand rows a night, nowhere near the cost of
019100*    a sort.
019200*
019300 01  Cf-Coin-Table.
019400     03  Cf-Coin-Entry       occurs 2000 times
019500                             indexed by Tbl-Idx.
019600         05  Tbl-Coin-Id     pic 9(6)      comp.
019700         05  Tbl-Coingecko-Id pic x(30).
019800         05  Tbl-Symbol      pic x(10).
019900         05  Tbl-Name        pic x(30).
020000         05  Tbl-Rank        pic 9(4)      comp.
020100*
020200*    Existing-snapshot key table, loaded from CF-Snap-Old, used
020300*    only to answer "is this (coin, timestamp) on file already".
020400*
020500 01  Cf-Snap-Key-Table.
020600     03  Cf-Snap-Key-Entry   occurs 20000 times
020700                             ascending key Key-Coin-Id
020800                                           Key-Timestamp
020900                             indexed by Key-Idx.
021000         05  Key-Coin-Id     pic 9(6)      comp.
021100         05  Key-Timestamp   pic x(19).
021200*
021300 linkage section.
021400*===============
021500*
021600 01  Ls-Job-Id               pic x(30)  value "ingest_market_data".
021700*
021800 procedure division.
021900*===================
022000*
022100 aa000-Main.
022200     call     "cf000" using Ws-Start-Time.
022300     perform  aa010-Open-Cf-Files  thru aa010-Exit.
022400     perform  bb010-Load-Coin-Table thru bb010-Exit.
022500     perform  bb020-Load-Snap-Keys  thru bb020-Exit.
022600     perform  cc010-Copy-Old-Snaps  thru cc010-Exit.
022700     perform  dd010-Process-Coins   thru dd010-Exit.
022800     perform  ee010-Write-Coin-Mstr thru ee010-Exit.
022900     perform  ff010-Process-Snaps   thru ff010-Exit.
023000     close    CF-Coin-Mstr-Old CF-Coin-Feed
023100              CF-Snap-Old      CF-Snap-Feed
023200              CF-Coin-Mstr-New CF-Snap-New.
023300     call     "cf000" using Ws-End-Time.
023400     display  "CF100 records " Ws-Rec-Cnt-Disp
023500              " coin table " Ws-Table-Count-Disp
023600              " snap keys "  Ws-Key-Count-Disp.
023700     call     "cf900" using Ls-Job-Id "success"
023800              Ws-Start-Time Ws-End-Time Ws-Rec-Cnt spaces.
023900     goback.
024000*
024100 aa010-Open-Cf-Files.
024200     open     input  CF-Coin-Mstr-Old.
024300     if       CF-Coin-Old-Status not = "00" and not = "05"
024400              and not = "10"
024500              display CF001 CF-Coin-Old-Status
024600              goback
024700     end-if.
024800     open     input  CF-Coin-Feed.
024900     open     input  CF-Snap-Old.
025000     if       CF-Snap-Old-Status not = "00" and not = "05"
025100              and not = "10"
025200              display CF002 CF-Snap-Old-Status
025300              goback
025400     end-if.
025500     open     input  CF-Snap-Feed.
025600     open     output CF-Coin-Mstr-New.
025700     open     output CF-Snap-New.
025800 aa010-Exit.
025900     exit.
026000*
026100*----------------------------------------------------------------
026200* bb010 reads the old Coin Master wholesale into Cf-Coin-Table,
026300* noting the highest Coin-Id on file so dd010 knows the next
026400* surrogate value to hand out.
026500*----------------------------------------------------------------
026600 bb010-Load-Coin-Table.
026700     read     CF-Coin-Mstr-Old
026800              at end move "Y" to Ws-Coin-Old-Eof.
026900 bb010-Loop.
027000     if       Ws-Coin-Old-Eof = "Y"
027100              go to bb010-Exit.
027200     add      1 to Ws-Table-Count.
027300     move     Coin-Id      of CF-Coin-Old-Rec
027400              to Tbl-Coin-Id (Ws-Table-Count).
027500     move     Coingecko-Id of CF-Coin-Old-Rec
027600              to Tbl-Coingecko-Id (Ws-Table-Count).
027700     move     Coin-Symbol  of CF-Coin-Old-Rec
027800              to Tbl-Symbol (Ws-Table-Count).
027900     move     Coin-Name    of CF-Coin-Old-Rec
028000              to Tbl-Name (Ws-Table-Count).
028100     move     Coin-Rank    of CF-Coin-Old-Rec
028200              to Tbl-Rank (Ws-Table-Count).
028300     if       Coin-Id of CF-Coin-Old-Rec > Ws-Next-Coin-Id
028400              move Coin-Id of CF-Coin-Old-Rec to Ws-Next-Coin-Id.
028500     read     CF-Coin-Mstr-Old
028600              at end move "Y" to Ws-Coin-Old-Eof.
028700     go       to bb010-Loop.
028800 bb010-Exit.
028900     add      1 to Ws-Next-Coin-Id.
029000     exit.
029100*
029200*----------------------------------------------------------------
029300* bb020 reads the old Market Snapshot file wholesale into
029400* Cf-Snap-Key-Table, ascending on (Coin-Id, Timestamp) because
029500* that is the order the file is already held in.
029600*----------------------------------------------------------------
029700 bb020-Load-Snap-Keys.
029800     read     CF-Snap-Old
029900              at end move "Y" to Ws-Snap-Old-Eof.
030000 bb020-Loop.
030100     if       Ws-Snap-Old-Eof = "Y"
030200              go to bb020-Exit.
030300     add      1 to Ws-Key-Count.
030400     move     Ms-Coin-Id   of CF-Snap-Old-Rec
030500              to Key-Coin-Id (Ws-Key-Count).
030600     move     Ms-Timestamp of CF-Snap-Old-Rec
030700              to Key-Timestamp (Ws-Key-Count).
030800     read     CF-Snap-Old
030900              at end move "Y" to Ws-Snap-Old-Eof.
031000     go       to bb020-Loop.
031100 bb020-Exit.
031200     exit.
031300*
031400*----------------------------------------------------------------
031500* cc010 copies every old snapshot row straight through to the
031600* new file - the new file always starts as a faithful copy of
031700* the old one, then ff010 appends whatever is genuinely new.
031800* CF-Snap-Old was left positioned at end-of-file by bb020, so
031900* it is re-opened here for a second pass.
032000*----------------------------------------------------------------
032100 cc010-Copy-Old-Snaps.
032200     close    CF-Snap-Old.
032300     open     input CF-Snap-Old.
032400     move     "N" to Ws-Snap-Old-Eof.
032500     read     CF-Snap-Old
032600              at end move "Y" to Ws-Snap-Old-Eof.
032700 cc010-Loop.
032800     if       Ws-Snap-Old-Eof = "Y"
032900              go to cc010-Exit.
033000     move     CF-Snap-Old-Rec to CF-Snap-New-Rec.
033100     write    CF-Snap-New-Rec.
033200     read     CF-Snap-Old
033300              at end move "Y" to Ws-Snap-Old-Eof.
033400     go       to cc010-Loop.
033500 cc010-Exit.
033600     exit.
033700*
033800*----------------------------------------------------------------
033900* dd010 upserts the coin side of the feed into Cf-Coin-Table.
034000*----------------------------------------------------------------
034100 dd010-Process-Coins.
034200     read     CF-Coin-Feed
034300              at end move "Y" to Ws-Coin-Feed-Eof.
034400 dd010-Loop.
034500     if       Ws-Coin-Feed-Eof = "Y"
034600              go to dd010-Exit.
034700     perform  dd020-Find-Coin thru dd020-Exit.
034800     if       Ws-Found-Sw = "Y"
034900              move Cf-Coin-Feed-Symbol to Tbl-Symbol (Tbl-Idx)
035000              move Cf-Coin-Feed-Name   to Tbl-Name (Tbl-Idx)
035100              move Cf-Coin-Feed-Rank   to Tbl-Rank (Tbl-Idx)
035200              add  1 to Ws-Rec-Cnt
035300     else
035400              if   Ws-Table-Count < 2000
035500                   add  1 to Ws-Table-Count
035600                   move Ws-Next-Coin-Id
035700                        to Tbl-Coin-Id (Ws-Table-Count)
035800                   add  1 to Ws-Next-Coin-Id
035900                   move Cf-Coin-Ext-Id
036000                        to Tbl-Coingecko-Id (Ws-Table-Count)
036100                   move Cf-Coin-Feed-Symbol
036200                        to Tbl-Symbol (Ws-Table-Count)
036300                   move Cf-Coin-Feed-Name
036400                        to Tbl-Name (Ws-Table-Count)
036500                   move Cf-Coin-Feed-Rank
036600                        to Tbl-Rank (Ws-Table-Count)
036700                   add  1 to Ws-Rec-Cnt
036800              else
036900                   display CF003
037000              end-if
037100     end-if.
037200     read     CF-Coin-Feed
037300              at end move "Y" to Ws-Coin-Feed-Eof.
037400     go       to dd010-Loop.
037500 dd010-Exit.
037600     exit.
037700*
037800 dd020-Find-Coin.
037900     move     "N" to Ws-Found-Sw.
038000     set      Tbl-Idx to 1.
038100 dd020-Loop.
038200     if       Tbl-Idx > Ws-Table-Count
038300              go to dd020-Exit.
038400     if       Tbl-Coingecko-Id (Tbl-Idx) = Cf-Coin-Ext-Id
038500              move "Y" to Ws-Found-Sw
038600              go to dd020-Exit.
038700     set      Tbl-Idx up by 1.
038800     go       to dd020-Loop.
038900 dd020-Exit.
039000     exit.
039100*
039200*----------------------------------------------------------------
039300* ee010 writes the whole updated Coin Master table out, once,
039400* after every feed row has been applied.
039500*----------------------------------------------------------------
039600 ee010-Write-Coin-Mstr.
039700     set      Tbl-Idx to 1.
039800 ee010-Loop.
039900     if       Tbl-Idx > Ws-Table-Count
040000              go to ee010-Exit.
040100     move     Tbl-Coin-Id (Tbl-Idx)      to Coin-Id of CF-Coin-New-Rec.
040200     move     Tbl-Coingecko-Id (Tbl-Idx) to Coingecko-Id of CF-Coin-New-Rec.
040300     move     Tbl-Symbol (Tbl-Idx)       to Coin-Symbol of CF-Coin-New-Rec.
040400     move     Tbl-Name (Tbl-Idx)         to Coin-Name of CF-Coin-New-Rec.
040500     move     Tbl-Rank (Tbl-Idx)         to Coin-Rank of CF-Coin-New-Rec.
040600     write    CF-Coin-New-Rec.
040700     set      Tbl-Idx up by 1.
040800     go       to ee010-Loop.
040900 ee010-Exit.
041000     exit.
041100*
041200*----------------------------------------------------------------
041300* ff010 appends the genuinely-new snapshot feed rows, skipping
041400* anything whose (coin, timestamp) was already in Cf-Snap-Key-
041500* Table - the idempotent-insert rule.
041600*----------------------------------------------------------------
041700 ff010-Process-Snaps.
041800     read     CF-Snap-Feed
041900              at end move "Y" to Ws-Snap-Feed-Eof.
042000 ff010-Loop.
042100     if       Ws-Snap-Feed-Eof = "Y"
042200              go to ff010-Exit.
042300     perform  ff020-Translate-Coin thru ff020-Exit.
042400     if       Ws-Found-Sw = "Y"
042500              perform ff030-Check-Duplicate thru ff030-Exit
042600              if      Ws-Found-Sw = "N"
042700                      perform ff040-Write-Snap thru ff040-Exit
042800                      add  1 to Ws-Rec-Cnt
042900              end-if
043000     end-if.
043100     read     CF-Snap-Feed
043200              at end move "Y" to Ws-Snap-Feed-Eof.
043300     go       to ff010-Loop.
043400 ff010-Exit.
043500     exit.
043600*
043700 ff020-Translate-Coin.
043800     move     "N" to Ws-Found-Sw.
043900     set      Tbl-Idx to 1.
044000 ff020-Loop.
044100     if       Tbl-Idx > Ws-Table-Count
044200              go to ff020-Exit.
044300     if       Tbl-Coingecko-Id (Tbl-Idx) = Sf-Coin-Ext-Id
044400              move "Y" to Ws-Found-Sw
044500              go to ff020-Exit.
044600     set      Tbl-Idx up by 1.
044700     go       to ff020-Loop.
044800 ff020-Exit.
044900     exit.
045000*
045100 ff030-Check-Duplicate.
045200     move     "N" to Ws-Found-Sw.
045300     set      Key-Idx to 1.
045400 ff030-Loop.
045500     if       Key-Idx > Ws-Key-Count
045600              go to ff030-Exit.
045700     if       Key-Coin-Id (Key-Idx) = Tbl-Coin-Id (Tbl-Idx)
045800              and Key-Timestamp (Key-Idx) = Sf-Timestamp
045900              move "Y" to Ws-Found-Sw
046000              go to ff030-Exit.
046100     set      Key-Idx up by 1.
046200     go       to ff030-Loop.
046300 ff030-Exit.
046400     exit.
046500*
046600 ff040-Write-Snap.
046700     move     Tbl-Coin-Id (Tbl-Idx) to Ms-Coin-Id of CF-Snap-New-Rec.
046800     move     Sf-Timestamp          to Ms-Timestamp of CF-Snap-New-Rec.
046900     move     Sf-Price-Usd          to Ms-Price-Usd of CF-Snap-New-Rec.
047000     move     Sf-Market-Cap         to Ms-Market-Cap of CF-Snap-New-Rec.
047100     move     Sf-Total-Volume       to Ms-Total-Volume of CF-Snap-New-Rec.
047200     move     Sf-Price-Chg-Pct      to Ms-Price-Chg-24H-Pct of CF-Snap-New-Rec.
047300     move     Sf-Circ-Supply        to Ms-Circ-Supply of CF-Snap-New-Rec.
047400     move     Sf-Price-Null-Flag    to Ms-Price-Null-Flag of CF-Snap-New-Rec.
047500     write    CF-Snap-New-Rec.
047600 ff040-Exit.
047700     exit.
047800*
